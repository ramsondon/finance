000100***************************************************************
000200*  PFRPT  --  REPORT-FILE PRINT-LINE LAYOUTS.  ONE 132-COLUMN
000300*  LINE AREA, REDEFINED PER REPORT SECTION.  SETPF2000 MOVES
000400*  THE SECTION FIELDS IT NEEDS, THEN WRITES PFRPT-LINE.
000500***************************************************************
000600 01  PFRPT-LINE                          PIC X(132).
000700
000800*        SECTION 1 -- IMPORT SUMMARY.
000900 01  PFRPT-IMPORT-LINE REDEFINES PFRPT-LINE.
001000     05  FILLER                          PIC X(4).
001100     05  PFRPT-IMP-LABEL                  PIC X(30).
001200     05  PFRPT-IMP-READ                    PIC ZZZ,ZZ9.
001300     05  FILLER                          PIC X(3).
001400     05  PFRPT-IMP-ACCEPTED                PIC ZZZ,ZZ9.
001500     05  FILLER                          PIC X(3).
001600     05  PFRPT-IMP-REJECTED                PIC ZZZ,ZZ9.
001700     05  FILLER                          PIC X(3).
001800     05  PFRPT-IMP-TRUNCATED                PIC ZZZ,ZZ9.
001900     05  FILLER                          PIC X(61).
002000
002100*        SECTION 2 -- ACCOUNT BALANCES.
002200 01  PFRPT-BALANCE-LINE REDEFINES PFRPT-LINE.
002300     05  FILLER                          PIC X(4).
002400     05  PFRPT-BAL-ACCT-ID                 PIC Z(4)9.
002500     05  FILLER                          PIC X(2).
002600     05  PFRPT-BAL-ACCT-NAME                PIC X(30).
002700     05  FILLER                          PIC X(2).
002800     05  PFRPT-BAL-CURRENCY                  PIC X(3).
002900     05  FILLER                          PIC X(2).
003000     05  PFRPT-BAL-OPENING                   PIC Z,ZZZ,ZZ9.99-.
003100     05  FILLER                          PIC X(2).
003200     05  PFRPT-BAL-TRAN-SUM                   PIC Z,ZZZ,ZZ9.99-.
003300     05  FILLER                          PIC X(2).
003400     05  PFRPT-BAL-CURRENT                    PIC Z,ZZZ,ZZ9.99-.
003500     05  FILLER                          PIC X(41).
003600
003700*        SECTION 2, BALANCE TIME SERIES -- ONE INDENTED LINE PER
003800*        CALENDAR DATE WITH ACTIVITY ON THE ACCOUNT, PRINTED
003900*        RIGHT UNDER ITS SUMMARY LINE ABOVE.  SAME REDEFINES
004000*        AREA, SEPARATE GROUP SINCE THE COLUMNS DON'T MATCH
004100*        PFRPT-BALANCE-LINE'S -- PF-2210.
004200 01  PFRPT-BALTS-LINE REDEFINES PFRPT-LINE.
004300     05  FILLER                          PIC X(6).
004400     05  PFRPT-BTS-ACCT-ID                 PIC Z(4)9.
004500     05  FILLER                          PIC X(2).
004600     05  PFRPT-BTS-DATE                     PIC X(10).
004700     05  FILLER                          PIC X(4).
004800     05  PFRPT-BTS-BALANCE                  PIC Z,ZZZ,ZZ9.99-.
004900     05  FILLER                          PIC X(92).
005000*        SECTION 3 -- CATEGORY EXPENSE BREAKDOWN.
005100 01  PFRPT-CATEGORY-LINE REDEFINES PFRPT-LINE.
005200     05  FILLER                          PIC X(4).
005300     05  PFRPT-CAT-NAME                    PIC X(20).
005400     05  FILLER                          PIC X(3).
005500     05  PFRPT-CAT-TOTAL                    PIC ZZ,ZZZ,ZZ9.99.
005600     05  FILLER                          PIC X(3).
005700     05  PFRPT-CAT-PERCENT                  PIC ZZ9.99.
005800     05  FILLER                          PIC X.
005900     05  PFRPT-CAT-PCT-SIGN                 PIC X.
006000     05  FILLER                          PIC X(81).
006100
006200*        SECTION 4 -- CASH FLOW.
006300 01  PFRPT-CASHFLOW-LINE REDEFINES PFRPT-LINE.
006400     05  FILLER                          PIC X(4).
006500     05  PFRPT-CF-LABEL                    PIC X(20).
006600     05  PFRPT-CF-AMOUNT                    PIC Z,ZZZ,ZZ9.99-.
006700     05  FILLER                          PIC X(3).
006800     05  PFRPT-CF-PERCENT                   PIC ZZ9.99.
006900     05  FILLER                          PIC X(1).
007000     05  PFRPT-CF-PCT-SIGN                  PIC X.
007100     05  FILLER                          PIC X(84).
007200
007300*        SECTION 5 -- RECURRING PATTERNS.
007400 01  PFRPT-RECURRING-LINE REDEFINES PFRPT-LINE.
007500     05  FILLER                          PIC X(4).
007600     05  PFRPT-RCR-DESCRIPTION              PIC X(40).
007700     05  FILLER                          PIC X(1).
007800     05  PFRPT-RCR-FREQUENCY                PIC X(10).
007900     05  FILLER                          PIC X(1).
008000     05  PFRPT-RCR-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
008100     05  FILLER                          PIC X(1).
008200     05  PFRPT-RCR-OCCURRENCES              PIC ZZ9.
008300     05  FILLER                          PIC X(1).
008400     05  PFRPT-RCR-CONFIDENCE               PIC 9.99.
008500     05  FILLER                          PIC X(1).
008600     05  PFRPT-RCR-NEXT-DATE                 PIC X(10).
008700     05  FILLER                          PIC X(43).
008800
008900*        SECTION 6 -- ANOMALIES.
009000 01  PFRPT-ANOMALY-LINE REDEFINES PFRPT-LINE.
009100     05  FILLER                          PIC X(4).
009200     05  PFRPT-ANOM-TYPE                    PIC X(20).
009300     05  FILLER                          PIC X(1).
009400     05  PFRPT-ANOM-SEVERITY                PIC X(8).
009500     05  FILLER                          PIC X(1).
009600     05  PFRPT-ANOM-SCORE                   PIC ZZ9.
009700     05  FILLER                          PIC X(1).
009800     05  PFRPT-ANOM-TX-ID                   PIC Z(8)9.
009900     05  FILLER                          PIC X(1).
010000     05  PFRPT-ANOM-TITLE                   PIC X(60).
010100     05  FILLER                          PIC X(24).
