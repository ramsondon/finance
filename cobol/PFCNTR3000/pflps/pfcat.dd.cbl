000100***************************************************************
000200*  PFCAT  --  CATEGORY FILE RECORD.  READ/WRITTEN BY SETPF1000
000300*  (THE IMPORTER MAY ADD A NEW CATEGORY WHEN A RAW-CATEGORY-NAME
000400*  DOES NOT YET EXIST) AND READ BY SETPF2000 FOR THE CATEGORY
000500*  EXPENSE BREAKDOWN.
000600***************************************************************
000700 01  PFCAT-REC.
000800     05  PFCAT-CAT-ID                    PIC 9(5).
000900     05  PFCAT-CAT-NAME                   PIC X(20).
001000     05  FILLER                            PIC X(15).
001100
001200***************************************************************
001300*  IN-MEMORY CATEGORY TABLE -- LOADED ONCE PER RUN, SCANNED BY
001400*  NAME (IMPORTER) AND BY ID (BREAKDOWN REPORT).
001500***************************************************************
001600 01  PFCAT-TABLE.
001700     05  PFCAT-TABLE-COUNT                PIC 9(5)       COMP.
001800     05  PFCAT-ENTRY OCCURS 1000 TIMES
001900                 INDEXED BY PFCAT-IDX.
002000         10  PFCAT-TBL-ID                 PIC 9(5).
002100         10  PFCAT-TBL-NAME                PIC X(20).
