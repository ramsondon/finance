000100***************************************************************
000200*  PFTWRK  --  IN-MEMORY TRANSACTION WORK TABLE.  LOAD-TRAN-
000300*  SACTIONS FILLS ONE ENTRY PER ROW READ OFF TRANSACTION-MASTER,
000400*  EVERY TYPE INCLUDED (INCOME/EXPENSE/TRANSFER), TAGGED WITH
000500*  ITS OWNER ACCOUNT SO ONE SEQUENTIAL PASS CAN SERVE ALL THE
000600*  PER-ACCOUNT WORK.  GROUP-BY-DESCRIPTION SKIPS TRANSFER ROWS
000700*  WHEN IT SCANS FOR THE RECURRING DETECTOR; THE ANOMALY-DETECTOR
000800*  CHECKS AND THE BALANCE TIME SERIES USE EVERY ROW.
000900***************************************************************
001000 01  PFTWRK-TABLE.
001100     05  PFTWRK-ROW-COUNT                PIC 9(5)       COMP.
001200     05  PFTWRK-ROW OCCURS 5000 TIMES
001300                INDEXED BY PFTWRK-IDX.
001400        10  PFTWRK-ACCOUNT-ID             PIC 9(5).
001500*          RECURRING DETECTOR AND THE BALANCE TIME SERIES BOTH
001600*          SCAN THIS TABLE ONE ACCOUNT AT A TIME; THIS FIELD
001700*          LETS A SINGLE LOAD PASS OVER TRANSACTION-MASTER SERVE
001800*          EVERY ACCOUNT RATHER THAN RE-OPENING THE FILE PER
001900*          ACCOUNT.
002000        10  PFTWRK-TX-ID                  PIC 9(9).
002100        10  PFTWRK-TX-DATE                PIC 9(8).
002200        10  PFTWRK-TX-DATE-GRP REDEFINES PFTWRK-TX-DATE.
002300            15  PFTWRK-TXD-CC              PIC 9(2).
002400            15  PFTWRK-TXD-YY              PIC 9(2).
002500            15  PFTWRK-TXD-MM              PIC 9(2).
002600            15  PFTWRK-TXD-DD              PIC 9(2).
002700        10  PFTWRK-TX-AMOUNT               PIC S9(10)V99 COMP-3.
002800        10  PFTWRK-TX-TYPE                 PIC X(8).
002900        10  PFTWRK-NORM-DESCRIPTION        PIC X(50).
003000*           DESCRIPTION AFTER NORMALIZE-DESCRIPTION HAS RUN:
003100*           LOWER-CASED, DOMAIN SUFFIX/DIGIT/PUNCTUATION
003200*           STRIPPED, BLANKS COLLAPSED, FIRST 50 CHARACTERS.
003300        10  PFTWRK-GROUP-NO                PIC 9(4)      COMP.
003400*           ASSIGNED BY GROUP-BY-DESCRIPTION; ZERO = UNGROUPED.
003500        10  PFTWRK-MERCHANT                PIC X(30).
003600     05  FILLER                           PIC X(35).
