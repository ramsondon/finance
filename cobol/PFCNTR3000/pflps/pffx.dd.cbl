000100***************************************************************
000200*  PFFX  --  IN-MEMORY EXCHANGE-RATE TABLE.  LOADED ONCE, AT
000300*  START-UP, FROM EXCHANGE-RATE-FILE (PFRATE.DD.CBL) BY
000400*  SETPF2000'S LOAD-RATE-TABLE PARAGRAPH.  SCANNED BY
000500*  CONVERT-AMOUNT AND CROSS-RATE -- ONE ENTRY PER CURRENCY, NO
000600*  DUPLICATES EXPECTED.
000700***************************************************************
000800 01  PFFX-RATE-DATA.
000900     05  PFFX-RATE-COUNT                PIC 9(3)       COMP.
001000     05  PFFX-RATE-TABLE OCCURS 200 TIMES
001100                INDEXED BY PFFX-IDX.
001200        10  PFFX-TBL-CCY                 PIC X(3).
001300        10  PFFX-TBL-VALUE               PIC 9(6)V9(6) COMP-3.
001400        10  FILLER                       PIC X(5).
001500     05  FILLER                          PIC X(100).
