000100***************************************************************
000200*  PFRULE  --  IN-MEMORY RULE TABLE.  LOADED FROM RULE-FILE BY
000300*  SETPF1000'S LOAD-RULE-TABLE PARAGRAPH, THEN SORTED ASCENDING
000400*  BY (PRIORITY, RULE-ID) WITH INACTIVE RULES DROPPED BEFORE
000500*  APPLY-RULE-TABLE SCANS IT FOR THE FIRST MATCH.
000600***************************************************************
000700 01  PFRULE-REC.
000800     05  PFRULE-ID                      PIC 9(5).
000900     05  PFRULE-NAME                     PIC X(30).
001000     05  PFRULE-PRIORITY                 PIC 9(5).
001100     05  PFRULE-ACTIVE                   PIC X(1).
001200     05  PFRULE-CATEGORY-ID              PIC 9(5).
001300     05  PFRULE-COND-DESC-CONTAINS       PIC X(30).
001400     05  PFRULE-COND-AMOUNT-MIN          PIC S9(10)V99 COMP-3.
001500     05  PFRULE-COND-AMIN-USED           PIC X(1).
001600     05  PFRULE-COND-AMOUNT-MAX          PIC S9(10)V99 COMP-3.
001700     05  PFRULE-COND-AMAX-USED           PIC X(1).
001800     05  PFRULE-COND-DATE-FROM           PIC 9(8).
001900     05  PFRULE-COND-DATE-TO             PIC 9(8).
002000     05  PFRULE-COND-TYPE                PIC X(8).
002100     05  PFRULE-COND-HAS-CATEGORY        PIC X(1).
002200     05  FILLER                          PIC X(10).
002300
002400 01  PFRULE-TABLE-DATA.
002500     05  PFRULE-TABLE-COUNT             PIC 9(5)       COMP.
002600     05  PFRULE-ENTRY OCCURS 2000 TIMES
002700                INDEXED BY PFRULE-IDX.
002800        10  PFRULE-TBL-ID                PIC 9(5).
002900        10  PFRULE-TBL-NAME              PIC X(30).
003000        10  PFRULE-TBL-PRIORITY          PIC 9(5).
003100        10  PFRULE-TBL-ACTIVE            PIC X(1).
003200            88  PFRULE-TBL-IS-ACTIVE         VALUE 'Y'.
003300        10  PFRULE-TBL-CATEGORY-ID       PIC 9(5).
003400        10  PFRULE-TBL-COND-DESC         PIC X(30).
003500        10  PFRULE-TBL-COND-AMT-MIN      PIC S9(10)V99 COMP-3.
003600        10  PFRULE-TBL-COND-AMIN-USED    PIC X(1).
003700            88  PFRULE-TBL-AMIN-USED         VALUE 'Y'.
003800        10  PFRULE-TBL-COND-AMT-MAX      PIC S9(10)V99 COMP-3.
003900        10  PFRULE-TBL-COND-AMAX-USED    PIC X(1).
004000            88  PFRULE-TBL-AMAX-USED         VALUE 'Y'.
004100        10  PFRULE-TBL-COND-DATE-FROM    PIC 9(8).
004200        10  PFRULE-TBL-COND-DATE-TO      PIC 9(8).
004300        10  PFRULE-TBL-COND-TYPE         PIC X(8).
004400        10  PFRULE-TBL-COND-HAS-CAT      PIC X(1).
004500            88  PFRULE-TBL-MUST-HAVE-CAT     VALUE 'Y'.
004600            88  PFRULE-TBL-MUST-LACK-CAT     VALUE 'N'.
004700        10  FILLER                       PIC X(10).
