000100***************************************************************
000200*  PFRATE  --  EXCHANGE-RATE FILE RECORD.  ONE ROW PER
000300*  CURRENCY, UNITS OF THAT CURRENCY PER 1 USD.  READ ENTIRE BY
000400*  SETPF2000'S LOAD-RATE-TABLE INTO THE IN-MEMORY TABLE CARRIED
000500*  IN PFFX.DD.CBL FOR THE EXCHANGE SERVICE'S WORK.
000600***************************************************************
000700 01  PFRATE-REC.
000800     05  PFRATE-CCY                      PIC X(3).
000900     05  PFRATE-VALUE                    PIC 9(6)V9(6)  COMP-3.
001000*        RATE-VALUE(USD) IS ALWAYS 1.000000.
001100     05  FILLER                          PIC X(20).
