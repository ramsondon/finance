000100***************************************************************
000200*  PFACCT  --  ACCOUNT MASTER RECORD.  SMALL REFERENCE FILE,
000300*  SORTED BY ACCT-ID, LOADED ENTIRELY INTO THE IN-MEMORY
000400*  ACCOUNT TABLE BELOW BY BOTH SETPF1000 (TRANSFER DETECTION)
000500*  AND SETPF2000 (BALANCE/INACTIVITY PASSES) AT START-UP.
000600***************************************************************
000700 01  PFACCT-REC.
000800     05  PFACCT-ACCT-ID                 PIC 9(5).
000900     05  PFACCT-ACCT-NAME                PIC X(30).
001000     05  PFACCT-ACCT-IBAN                PIC X(34).
001100     05  PFACCT-ACCT-CURRENCY            PIC X(3).
001200     05  PFACCT-OPENING-BALANCE          PIC S9(10)V99  COMP-3.
001300     05  PFACCT-OPENING-BAL-DATE         PIC 9(8).
001400*        0 = NOT SET; WHEN SET, THE BALANCE PASS ONLY SUMS
001500*        TRANSACTIONS DATED ON OR AFTER THIS DATE.
001600     05  PFACCT-OPENING-BAL-DATE-GRP REDEFINES
001700                            PFACCT-OPENING-BAL-DATE.
001800         10  PFACCT-OBD-CC               PIC 9(2).
001900         10  PFACCT-OBD-YY               PIC 9(2).
002000         10  PFACCT-OBD-MM               PIC 9(2).
002100         10  PFACCT-OBD-DD               PIC 9(2).
002200     05  FILLER                          PIC X(15).
002300
002400***************************************************************
002500*  IN-MEMORY TABLE -- LOADED ONCE PER RUN, SCANNED BY IBAN FOR
002600*  TRANSFER-DETECTION AND BY ACCT-ID FOR THE BALANCE/INACTIVITY
002700*  PASSES.  COMP-3 BALANCE IS A RUNNING FIELD, NOT PART OF THE
002800*  FD RECORD -- IT ACCUMULATES AS PF2000-TRAN-REC ROWS ARE READ.
002900***************************************************************
003000 01  PFACCT-TABLE.
003100     05  PFACCT-TABLE-COUNT              PIC 9(5)       COMP.
003200     05  PFACCT-ENTRY OCCURS 2000 TIMES
003300                 INDEXED BY PFACCT-IDX.
003400         10  PFACCT-TBL-ACCT-ID          PIC 9(5).
003500         10  PFACCT-TBL-NAME             PIC X(30).
003600         10  PFACCT-TBL-IBAN             PIC X(34).
003700         10  PFACCT-TBL-CURRENCY         PIC X(3).
003800         10  PFACCT-TBL-OPENING-BAL      PIC S9(10)V99  COMP-3.
003900         10  PFACCT-TBL-OPENING-BAL-DT   PIC 9(8).
004000         10  PFACCT-TBL-RUNNING-BAL      PIC S9(10)V99  COMP-3.
004100         10  PFACCT-TBL-LAST-TXN-DATE    PIC 9(8).
004200         10  PFACCT-TBL-SEEN-SWITCHES.
004300*             SETPF2000'S ANOMALY DETECTOR -- ONE 'Y'/'N' PER
004400*             ANOMALY TYPE, SET ONCE THIS ACCOUNT HAS HAD THAT
004500*             TYPE WRITTEN THIS RUN.  THE 24-HOUR DEDUP RULE
004600*             COLLAPSES TO "ONE PER RUN" SINCE EVERY ROW
004700*             PROCESSED IN A RUN SHARES ONE PROCESSING DATE.
004800             15  PFACCT-SEEN-UNUSUAL-AMT  PIC X      VALUE 'N'.
004900             15  PFACCT-SEEN-DUP-PATTERN  PIC X      VALUE 'N'.
005000             15  PFACCT-SEEN-NEW-MERCH    PIC X      VALUE 'N'.
005100             15  PFACCT-SEEN-MISS-RECUR   PIC X      VALUE 'N'.
005200             15  PFACCT-SEEN-INACTIVE     PIC X      VALUE 'N'.
005300         10  FILLER                      PIC X(10).
