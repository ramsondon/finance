000100***************************************************************
000200*  PFRECUR  --  RECURRING-PATTERN OUTPUT RECORD.  ONE ROW PER
000300*  PATTERN EMITTED BY SETPF2000'S SCORE-FREQUENCY-CANDIDATE
000400*  PARAGRAPH (CONFIDENCE .GE. 0.60), SORTED DESCENDING BY
000500*  CONFIDENCE THEN OCCURRENCE COUNT BEFORE THE WRITE.
000600***************************************************************
000700 01  PFRECUR-REC.
000800     05  PFRECUR-RP-DESCRIPTION          PIC X(50).
000900     05  PFRECUR-RP-AMOUNT               PIC S9(10)V99 COMP-3.
001000     05  PFRECUR-RP-FREQUENCY            PIC X(10).
001100         88  PFRECUR-FREQ-WEEKLY             VALUE 'WEEKLY'.
001200         88  PFRECUR-FREQ-BIWEEKLY           VALUE 'BI-WEEKLY'.
001300         88  PFRECUR-FREQ-MONTHLY            VALUE 'MONTHLY'.
001400         88  PFRECUR-FREQ-QUARTERLY          VALUE 'QUARTERLY'.
001500         88  PFRECUR-FREQ-YEARLY             VALUE 'YEARLY'.
001600     05  PFRECUR-RP-DAYS-INTERVAL         PIC 9(3)      COMP.
001700     05  PFRECUR-RP-LAST-DATE             PIC 9(8).
001800     05  PFRECUR-RP-NEXT-DATE             PIC 9(8).
001900     05  PFRECUR-RP-OCCURRENCES           PIC 9(3)      COMP.
002000     05  PFRECUR-RP-CONFIDENCE            PIC 9V99.
002100     05  PFRECUR-ACCOUNT-ID               PIC 9(5).
002200*        CARRIED THROUGH FOR THE ACCOUNT-LEVEL MISSING-RECURRING
002300*        ANOMALY CHECK; NOT PART OF THE SPEC'D OUTPUT COLUMNS.
002400     05  FILLER                           PIC X(20).
