000100***************************************************************
000200*  PF2000  --  TRANSACTION MASTER RECORD.  WRITTEN BY SETPF1000
000300*  (ONE RECORD PER ACCEPTED RAW-IMPORT ROW, AFTER THE RULE
000400*  ENGINE HAS STAMPED A CATEGORY), READ BACK BY SETPF2000 FOR
000500*  THE RECURRING/ANOMALY/STATS PASSES.  FIXED 01-LEVEL, SHOP
000600*  STYLE -- TRAILING FILLER PAD TO A ROUND RECORD WIDTH.
000700*
000800*  FIELD-BY-FIELD NOTES (KEPT UP WHENEVER A CHANGE TOUCHES THE
000900*  LAYOUT -- SEE SETPF1000/SETPF2000'S OWN CHANGE LOGS FOR WHO
001000*  AND WHEN):
001100***************************************************************
001200 01  PF2000-TRAN-REC.
001300     05  PF2000-TX-ID                  PIC 9(9).
001400*        ASSIGNED BY SETPF1000'S WS-TX-ID-SEQ COUNTER, ONE PER
001500*        ACCEPTED ROW.  NOT REUSED ACROSS RUNS -- THE COUNTER
001600*        CARRIES FORWARD ON PF-COUNTS-FILE.
001700     05  PF2000-ACCOUNT-ID              PIC 9(5).
001800*        FOREIGN KEY INTO PFACCT-TABLE.  ZERO NEVER APPEARS --
001900*        SETPF1000 REJECTS ANY RAW ROW WHOSE ACCOUNT-ID DOES NOT
002000*        RESOLVE AGAINST ACCOUNT-MASTER.
002100     05  PF2000-TX-DATE                 PIC 9(8).
002200*        CCYYMMDD.  THE DATE THE BANK POSTED THE TRANSACTION --
002300*        WHAT THE BALANCE, CATEGORY, AND CASH-FLOW PASSES IN
002400*        SETPF2000 ALL KEY OFF OF.
002500     05  PF2000-TX-DATE-GRP REDEFINES PF2000-TX-DATE.
002600         10  PF2000-TXD-CC              PIC 9(2).
002700         10  PF2000-TXD-YY              PIC 9(2).
002800         10  PF2000-TXD-MM              PIC 9(2).
002900         10  PF2000-TXD-DD              PIC 9(2).
003000     05  PF2000-TX-AMOUNT               PIC S9(10)V99  COMP-3.
003100*        SIGNED, TWO DECIMALS -- EXPENSES CARRY A NEGATIVE SIGN,
003200*        INCOME AND TRANSFER-IN CARRY POSITIVE.  SCALED UP FROM
003300*        PF1000-RAW-AMOUNT-VALUE BY DECODE-SCALED-AMOUNT IN
003400*        SETPF1000 -- SEE THAT PROGRAM'S COPY OF THE SAME NOTE.
003500     05  PF2000-TX-TYPE                 PIC X(8).
003600         88  PF2000-IS-INCOME              VALUE 'INCOME'.
003700         88  PF2000-IS-EXPENSE             VALUE 'EXPENSE'.
003800         88  PF2000-IS-TRANSFER            VALUE 'TRANSFER'.
003900*        INFERRED FROM THE SIGN OF THE RAW AMOUNT WHEN THE BANK
004000*        EXPORT LEAVES PF1000-RAW-TYPE BLANK, THEN OVERRIDDEN TO
004100*        TRANSFER WHEN THE PARTNER IBAN MATCHES ANOTHER ACCOUNT
004200*        ON THE SAME MASTER.
004300     05  PF2000-CATEGORY-ID             PIC 9(5).
004400*        RESOLVED OR CREATED AGAINST CATEGORY-FILE BY NAME MATCH;
004500*        ZERO MEANS "UNKNOWN" -- PRINTS AS SUCH ON THE CATEGORY
004600*        BREAKDOWN REPORT.
004700     05  PF2000-DESCRIPTION             PIC X(60).
004800     05  PF2000-PARTNER-NAME            PIC X(30).
004900     05  PF2000-PARTNER-IBAN            PIC X(34).
005000*        BLANK WHEN THE BANK EXPORT DOESN'T SUPPLY ONE (CASH,
005100*        CARD-NETWORK ROWS).  THE ONLY FIELD THE TRANSFER-OVERRIDE
005200*        SCAN IN SETPF1000 COMPARES AGAINST PFACCT-TBL-IBAN.
005300     05  PF2000-MERCHANT-NAME           PIC X(30).
005400*        USED AS-IS BY THE ANOMALY DETECTOR'S NEW-MERCHANT CHECK;
005500*        NOT NORMALIZED THE WAY PFTWRK-NORM-DESCRIPTION IS.
005600     05  PF2000-BOOKING-DATE            PIC 9(8).
005700*        0 = NOT SUPPLIED BY THE BANK EXPORT.
005800     05  PF2000-BOOKING-DATE-GRP REDEFINES PF2000-BOOKING-DATE.
005900         10  PF2000-BKD-CC              PIC 9(2).
006000         10  PF2000-BKD-YY              PIC 9(2).
006100         10  PF2000-BKD-MM              PIC 9(2).
006200         10  PF2000-BKD-DD              PIC 9(2).
006300     05  PF2000-VALUATION-DATE          PIC 9(8).
006400*        BANK'S INTEREST-VALUE DATE, CARRIED THROUGH FOR AUDIT
006500*        ONLY -- NO PASS IN SETPF2000 CURRENTLY READS IT.
006600     05  PF2000-REFERENCE-NUMBER        PIC X(20).
006700     05  PF2000-PAYMENT-METHOD          PIC X(10).
006800     05  PF2000-EXCHANGE-RATE           PIC S9(4)V9(6) COMP-3.
006900*        RATE THE BANK EXPORT ITSELF STAMPED ON THE ROW, IF ANY --
007000*        NOT THE SAME RATE TABLE EXCHANGE SERVICE'S CROSS-RATE
007100*        PARAGRAPH LOOKS UP OUT OF EXCHANGE-RATE-FILE.
007200     05  PF2000-TRANSACTION-FEE         PIC S9(10)V99  COMP-3.
007300     05  FILLER                         PIC X(10).
