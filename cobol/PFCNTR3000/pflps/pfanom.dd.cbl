000100***************************************************************
000200*  PFANOM  --  ANOMALY OUTPUT RECORD.  ONE ROW PER ANOMALY
000300*  SURFACED BY SETPF2000'S ANOMALY DETECTOR PARAGRAPHS
000400*  (CHECK-LARGE-AMOUNT, CHECK-DUPLICATE, CHECK-NEW-MERCHANT,
000500*  CHECK-MISSING-RECURRING, CHECK-ACCOUNT-INACTIVE).
000600***************************************************************
000700 01  PFANOM-REC.
000800     05  PFANOM-AN-TX-ID                 PIC 9(9).
000900*        0 = ACCOUNT-LEVEL ANOMALY, NOT TIED TO ONE TRANSACTION.
001000     05  PFANOM-AN-ACCOUNT-ID            PIC 9(5).
001100     05  PFANOM-AN-TYPE                  PIC X(20).
001200     05  PFANOM-AN-TYPE-FLAGS REDEFINES PFANOM-AN-TYPE.
001300         10  PFANOM-TYP-UNUSUAL-AMT       PIC X.
001400             88  PFANOM-IS-UNUSUAL-AMT       VALUE 'Y'.
001500         10  PFANOM-TYP-DUP-PATTERN       PIC X.
001600             88  PFANOM-IS-DUP-PATTERN       VALUE 'Y'.
001700         10  PFANOM-TYP-NEW-MERCHANT      PIC X.
001800             88  PFANOM-IS-NEW-MERCHANT      VALUE 'Y'.
001900         10  PFANOM-TYP-MISSING-RECUR     PIC X.
002000             88  PFANOM-IS-MISSING-RECUR     VALUE 'Y'.
002100         10  PFANOM-TYP-ACCT-INACTIVE     PIC X.
002200             88  PFANOM-IS-ACCT-INACTIVE     VALUE 'Y'.
002300         10  FILLER                       PIC X(15).
002400     05  PFANOM-AN-SEVERITY               PIC X(8).
002500         88  PFANOM-SEV-INFO                 VALUE 'INFO'.
002600         88  PFANOM-SEV-WARNING              VALUE 'WARNING'.
002700         88  PFANOM-SEV-CRITICAL             VALUE 'CRITICAL'.
002800     05  PFANOM-AN-SCORE                 PIC 9(3)       COMP.
002900     05  PFANOM-AN-EXPECTED               PIC S9(10)V99  COMP-3.
003000     05  PFANOM-AN-ACTUAL                 PIC S9(10)V99  COMP-3.
003100     05  PFANOM-AN-TITLE                  PIC X(60).
003200     05  PFANOM-DETECTED-DATE             PIC 9(8).
003300*        PROCESSING DATE, CARRIED FOR THE 24-HOUR DEDUP CHECK.
003400     05  FILLER                           PIC X(15).
