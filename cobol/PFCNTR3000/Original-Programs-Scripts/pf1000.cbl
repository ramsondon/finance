000100***************************************************************
000200*  PF1000  --  RAW BANK-EXPORT RECORD, AS RECEIVED FROM THE
000300*  CUSTOMER'S BANK BEFORE VALIDATION.  FIXED LAYOUT, LINE
000400*  SEQUENTIAL FILE.  COPY'D INTO SETPF1000'S WORKING-STORAGE;
000500*  READ-RAWIMP MOVES THE FILE SECTION BUFFER (SAME WIDTH) INTO
000600*  THIS RECORD BEFORE VALIDATE-AND-BUILD-TRAN RUNS.
000700*  03/29/05  DMS  PF-2217  DESCRIPTION/PARTNER-NAME/MERCHANT
000800*  WIDENED TO THE BANK'S OWN EXPORT WIDTHS (THE BANK DOES NOT
000900*  TRIM THESE BEFORE HANDING US THE FILE) SO TRUNCATE-FIELDS IN
001000*  SETPF1000 HAS SOMETHING REAL TO COMPARE AGAINST -- SEE THAT
001100*  PROGRAM'S CHANGE LOG FOR THE SAME REQUEST NUMBER.
001200***************************************************************
001300 01  PF1000-RAW-REC.
001400     05  PF1000-RAW-DATE               PIC X(10).
001500*        ACCEPTED FORMATS: YYYY-MM-DD, DD.MM.YYYY, MM/DD/YYYY.
001600*        PARSE-RAW-DATE TRIES EACH REDEFINES BELOW IN TURN.
001700     05  PF1000-RAW-DATE-ISO REDEFINES PF1000-RAW-DATE.
001800         10  PF1000-ISO-YYYY            PIC X(4).
001900         10  PF1000-ISO-DASH-1          PIC X.
002000         10  PF1000-ISO-MM              PIC X(2).
002100         10  PF1000-ISO-DASH-2          PIC X.
002200         10  PF1000-ISO-DD              PIC X(2).
002300     05  PF1000-RAW-DATE-EURO REDEFINES PF1000-RAW-DATE.
002400         10  PF1000-EURO-DD             PIC X(2).
002500         10  PF1000-EURO-DOT-1          PIC X.
002600         10  PF1000-EURO-MM             PIC X(2).
002700         10  PF1000-EURO-DOT-2          PIC X.
002800         10  PF1000-EURO-YYYY           PIC X(4).
002900     05  PF1000-RAW-DATE-US REDEFINES PF1000-RAW-DATE.
003000         10  PF1000-US-MM               PIC X(2).
003100         10  PF1000-US-SLASH-1          PIC X.
003200         10  PF1000-US-DD               PIC X(2).
003300         10  PF1000-US-SLASH-2          PIC X.
003400         10  PF1000-US-YYYY             PIC X(4).
003500     05  PF1000-RAW-AMOUNT-VALUE        PIC S9(12)     COMP-3.
003600*        UNSCALED INTEGER.  DECODE-SCALED-AMOUNT DIVIDES IT BY
003700*        10 RAISED TO RAW-AMOUNT-PREC TO GET THE SIGNED DECIMAL
003800*        AMOUNT -- SAME SCALED-INTEGER HABIT THE BANK EXPORT
003900*        FEEDS HAVE USED SINCE THE FIRST IBAN-FORMAT EXTRACT.
004000     05  PF1000-RAW-AMOUNT-PREC         PIC 9(1).
004100     05  PF1000-RAW-TYPE                PIC X(8).
004200*        INCOME / EXPENSE / TRANSFER, OR BLANK TO INFER.
004300     05  PF1000-RAW-DESCRIPTION         PIC X(1024).
004400*        THE BANK'S OWN FREE-TEXT WIDTH.  TRUNCATE-FIELDS CUTS
004500*        THIS DOWN TO PF2000-DESCRIPTION'S 60 AND COUNTS IT IN
004600*        WS-TRUNC-CTR WHEN ANYTHING PAST POSITION 60 IS NOT
004700*        BLANK (PF-2217).
004800     05  PF1000-RAW-PARTNER-NAME        PIC X(255).
004900     05  PF1000-RAW-PARTNER-IBAN        PIC X(34).
005000*        A FIXED 34-CHARACTER BANKING FORMAT -- NEVER LONGER
005100*        THAN PF2000-PARTNER-IBAN, SO THIS ONE IS NOT A
005200*        TRUNCATION CANDIDATE.
005300     05  PF1000-RAW-MERCHANT            PIC X(255).
005400     05  PF1000-RAW-CATEGORY-NAME       PIC X(20).
005500     05  FILLER                         PIC X(20).
