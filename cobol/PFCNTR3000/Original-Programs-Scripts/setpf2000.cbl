000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   SETPF2000.
000300 AUTHOR.       RTD.
000400 INSTALLATION. DATA PROCESSING DIVISION.
000500 DATE-WRITTEN. 09/30/88.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL -- INTERNAL USE ONLY.
000800*****************************************************************
000900*  SETPF2000 -- PERSONAL FINANCE ANALYTICS.  READS THE TRANSACTION
001000*  MASTER SETPF1000 WROTE AND PRINTS THE SIX-SECTION ANALYTICS
001100*  REPORT (IMPORT SUMMARY, ACCOUNT BALANCES, CATEGORY BREAKDOWN,
001200*  CASH FLOW, RECURRING PATTERNS, ANOMALIES).  ALONG THE WAY IT
001300*  RUNS THE RECURRING DETECTOR (WRITES RECURRING-OUT) AND THE
001400*  ANOMALY DETECTOR (WRITES ANOMALY-OUT).  TAKES TWO TOKENS ON THE
001500*  COMMAND LINE -- PROCESSING DATE (YYYYMMDD) AND THE REPORTING
001600*  PERIOD NAME FOR SECTIONS 3/4 -- SAME ACCEPT/UNSTRING SHAPE
001700*  SETPF1000 USES TO PICK UP ITS OWN COMMAND-LINE TOKEN.
001800*****************************************************************
001900*  CHANGE LOG
002000*  DATE      BY   REQ#      DESCRIPTION
002100*  --------  ---  --------  ---------------------------------
002200*  09/30/88  RTD  PF-1001   ORIGINAL CODING -- BALANCE AND CATEGORY
002300*                           BREAKDOWN REPORTS (SECTIONS 1-3 ONLY).
002400*  02/11/89  RTD  PF-1009   CASH FLOW REPORT ADDED (SECTION 4).
002500*  07/30/90  PKM  PF-1026   RECURRING DETECTOR FIRST CUT -- WEEKLY
002600*                           AND MONTHLY FREQUENCIES ONLY.
002700*  03/15/91  PKM  PF-1031   BI-WEEKLY/QUARTERLY/YEARLY FREQUENCIES
002800*                           ADDED TO RECURRING DETECTOR.
002900*  11/02/92  CAO  PF-1058   ANOMALY DETECTOR ADDED -- LARGE-AMOUNT
003000*                           AND DUPLICATE CHECKS ONLY.
003100*  06/18/93  CAO  PF-1064   NEW-MERCHANT AND MISSING-RECURRING
003200*                           CHECKS ADDED TO ANOMALY DETECTOR.
003300*  01/09/95  CAO  PF-1079   ACCOUNT-INACTIVE CHECK ADDED; 24-HOUR
003400*                           DEDUP AGAINST REPEAT ANOMALY TYPES.
003500*  08/21/96  LKW  PF-1102   EXCHANGE-RATE-FILE LOAD AND CROSS-RATE
003600*                           CONVERSION FOR THE BALANCE GRAND TOTAL.
003700*  04/02/97  LKW  PF-1103   ACCOUNT/CATEGORY TABLE LOADERS REWORKED
003800*                           TO MATCH SETPF1000'S LOAD-AND-SORT SHAPE.
003900*  12/15/98  LKW  PF-1110   Y2K -- CENTURY WINDOW REVIEWED FOR ALL
004000*                           PACKED DATE FIELDS; NO CHANGE NEEDED,
004100*                           4-DIGIT YEARS THROUGHOUT.
004200*  06/09/99  LKW  PF-1112   Y2K SIGN-OFF -- REGRESSION RUN OK.
004300*  03/11/01  DMS  PF-1140   PF-COUNTS-FILE READ ADDED FOR REPORT
004400*                           SECTION 1 (CARRIED FORWARD FROM
004500*                           SETPF1000).
004600*  11/14/03  DMS  PF-1166   SPENDING-TREND AND MONTH-END FORECAST
004700*                           LINES ADDED TO THE CASH FLOW SECTION.
004800*  03/29/05  DMS  PF-2203   NET FLOW/SAVINGS RATE WERE WRONG --
004900*                           WS-CUR-EXPENSE AND WS-PRV-EXPENSE WERE
005000*                           FLIPPED POSITIVE BEFORE COMPUTE-CASH-
005100*                           FLOW ADDED THEM TO INCOME, INSTEAD OF
005200*                           STAYING NEGATIVE THE WAY PF-1166'S
005300*                           FORMULAS EXPECT.  BOTH NOW ACCUMULATE
005400*                           SIGNED.  WS-ALL-INCOME/WS-ALL-EXPENSE
005500*                           (NEVER READ BY ANY REPORT LINE) WERE
005600*                           DROPPED ALONG WITH THE SAME BUG.
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900*
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CONSOLE IS CRT.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500* ACCOUNT REFERENCE FILE, SORTED BY ACCT-ID.
006600     SELECT ACCOUNT-MASTER-FILE ASSIGN TO DYNAMIC ACCTMS-PATH
006700            ORGANIZATION RECORD SEQUENTIAL.
006800* CATEGORIES -- READ ONLY HERE (SETPF1000 OWNS THE REWRITE).
006900     SELECT CATEGORY-FILE ASSIGN TO DYNAMIC CATGRY-PATH
007000            ORGANIZATION RECORD SEQUENTIAL.
007100* PER-CURRENCY RATES, PER-USD.  LOADED TO MEMORY AT START-UP.
007200     SELECT EXCHANGE-RATE-FILE ASSIGN TO DYNAMIC RATEFL-PATH
007300            ORGANIZATION RECORD SEQUENTIAL.
007400* SETPF1000'S OUTPUT -- THIS RUN'S INPUT.
007500     SELECT TRANSACTION-MASTER-FILE ASSIGN TO DYNAMIC TRANMS-PATH
007600            ORGANIZATION RECORD SEQUENTIAL.
007700* CARRY-FORWARD COUNTS FROM SETPF1000 FOR REPORT SECTION 1.
007800     SELECT PF-COUNTS-FILE ASSIGN TO DYNAMIC PFCNTS-PATH
007900            ORGANIZATION RECORD SEQUENTIAL.
008000* RECURRING DETECTOR OUTPUT.
008100     SELECT RECURRING-OUT ASSIGN TO DYNAMIC RECUR-PATH
008200            ORGANIZATION RECORD SEQUENTIAL.
008300* ANOMALY DETECTOR OUTPUT.
008400     SELECT ANOMALY-OUT ASSIGN TO DYNAMIC ANOM-PATH
008500            ORGANIZATION RECORD SEQUENTIAL.
008600* THE SIX-SECTION PRINTED REPORT.
008700     SELECT REPORT-FILE ASSIGN TO DYNAMIC RPTOUT-PATH
008800            ORGANIZATION LINE SEQUENTIAL.
008900*
009000 DATA DIVISION.
009100*
009200 FILE SECTION.
009300*
009400 FD  ACCOUNT-MASTER-FILE
009500     RECORD CONTAINS 102 CHARACTERS
009600     DATA RECORD IS AM-REC.
009700 01  AM-REC                       PIC X(102).
009800
009900 FD  CATEGORY-FILE
010000     RECORD CONTAINS 40 CHARACTERS
010100     DATA RECORD IS CF-REC.
010200 01  CF-REC                       PIC X(40).
010300
010400 FD  EXCHANGE-RATE-FILE
010500     RECORD CONTAINS 30 CHARACTERS
010600     DATA RECORD IS ER-REC.
010700 01  ER-REC                       PIC X(30).
010800
010900 FD  TRANSACTION-MASTER-FILE
011000     RECORD CONTAINS 265 CHARACTERS
011100     DATA RECORD IS PF2000-TRAN-REC.
011200     copy 'pf2000.cbl'.
011300
011400 FD  PF-COUNTS-FILE
011500     RECORD CONTAINS 38 CHARACTERS
011600     DATA RECORD IS PFCNT-REC.
011700 01  PFCNT-REC.
011800     05  PFCNT-READ               PIC 9(7).
011900     05  PFCNT-ACCEPTED           PIC 9(7).
012000     05  PFCNT-REJECTED           PIC 9(7).
012100     05  PFCNT-TRUNCATED          PIC 9(7).
012200     05  FILLER                   PIC X(10).
012300
012400 FD  RECURRING-OUT
012500     RECORD CONTAINS 115 CHARACTERS
012600     DATA RECORD IS PFRECUR-REC.
012700     copy 'pfrecur.dd.cbl'.
012800
012900 FD  ANOMALY-OUT
013000     RECORD CONTAINS 141 CHARACTERS
013100     DATA RECORD IS PFANOM-REC.
013200     copy 'pfanom.dd.cbl'.
013300
013400 FD  REPORT-FILE
013500     RECORD CONTAINS 132 CHARACTERS
013600     DATA RECORD IS PFRPT-LINE.
013700     copy 'pfrpt.dd.cbl'.
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100     copy 'pfacct.dd.cbl'.
014200     copy 'pfcat.dd.cbl'.
014300     copy 'pffx.dd.cbl'.
014400     copy 'pftwrk.dd.cbl'.
014500     copy 'pfrate.dd.cbl'.
014600
014700 01  VARIABLES.
014800     05  ACCTMS-PATH              PIC X(78)
014900            VALUE '/users/public/pfcntr/acctms.dat'.
015000     05  CATGRY-PATH              PIC X(78)
015100            VALUE '/users/public/pfcntr/catgry.dat'.
015200     05  RATEFL-PATH              PIC X(78)
015300            VALUE '/users/public/pfcntr/ratefl.dat'.
015400     05  TRANMS-PATH              PIC X(78)
015500            VALUE '/users/public/pfcntr/tranms.dat'.
015600     05  PFCNTS-PATH              PIC X(78)
015700            VALUE '/users/public/pfcntr/pfcnts.dat'.
015800     05  RECUR-PATH               PIC X(78)
015900            VALUE '/users/public/pfcntr/recurot.dat'.
016000     05  ANOM-PATH                PIC X(78)
016100            VALUE '/users/public/pfcntr/anomot.dat'.
016200     05  RPTOUT-PATH              PIC X(78)
016300            VALUE '/users/public/pfcntr/pfrpt.out'.
016400     05  WS-COMMAND-LINE          PIC X(100).
016500     05  WS-TODAY-TOKEN           PIC X(8)      VALUE SPACES.
016600     05  WS-PERIOD-TOKEN          PIC X(15)     VALUE SPACES.
016700     05  WS-TODAY                 PIC 9(8)      VALUE 0.
016800     05  WS-TODAY-GRP REDEFINES WS-TODAY.
016900         10  WS-TODAY-CC          PIC 9(2).
017000         10  WS-TODAY-YY          PIC 9(2).
017100         10  WS-TODAY-MM          PIC 9(2).
017200         10  WS-TODAY-DD          PIC 9(2).
017300     05  EOF-SW                   PIC 9(1)      VALUE 0.
017400     05  WS-FOUND-SW              PIC X(1)      VALUE 'N'.
017500     05  WS-MATCH-SW              PIC X(1)      VALUE 'N'.
017600     05  DISPLAY-COUNT            PIC 9(5)      COMP-3 VALUE 0.
017700     05  WS-READ-CTR              PIC 9(7)      COMP   VALUE 0.
017800     05  WS-I                     PIC S9(4)     COMP   VALUE 0.
017900     05  WS-J                     PIC S9(4)     COMP   VALUE 0.
018000     05  WS-K                     PIC S9(4)     COMP   VALUE 0.
018100
018200*****************************************************************
018300*  DAY-COUNT WORK AREA -- THE SHOP'S OLD 30/360 DAY-COUNT
018400*  CONVENTION (SAME ONE USED FOR INTEREST ACCRUAL OVER IN THE
018500*  MORTGAGE SYSTEM) REPURPOSED HERE FOR GAP/OVERDUE ARITHMETIC.
018600*  CALC-DAYS-FROM-DATE TAKES WS-DC-DATE, RETURNS WS-DC-DAYS.
018700*****************************************************************
018800 01  WS-DAYCALC.
018900     05  WS-DC-DATE                PIC 9(8)     VALUE 0.
019000     05  WS-DC-DATE-GRP REDEFINES WS-DC-DATE.
019100         10  WS-DC-CC              PIC 9(2).
019200         10  WS-DC-YY              PIC 9(2).
019300         10  WS-DC-MM              PIC 9(2).
019400         10  WS-DC-DD              PIC 9(2).
019500     05  WS-DC-DAYS                PIC S9(8)    COMP VALUE 0.
019600*        CALC-DATE-FROM-DAYS IS CALC-DAYS-FROM-DATE'S INVERSE --
019700*        TAKES WS-DC-DAYS, REBUILDS WS-DC-DATE.  WORK FIELDS BELOW
019800*        ARE SCRATCH FOR THAT CONVERSION ONLY.
019900     05  WS-DC-CCYY                PIC S9(6)    COMP VALUE 0.
020000     05  WS-DC-REM                 PIC S9(6)    COMP VALUE 0.
020100     05  WS-DC-MM2                 PIC S9(4)    COMP VALUE 0.
020200     05  WS-DC-DD2                 PIC S9(4)    COMP VALUE 0.
020300     05  WS-DC-CC2                 PIC S9(4)    COMP VALUE 0.
020400     05  WS-DC-YY2                 PIC S9(4)    COMP VALUE 0.
020500     05  FILLER                    PIC X(4).
020600
020700*****************************************************************
020800*  CALENDAR-LENGTH WORK AREA -- GET-MONTH-LENGTH/GET-YEAR-LENGTH
020900*  USE THE REAL GREGORIAN CALENDAR (NOT THE 30/360 CONVENTION) SO
021000*  REPORTING-PERIOD BOUNDARIES LAND ON THE ACTUAL CALENDAR MONTH
021100*  OR YEAR END.  MONTH-LENGTH TABLE LOADED THE SAME DUMMY-RECORD
021200*  WAY AS THE FREQUENCY TABLE ABOVE.
021300*****************************************************************
021400 01  WS-ML-INIT-VALUES.
021500     05  FILLER                    PIC 9(2)   VALUE 31.
021600     05  FILLER                    PIC 9(2)   VALUE 28.
021700     05  FILLER                    PIC 9(2)   VALUE 31.
021800     05  FILLER                    PIC 9(2)   VALUE 30.
021900     05  FILLER                    PIC 9(2)   VALUE 31.
022000     05  FILLER                    PIC 9(2)   VALUE 30.
022100     05  FILLER                    PIC 9(2)   VALUE 31.
022200     05  FILLER                    PIC 9(2)   VALUE 31.
022300     05  FILLER                    PIC 9(2)   VALUE 30.
022400     05  FILLER                    PIC 9(2)   VALUE 31.
022500     05  FILLER                    PIC 9(2)   VALUE 30.
022600     05  FILLER                    PIC 9(2)   VALUE 31.
022700 01  WS-ML-TABLE REDEFINES WS-ML-INIT-VALUES.
022800     05  WS-ML-DAYS OCCURS 12 TIMES PIC 9(2).
022900
023000 01  WS-CAL-WORK.
023100     05  WS-ML-YEAR                PIC S9(6)    COMP VALUE 0.
023200     05  WS-ML-MONTH               PIC S9(4)    COMP VALUE 0.
023300     05  WS-ML-RESULT              PIC S9(4)    COMP VALUE 0.
023400     05  WS-ML-REM4                PIC S9(6)    COMP VALUE 0.
023500     05  WS-ML-REM100               PIC S9(6)   COMP VALUE 0.
023600     05  WS-ML-REM400               PIC S9(6)   COMP VALUE 0.
023700     05  WS-ML-LEAP-SW             PIC X(1)     VALUE 'N'.
023800
023900*****************************************************************
024000*  MONTH/YEAR-RANGE WORK AREA -- SET-MONTH-BOUNDS, COMPUTE-PREV-
024100*  MONTH AND THE RANGE-XXXX FAMILY OF PARAGRAPHS IN RESOLVE-DATE-
024200*  RANGE SHARE THESE FIELDS.
024300*****************************************************************
024400 01  WS-RANGE-WORK.
024500     05  WS-MR-CCYY                PIC S9(6)    COMP VALUE 0.
024600     05  WS-MR-MM                  PIC S9(4)    COMP VALUE 0.
024700     05  WS-MR-DAYS                PIC S9(4)    COMP VALUE 0.
024800     05  WS-MR-START               PIC 9(8)     VALUE 0.
024900     05  WS-MR-END                 PIC 9(8)     VALUE 0.
025000     05  WS-PM-CCYY                PIC S9(6)    COMP VALUE 0.
025100     05  WS-PM-MM                  PIC S9(4)    COMP VALUE 0.
025200     05  WS-RANGE-DAYS-1           PIC S9(8)    COMP VALUE 0.
025300     05  WS-RANGE-DAYS-2           PIC S9(8)    COMP VALUE 0.
025400     05  WS-WK-MON-DAYS            PIC S9(8)    COMP VALUE 0.
025500
025600*****************************************************************
025700*  ZELLER'S-CONGRUENCE WORK AREA -- CALC-ISO-WEEKDAY TURNS A REAL
025800*  CALENDAR DATE INTO MONDAY=1...SUNDAY=7 SO THE CURRENT-WEEK/
025900*  LAST-WEEK RANGES CAN BACK UP TO THE RIGHT MONDAY.  ARITHMETIC
026000*  ONLY -- NO INTRINSIC FUNCTION.
026100*****************************************************************
026200 01  WS-ZELLER-WORK.
026300     05  WS-ZL-CCYY                PIC S9(6)    COMP VALUE 0.
026400     05  WS-ZL-MM                  PIC S9(4)    COMP VALUE 0.
026500     05  WS-ZL-DD                  PIC S9(4)    COMP VALUE 0.
026600     05  WS-ZL-M                   PIC S9(4)    COMP VALUE 0.
026700     05  WS-ZL-Y2                  PIC S9(6)    COMP VALUE 0.
026800     05  WS-ZL-K                   PIC S9(6)    COMP VALUE 0.
026900     05  WS-ZL-J                   PIC S9(6)    COMP VALUE 0.
027000     05  WS-ZL-TERM1               PIC S9(6)    COMP VALUE 0.
027100     05  WS-ZL-H                   PIC S9(6)    COMP VALUE 0.
027200     05  WS-ZL-ISO-DOW             PIC S9(4)    COMP VALUE 0.
027300
027400 01  WS-PERIOD-WORK.
027500     05  WS-DR-START               PIC 9(8)     VALUE 0.
027600     05  WS-DR-END                 PIC 9(8)     VALUE 0.
027700     05  WS-PDR-START              PIC 9(8)     VALUE 0.
027800     05  WS-PDR-END                PIC 9(8)     VALUE 0.
027900     05  WS-PDR-NONE-SW            PIC X(1)     VALUE 'N'.
028000     05  WS-DAYS-ELAPSED           PIC S9(5)    COMP VALUE 0.
028100     05  WS-DAYS-IN-PERIOD         PIC S9(5)    COMP VALUE 0.
028200     05  WS-PERIOD-NAME-WORK       PIC X(15)    VALUE SPACES.
028300     05  FILLER                    PIC X(10).
028400
028500 01  WS-TOTALS.
028600     05  WS-CUR-INCOME             PIC S9(10)V99 COMP-3 VALUE 0.
028700     05  WS-CUR-EXPENSE            PIC S9(10)V99 COMP-3 VALUE 0.
028800     05  WS-PRV-EXPENSE            PIC S9(10)V99 COMP-3 VALUE 0.
028900     05  WS-GRAND-BALANCE          PIC S9(10)V99 COMP-3 VALUE 0.
029000     05  WS-NET-FLOW               PIC S9(10)V99 COMP-3 VALUE 0.
029100     05  WS-SAVINGS-RATE           PIC S9(3)V99  COMP-3 VALUE 0.
029200     05  WS-TREND-PCT              PIC S9(3)V99  COMP-3 VALUE 0.
029300     05  WS-DAILY-AVG              PIC S9(10)V99 COMP-3 VALUE 0.
029400     05  WS-MONTH-END-FCST         PIC S9(10)V99 COMP-3 VALUE 0.
029500     05  WS-MONTHLY-RECUR-COST     PIC S9(10)V99 COMP-3 VALUE 0.
029600     05  WS-YEARLY-RECUR-COST      PIC S9(10)V99 COMP-3 VALUE 0.
029700     05  FILLER                    PIC X(10).
029800
029900*****************************************************************
030000*  CATEGORY BREAKDOWN WORK TABLE -- BUILT FRESH EACH RUN FROM
030100*  PFCAT-TABLE, TOTALED DURING LOAD-TRANSACTIONS, SORTED
030200*  DESCENDING BY TOTAL BEFORE PRINT-CATEGORY-BREAKDOWN.
030300*****************************************************************
030400 01  WS-CATBRK-TABLE.
030500     05  WS-CATBRK-COUNT           PIC 9(4)      COMP VALUE 0.
030600     05  WS-CATBRK-UNKNOWN-TOTAL   PIC S9(10)V99 COMP-3 VALUE 0.
030700     05  WS-CATBRK-ENTRY OCCURS 1000 TIMES
030800                    INDEXED BY WS-CATBRK-IDX.
030900         10  WS-CATBRK-CAT-ID      PIC 9(5).
031000         10  WS-CATBRK-CAT-NAME    PIC X(20).
031100         10  WS-CATBRK-TOTAL       PIC S9(10)V99 COMP-3.
031200         10  FILLER                PIC X(5).
031300     05  WS-CATBRK-SWAP            PIC X(37)     VALUE SPACES.
031400     05  WS-CATBRK-GRAND-TOTAL     PIC S9(10)V99 COMP-3 VALUE 0.
031500
031600*****************************************************************
031700*  RECURRING-PATTERN FREQUENCY TABLE -- NOMINAL INTERVAL AND
031800*  MINIMUM OCCURRENCE COUNT PER CANDIDATE FREQUENCY.  LOADED FROM
031900*  A DUMMY RECORD OF VALUE CLAUSES, SAME TRICK THE SHOP USES FOR
032000*  ITS RATE-CODE TABLE OVER IN THE MORTGAGE SYSTEM.
032100*****************************************************************
032200 01  WS-FREQ-INIT-VALUES.
032300     05  FILLER                    PIC X(10)  VALUE 'WEEKLY'.
032400     05  FILLER                    PIC 9(3)   VALUE 7.
032500     05  FILLER                    PIC 9(2)   VALUE 3.
032600     05  FILLER                    PIC X(10)  VALUE 'BI-WEEKLY'.
032700     05  FILLER                    PIC 9(3)   VALUE 14.
032800     05  FILLER                    PIC 9(2)   VALUE 3.
032900     05  FILLER                    PIC X(10)  VALUE 'MONTHLY'.
033000     05  FILLER                    PIC 9(3)   VALUE 30.
033100     05  FILLER                    PIC 9(2)   VALUE 2.
033200     05  FILLER                    PIC X(10)  VALUE 'QUARTERLY'.
033300     05  FILLER                    PIC 9(3)   VALUE 90.
033400     05  FILLER                    PIC 9(2)   VALUE 2.
033500     05  FILLER                    PIC X(10)  VALUE 'YEARLY'.
033600     05  FILLER                    PIC 9(3)   VALUE 365.
033700     05  FILLER                    PIC 9(2)   VALUE 1.
033800 01  WS-FREQ-TABLE REDEFINES WS-FREQ-INIT-VALUES.
033900     05  WS-FREQ-ENTRY OCCURS 5 TIMES
034000                    INDEXED BY WS-FREQ-IDX.
034100         10  WS-FREQ-NAME          PIC X(10).
034200         10  WS-FREQ-NOMINAL-DAYS  PIC 9(3).
034300         10  WS-FREQ-MIN-OCC       PIC 9(2).
034400
034500*****************************************************************
034600*  RECURRING DETECTOR WORK AREAS -- PATTERN-ROWS HOLDS ONE GROUP'S
034700*  (DATE, AMOUNT) PAIRS, ASCENDING BY DATE, WHILE SCORE-FREQUENCY-
034800*  CANDIDATE TESTS EACH OF THE FIVE FREQUENCIES AGAINST IT.
034900*****************************************************************
035000 01  WS-PATTERN-ROWS.
035100     05  WS-PAT-COUNT              PIC 9(4)      COMP VALUE 0.
035200     05  WS-PAT-ROW OCCURS 500 TIMES
035300                    INDEXED BY WS-PAT-IDX.
035400         10  WS-PAT-DATE           PIC 9(8).
035500         10  WS-PAT-AMOUNT         PIC S9(10)V99 COMP-3.
035600     05  WS-PAT-SWAP               PIC X(15)     VALUE SPACES.
035700
035800 01  WS-SCORE-WORK.
035900     05  WS-SCR-TOTAL-GAPS         PIC 9(3)      COMP VALUE 0.
036000     05  WS-SCR-VALID-GAPS         PIC 9(3)      COMP VALUE 0.
036100     05  WS-SCR-TOTAL-AMTS         PIC 9(3)      COMP VALUE 0.
036200     05  WS-SCR-CONSIST-AMTS       PIC 9(3)      COMP VALUE 0.
036300     05  WS-SCR-SUM-AMOUNT         PIC S9(10)V99 COMP-3 VALUE 0.
036400     05  WS-SCR-AVG-AMOUNT         PIC S9(10)V99 COMP-3 VALUE 0.
036500     05  WS-SCR-NOMINAL            PIC 9(3)      COMP VALUE 0.
036600     05  WS-SCR-MIN-OCC            PIC 9(2)      COMP VALUE 0.
036700     05  WS-SCR-GAP                PIC S9(5)     COMP VALUE 0.
036800     05  WS-SCR-TOLERANCE          PIC S9(5)V99  COMP-3 VALUE 0.
036900     05  WS-SCR-AMT-DIFF           PIC S9(10)V99 COMP-3 VALUE 0.
037000     05  WS-SCR-AMT-RATIO          PIC S9(3)V999 COMP-3 VALUE 0.
037100     05  WS-SCR-CONFIDENCE         PIC S9(1)V99  COMP-3 VALUE 0.
037200     05  WS-SCR-OCC-TERM           PIC S9(1)V99  COMP-3 VALUE 0.
037300     05  WS-SCR-DAYS-1             PIC S9(8)     COMP VALUE 0.
037400     05  WS-SCR-DAYS-2             PIC S9(8)     COMP VALUE 0.
037500     05  WS-SCR-AMT-TOL            PIC S9(10)V99 COMP-3 VALUE 0.
037600     05  WS-SCR-BEST-CONFIDENCE    PIC S9(1)V99  COMP-3 VALUE 0.
037700     05  WS-SCR-BEST-IDX           PIC 9(2)      COMP VALUE 0.
037800     05  WS-SCR-BEST-AVG-AMOUNT    PIC S9(10)V99 COMP-3 VALUE 0.
037900
038000*****************************************************************
038100*  DESCRIPTION-GROUPING WORK AREAS -- GROUP-BY-DESCRIPTION AND
038200*  ITS GROUP-MATCH-TEST CALL THESE FOR THE SUBSTRING AND
038300*  WORD-OVERLAP COMPARISONS.  SAME HAND-ROLLED TECHNIQUE AS
038400*  SETPF1000'S RULE-ENGINE SUBSTRING SCAN -- NO INTRINSIC
038500*  FUNCTIONS, JUST REFERENCE MODIFICATION AND A COUNTING LOOP.
038600*****************************************************************
038700 01  WS-GROUPING-WORK.
038800     05  WS-GRP-NEXT-NO            PIC 9(4)      COMP VALUE 0.
038900     05  WS-GRP-START              PIC 9(4)      COMP VALUE 0.
039000     05  WS-GRP-K                  PIC 9(4)      COMP VALUE 0.
039100     05  WS-GB-LOOKBACK-DATE        PIC 9(8)     VALUE 0.
039200     05  WS-GB-ACCT-ID              PIC 9(5)     VALUE 0.
039300     05  WS-GB-REP-DESC             PIC X(50)    VALUE SPACES.
039400     05  WS-GB-CAND-DESC            PIC X(50)    VALUE SPACES.
039500     05  WS-SSA-TEXT               PIC X(50)     VALUE SPACES.
039600     05  WS-SSA-LEN                PIC S9(4)     COMP VALUE 0.
039700     05  WS-SSB-TEXT                PIC X(50)    VALUE SPACES.
039800     05  WS-SSB-LEN                PIC S9(4)     COMP VALUE 0.
039900     05  WS-SS-NEEDLE                PIC X(50)   VALUE SPACES.
040000     05  WS-SS-NEEDLE-LEN            PIC S9(4)   COMP VALUE 0.
040100     05  WS-GEN-TEXT                 PIC X(50)   VALUE SPACES.
040200     05  WS-GEN-LEN                  PIC S9(4)   COMP VALUE 0.
040300     05  WS-GEN-DONE-SW               PIC X(1)   VALUE 'N'.
040400     05  WS-SS-TRIM-FIELD          PIC X(50)     VALUE SPACES.
040500     05  WS-SS-TRIM-LEN            PIC S9(4)     COMP VALUE 0.
040600     05  WS-SS-POS                 PIC S9(4)     COMP VALUE 0.
040700     05  WS-SS-MAX-POS             PIC S9(4)     COMP VALUE 0.
040800     05  WS-WA-COUNT               PIC 9(2)      COMP VALUE 0.
040900     05  WS-WA-WORD OCCURS 10 TIMES PIC X(20)    VALUE SPACES.
041000     05  WS-WB-COUNT               PIC 9(2)      COMP VALUE 0.
041100     05  WS-WB-WORD OCCURS 10 TIMES PIC X(20)    VALUE SPACES.
041200     05  WS-WORDS-SHARED           PIC 9(2)      COMP VALUE 0.
041300     05  WS-WORDS-GREATER          PIC 9(2)      COMP VALUE 0.
041400     05  WS-SPLIT-SRC              PIC X(50)     VALUE SPACES.
041500
041600*****************************************************************
041700*  EXCHANGE SERVICE WORK AREAS -- FIND-RATE LOOKS UP A CURRENCY
041800*  IN PFFX-RATE-TABLE; CROSS-RATE AND CONVERT-AMOUNT BUILD ON IT.
041900*****************************************************************
042000 01  WS-FX-WORK.
042100     05  WS-FR-CCY                 PIC X(3)      VALUE SPACES.
042200     05  WS-FR-VALUE                PIC 9(6)V9(6) COMP-3 VALUE 0.
042300     05  WS-FR-FOUND-SW            PIC X(1)      VALUE 'N'.
042400     05  WS-XR-FROM                PIC X(3)      VALUE SPACES.
042500     05  WS-XR-TO                   PIC X(3)     VALUE SPACES.
042600     05  WS-XR-RATE-FROM            PIC 9(6)V9(6) COMP-3 VALUE 0.
042700     05  WS-XR-RATE-TO               PIC 9(6)V9(6) COMP-3 VALUE 0.
042800     05  WS-XR-RESULT                PIC 9(6)V9(6) COMP-3 VALUE 0.
042900     05  WS-CONV-AMOUNT              PIC S9(10)V99 COMP-3 VALUE 0.
043000     05  WS-CONV-FROM                PIC X(3)      VALUE SPACES.
043100     05  WS-CONV-TO                  PIC X(3)      VALUE SPACES.
043200     05  WS-CONV-RESULT              PIC S9(10)V99 COMP-3 VALUE 0.
043300
043400*****************************************************************
043500*  ANOMALY DETECTOR WORK AREAS.
043600*****************************************************************
043700 01  WS-ANOM-WORK.
043800     05  WS-AN-DAYS-OVERDUE         PIC S9(5)     COMP VALUE 0.
043900     05  WS-AN-GAP-DAYS             PIC S9(5)     COMP VALUE 0.
044000     05  WS-AN-NEXT-DATE            PIC 9(8)      VALUE 0.
044100     05  WS-AN-TX-ID                PIC 9(9)      VALUE 0.
044200     05  WS-AN-ACCT-ID              PIC 9(5)      VALUE 0.
044300     05  WS-AN-TYPE-CODE            PIC X(1)      VALUE SPACE.
044400     05  WS-AN-SEVERITY             PIC X(8)      VALUE SPACES.
044500     05  WS-AN-SCORE                PIC 9(3)      COMP VALUE 0.
044600     05  WS-AN-EXPECTED             PIC S9(10)V99 COMP-3 VALUE 0.
044700     05  WS-AN-ACTUAL               PIC S9(10)V99 COMP-3 VALUE 0.
044800     05  WS-AN-TITLE                PIC X(60)     VALUE SPACES.
044900     05  WS-AN-INACT-DAYS           PIC S9(5)     COMP VALUE 0.
045000     05  WS-AN-SCORE-WK             PIC S9(5)     COMP VALUE 0.
045100     05  WS-CLA-ABS                 PIC S9(10)V99 COMP-3 VALUE 0.
045200
045300 01  WS-DATE-BUILD.
045400     05  WS-DB-CC                  PIC 9(2).
045500     05  WS-DB-YY                  PIC 9(2).
045600     05  WS-DB-MM                  PIC 9(2).
045700     05  WS-DB-DD                  PIC 9(2).
045800 01  WS-DATE-BUILD-NUM REDEFINES WS-DATE-BUILD
045900                                   PIC 9(8).
046000
046100*****************************************************************
046200*  DATE-FOR-PRINT WORK AREA -- FORMAT-DATE-FOR-PRINT TAKES
046300*  WS-FD-DATE, BUILDS THE DASHED CCYY-MM-DD TEXT FORM THE
046400*  RECURRING-PATTERNS SECTION PRINTS FOR NEXT-EXPECTED-DATE.
046500*****************************************************************
046600 01  WS-FD-WORK.
046700     05  WS-FD-DATE                PIC 9(8)      VALUE 0.
046800     05  WS-FD-DATE-GRP REDEFINES WS-FD-DATE.
046900         10  WS-FD-CC              PIC 9(2).
047000         10  WS-FD-YY              PIC 9(2).
047100         10  WS-FD-MM              PIC 9(2).
047200         10  WS-FD-DD              PIC 9(2).
047300     05  WS-FD-TEXT                PIC X(10)     VALUE SPACES.
047400
047500*****************************************************************
047600*  RECURRING-PATTERNS PRINT TABLE -- WRITE-RECURRING-OUT LOADS
047700*  ONE ENTRY HERE FOR EVERY PFRECUR-REC IT WRITES, SINCE THE
047800*  REPORT SECTION PRINTS THEM SORTED DESCENDING BY CONFIDENCE
047900*  (THEN OCCURRENCE COUNT), NOT IN WRITE ORDER.
048000*****************************************************************
048100 01  WS-RECUR-PRT-TABLE.
048200     05  WS-RECUR-PRT-COUNT        PIC 9(4)      COMP VALUE 0.
048300     05  WS-RECUR-PRT-ENTRY OCCURS 500 TIMES
048400                    INDEXED BY WS-RECUR-PRT-IDX.
048500         10  WS-RECUR-PRT-DESC      PIC X(50).
048600         10  WS-RECUR-PRT-AMOUNT    PIC S9(10)V99 COMP-3.
048700         10  WS-RECUR-PRT-FREQ      PIC X(10).
048800         10  WS-RECUR-PRT-NEXT-DT   PIC 9(8).
048900         10  WS-RECUR-PRT-OCC       PIC 9(3)      COMP.
049000         10  WS-RECUR-PRT-CONF      PIC 9V99.
049100         10  FILLER                 PIC X(5).
049200     05  WS-RECUR-PRT-SWAP         PIC X(85)     VALUE SPACES.
049300
049400*****************************************************************
049500*  MISCELLANEOUS SCAN/REPORT WORK -- TABLE-SEARCH SWITCHES FOR
049600*  FIND-ACCOUNT-IDX/FIND-CATEGORY-IDX, THE BALANCE TIME-SERIES
049700*  RUNNING TOTAL, AND PRINT-LINE SCRATCH FOR THE SIX REPORT
049800*  SECTIONS.
049900*****************************************************************
050000 01  WS-MISC-WORK.
050100     05  WS-BAL-RUNNING            PIC S9(10)V99 COMP-3 VALUE 0.
050200     05  WS-PCT-WHOLE               PIC S9(3)V99 COMP-3 VALUE 0.
050300     05  WS-PCT-SIGN                PIC X(1)     VALUE SPACES.
050400     05  WS-GRAND-PCT-BASE          PIC S9(10)V99 COMP-3 VALUE 0.
050500     05  WS-AMT-EDIT                PIC -(9)9.99.
050600     05  WS-PCT-EDIT                PIC -(2)9.99.
050700     05  WS-CTR-EDIT                PIC ---,---,--9.
050800     05  WS-CONF-EDIT                PIC 9.99.
050900     05  WS-DETECTED-COUNT          PIC 9(5)      COMP VALUE 0.
051000
051100*****************************************************************
051200*  BALANCE TIME-SERIES WORK AREA -- PRINT-BAL-TIMESERIES WALKS
051300*  PFTWRK-TABLE ONE DISTINCT DATE AT A TIME FOR THE ACCOUNT
051400*  CURRENTLY UNDER PRINT-BAL-STEP (PFACCT-IDX) -- PF-2210.
051500*****************************************************************
051600 01  WS-BTS-WORK.
051700     05  WS-BTS-LAST-DATE           PIC 9(8)      COMP VALUE 0.
051800     05  WS-BTS-NEXT-DATE           PIC 9(8)      COMP VALUE 0.
051900     05  WS-BTS-RUNNING             PIC S9(10)V99 COMP-3 VALUE 0.
052000     05  WS-BTS-DAY-NET             PIC S9(10)V99 COMP-3 VALUE 0.
052100     05  WS-BTS-MORE-SW             PIC X(1)      VALUE 'N'.
052200     05  FILLER                     PIC X(10).
052300
052400 PROCEDURE DIVISION.
052500*
052600 A010-MAIN-LINE.
052700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
052800     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
052900              INTO WS-TODAY-TOKEN WS-PERIOD-TOKEN.
053000     IF WS-TODAY-TOKEN = SPACES
053100        DISPLAY 'SETPF2000 -- PROCESSING DATE REQUIRED, STOP RUN.'
053200        STOP RUN.
053300     MOVE WS-TODAY-TOKEN TO WS-TODAY.
053400     OPEN INPUT  ACCOUNT-MASTER-FILE
053500                 CATEGORY-FILE
053600                 EXCHANGE-RATE-FILE
053700                 TRANSACTION-MASTER-FILE
053800                 PF-COUNTS-FILE
053900          OUTPUT RECURRING-OUT
054000                 ANOMALY-OUT
054100                 REPORT-FILE.
054200     PERFORM LOAD-ACCOUNT-TABLE  THRU LOAD-ACCOUNT-TABLE-EXIT.
054300     PERFORM LOAD-CATEGORY-TABLE THRU LOAD-CATEGORY-TABLE-EXIT.
054400     PERFORM LOAD-RATE-TABLE     THRU LOAD-RATE-TABLE-EXIT.
054500     PERFORM READ-PF-COUNTS      THRU READ-PF-COUNTS-EXIT.
054600     PERFORM RESOLVE-DATE-RANGE  THRU RESOLVE-DATE-RANGE-EXIT.
054700     PERFORM INIT-CATBRK-TABLE   THRU INIT-CATBRK-TABLE-EXIT.
054800     PERFORM LOAD-TRANSACTIONS   THRU LOAD-TRANSACTIONS-EXIT.
054900     PERFORM PRINT-IMPORT-SUMMARY     THRU PRINT-IMPORT-SUMMARY-EXIT.
055000     PERFORM PRINT-ACCOUNT-BALANCES   THRU PRINT-ACCOUNT-BALANCES-EXIT.
055100     PERFORM SORT-CATEGORY-BREAKDOWN  THRU SORT-CATEGORY-BREAKDOWN-EXIT.
055200     PERFORM PRINT-CATEGORY-BREAKDOWN THRU PRINT-CATEGORY-BREAKDOWN-EXIT.
055300     PERFORM COMPUTE-CASH-FLOW        THRU COMPUTE-CASH-FLOW-EXIT.
055400     PERFORM PRINT-CASH-FLOW          THRU PRINT-CASH-FLOW-EXIT.
055500     PERFORM RUN-RECURRING-DETECTOR   THRU RUN-RECURRING-DETECTOR-EXIT.
055600     PERFORM PRINT-RECURRING-PATTERNS THRU PRINT-RECURRING-PATTERNS-EXIT.
055700     PERFORM RUN-ANOMALY-DETECTOR     THRU RUN-ANOMALY-DETECTOR-EXIT.
055800     PERFORM PRINT-ANOMALIES          THRU PRINT-ANOMALIES-EXIT.
055900     PERFORM END-RTN              THRU END-RTN-EXIT.
056000     STOP RUN.
056100*
056200*****************************************************************
056300*  TABLE LOADERS -- SAME SHAPE SETPF1000 USES FOR ITS RULE TABLE:
056400*  READ THE GENERIC FD BUFFER, MOVE INTO THE TYPED 01, MOVE INTO
056500*  THE NEXT TABLE SLOT.
056600*****************************************************************
056700 LOAD-ACCOUNT-TABLE.
056800     MOVE 0 TO PFACCT-TABLE-COUNT.
056900     READ ACCOUNT-MASTER-FILE INTO PFACCT-REC
057000          AT END MOVE 1 TO EOF-SW.
057100     PERFORM LOAD-ACCT-FILL THRU LOAD-ACCT-FILL-EXIT
057200             UNTIL EOF-SW = 1.
057300     MOVE 0 TO EOF-SW.
057400     GO TO LOAD-ACCOUNT-TABLE-EXIT.
057500 LOAD-ACCT-FILL.
057600     ADD 1 TO PFACCT-TABLE-COUNT.
057700     SET PFACCT-IDX TO PFACCT-TABLE-COUNT.
057800     MOVE PFACCT-ACCT-ID       TO PFACCT-TBL-ACCT-ID (PFACCT-IDX).
057900     MOVE PFACCT-ACCT-NAME     TO PFACCT-TBL-NAME (PFACCT-IDX).
058000     MOVE PFACCT-ACCT-IBAN     TO PFACCT-TBL-IBAN (PFACCT-IDX).
058100     MOVE PFACCT-ACCT-CURRENCY TO PFACCT-TBL-CURRENCY (PFACCT-IDX).
058200     MOVE PFACCT-OPENING-BALANCE
058300                               TO PFACCT-TBL-OPENING-BAL (PFACCT-IDX).
058400     MOVE PFACCT-OPENING-BAL-DATE
058500                            TO PFACCT-TBL-OPENING-BAL-DT (PFACCT-IDX).
058600     MOVE PFACCT-OPENING-BALANCE
058700                               TO PFACCT-TBL-RUNNING-BAL (PFACCT-IDX).
058800     MOVE 0                 TO PFACCT-TBL-LAST-TXN-DATE (PFACCT-IDX).
058900     READ ACCOUNT-MASTER-FILE INTO PFACCT-REC
059000          AT END MOVE 1 TO EOF-SW.
059100 LOAD-ACCT-FILL-EXIT.
059200     EXIT.
059300 LOAD-ACCOUNT-TABLE-EXIT.
059400     EXIT.
059500*
059600 LOAD-CATEGORY-TABLE.
059700     MOVE 0 TO PFCAT-TABLE-COUNT.
059800     READ CATEGORY-FILE INTO PFCAT-REC
059900          AT END MOVE 1 TO EOF-SW.
060000     PERFORM LOAD-CAT-FILL THRU LOAD-CAT-FILL-EXIT
060100             UNTIL EOF-SW = 1.
060200     MOVE 0 TO EOF-SW.
060300     GO TO LOAD-CATEGORY-TABLE-EXIT.
060400 LOAD-CAT-FILL.
060500     ADD 1 TO PFCAT-TABLE-COUNT.
060600     SET PFCAT-IDX TO PFCAT-TABLE-COUNT.
060700     MOVE PFCAT-CAT-ID   TO PFCAT-TBL-ID (PFCAT-IDX).
060800     MOVE PFCAT-CAT-NAME TO PFCAT-TBL-NAME (PFCAT-IDX).
060900     READ CATEGORY-FILE INTO PFCAT-REC
061000          AT END MOVE 1 TO EOF-SW.
061100 LOAD-CAT-FILL-EXIT.
061200     EXIT.
061300 LOAD-CATEGORY-TABLE-EXIT.
061400     EXIT.
061500*
061600 LOAD-RATE-TABLE.
061700     MOVE 0 TO PFFX-RATE-COUNT.
061800     READ EXCHANGE-RATE-FILE INTO PFRATE-REC
061900          AT END MOVE 1 TO EOF-SW.
062000     PERFORM LOAD-RATE-FILL THRU LOAD-RATE-FILL-EXIT
062100             UNTIL EOF-SW = 1.
062200     MOVE 0 TO EOF-SW.
062300     GO TO LOAD-RATE-TABLE-EXIT.
062400 LOAD-RATE-FILL.
062500     ADD 1 TO PFFX-RATE-COUNT.
062600     SET PFFX-IDX TO PFFX-RATE-COUNT.
062700     MOVE PFRATE-CCY   TO PFFX-TBL-CCY (PFFX-IDX).
062800     MOVE PFRATE-VALUE TO PFFX-TBL-VALUE (PFFX-IDX).
062900     READ EXCHANGE-RATE-FILE INTO PFRATE-REC
063000          AT END MOVE 1 TO EOF-SW.
063100 LOAD-RATE-FILL-EXIT.
063200     EXIT.
063300 LOAD-RATE-TABLE-EXIT.
063400     EXIT.
063500*
063600 READ-PF-COUNTS.
063700     MOVE 0 TO PFCNT-READ PFCNT-ACCEPTED PFCNT-REJECTED
063800               PFCNT-TRUNCATED.
063900     READ PF-COUNTS-FILE
064000          AT END MOVE 1 TO EOF-SW.
064100     MOVE 0 TO EOF-SW.
064200 READ-PF-COUNTS-EXIT.
064300     EXIT.
064400*
064500*****************************************************************
064600*  30/360 DAY-COUNT PAIR -- CALC-DAYS-FROM-DATE/CALC-DATE-FROM-
064700*  DAYS CONVERT A YYYYMMDD DATE TO AND FROM A SINGLE DAY NUMBER.
064800*  NO PARAMETER PASSING IN THIS DIALECT'S PERFORM, SO CALLERS
064900*  MOVE THEIR DATE INTO WS-DC-DATE (OR DAY COUNT INTO WS-DC-DAYS)
065000*  BEFORE THE PERFORM AND SAVE THE RESULT OFF BEFORE REUSING IT.
065100*****************************************************************
065200 CALC-DAYS-FROM-DATE.
065300     COMPUTE WS-DC-DAYS =
065400          ((WS-DC-CC * 100) + WS-DC-YY) * 360
065500          + ((WS-DC-MM - 1) * 30) + WS-DC-DD.
065600 CALC-DAYS-FROM-DATE-EXIT.
065700     EXIT.
065800*
065900 CALC-DATE-FROM-DAYS.
066000     COMPUTE WS-DC-CCYY = WS-DC-DAYS / 360.
066100     COMPUTE WS-DC-REM  = WS-DC-DAYS - (WS-DC-CCYY * 360).
066200     COMPUTE WS-DC-MM2  = (WS-DC-REM / 30) + 1.
066300     COMPUTE WS-DC-DD2  = WS-DC-REM - ((WS-DC-MM2 - 1) * 30).
066400     IF WS-DC-DD2 = 0
066500        MOVE 30 TO WS-DC-DD2
066600        SUBTRACT 1 FROM WS-DC-MM2.
066700     IF WS-DC-MM2 > 12
066800        COMPUTE WS-DC-MM2 = WS-DC-MM2 - 12
066900        ADD 1 TO WS-DC-CCYY.
067000     IF WS-DC-MM2 < 1
067100        COMPUTE WS-DC-MM2 = WS-DC-MM2 + 12
067200        SUBTRACT 1 FROM WS-DC-CCYY.
067300     COMPUTE WS-DC-CC2 = WS-DC-CCYY / 100.
067400     COMPUTE WS-DC-YY2 = WS-DC-CCYY - (WS-DC-CC2 * 100).
067500     MOVE WS-DC-CC2 TO WS-DC-CC.
067600     MOVE WS-DC-YY2 TO WS-DC-YY.
067700     MOVE WS-DC-MM2 TO WS-DC-MM.
067800     MOVE WS-DC-DD2 TO WS-DC-DD.
067900 CALC-DATE-FROM-DAYS-EXIT.
068000     EXIT.
068100*
068200*****************************************************************
068300*  REAL-CALENDAR HELPERS -- GET-MONTH-LENGTH/GET-YEAR-LENGTH/
068400*  CHECK-LEAP-YEAR USE THE GREGORIAN CALENDAR, NOT 30/360, SO
068500*  REPORT-PERIOD BOUNDARIES LAND ON THE TRUE MONTH/YEAR END.
068600*****************************************************************
068700 CHECK-LEAP-YEAR.
068800     COMPUTE WS-ML-REM4   = WS-ML-YEAR - ((WS-ML-YEAR / 4) * 4).
068900     COMPUTE WS-ML-REM100 = WS-ML-YEAR - ((WS-ML-YEAR / 100) * 100).
069000     COMPUTE WS-ML-REM400 = WS-ML-YEAR - ((WS-ML-YEAR / 400) * 400).
069100     MOVE 'N' TO WS-ML-LEAP-SW.
069200     IF WS-ML-REM4 = 0
069300        IF WS-ML-REM100 NOT = 0 OR WS-ML-REM400 = 0
069400           MOVE 'Y' TO WS-ML-LEAP-SW.
069500 CHECK-LEAP-YEAR-EXIT.
069600     EXIT.
069700*
069800 GET-MONTH-LENGTH.
069900     MOVE WS-ML-DAYS (WS-ML-MONTH) TO WS-ML-RESULT.
070000     IF WS-ML-MONTH = 2
070100        PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT
070200        IF WS-ML-LEAP-SW = 'Y'
070300           MOVE 29 TO WS-ML-RESULT.
070400 GET-MONTH-LENGTH-EXIT.
070500     EXIT.
070600*
070700 GET-YEAR-LENGTH.
070800     PERFORM CHECK-LEAP-YEAR THRU CHECK-LEAP-YEAR-EXIT.
070900     MOVE 365 TO WS-ML-RESULT.
071000     IF WS-ML-LEAP-SW = 'Y'
071100        MOVE 366 TO WS-ML-RESULT.
071200 GET-YEAR-LENGTH-EXIT.
071300     EXIT.
071400*
071500*****************************************************************
071600*  ZELLER'S CONGRUENCE -- CALC-ISO-WEEKDAY TAKES WS-ZL-CCYY/MM/DD,
071700*  RETURNS WS-ZL-ISO-DOW (MONDAY=1 ... SUNDAY=7).
071800*****************************************************************
071900 CALC-ISO-WEEKDAY.
072000     MOVE WS-ZL-MM   TO WS-ZL-M.
072100     MOVE WS-ZL-CCYY TO WS-ZL-Y2.
072200     IF WS-ZL-M < 3
072300        ADD 12 TO WS-ZL-M
072400        SUBTRACT 1 FROM WS-ZL-Y2.
072500     COMPUTE WS-ZL-K = WS-ZL-Y2 - ((WS-ZL-Y2 / 100) * 100).
072600     COMPUTE WS-ZL-J = WS-ZL-Y2 / 100.
072700     COMPUTE WS-ZL-TERM1 = (13 * (WS-ZL-M + 1)) / 5.
072800     COMPUTE WS-ZL-H = WS-ZL-DD + WS-ZL-TERM1 + WS-ZL-K
072900                     + (WS-ZL-K / 4) + (WS-ZL-J / 4) + (5 * WS-ZL-J).
073000     COMPUTE WS-ZL-H = WS-ZL-H - ((WS-ZL-H / 7) * 7).
073100     COMPUTE WS-ZL-ISO-DOW =
073200          ((WS-ZL-H + 5) - (((WS-ZL-H + 5) / 7) * 7)) + 1.
073300 CALC-ISO-WEEKDAY-EXIT.
073400     EXIT.
073500*
073600*****************************************************************
073700*  RESOLVE-DATE-RANGE -- DATE-RANGE UTILITY.  DISPATCHES ON THE
073800*  PERIOD TOKEN FROM THE COMMAND LINE; UNKNOWN OR BLANK FALLS
073900*  THROUGH TO CURRENT_MONTH.  ALSO FIXES WS-DAYS-ELAPSED AND
074000*  WS-DAYS-IN-PERIOD FOR THE CASH-FLOW TREND/FORECAST LINES.
074100*****************************************************************
074200 RESOLVE-DATE-RANGE.
074300     MOVE WS-PERIOD-TOKEN TO WS-PERIOD-NAME-WORK.
074400     INSPECT WS-PERIOD-NAME-WORK CONVERTING
074500          'abcdefghijklmnopqrstuvwxyz' TO
074600          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
074700     MOVE 'N' TO WS-PDR-NONE-SW.
074800     MOVE 0   TO WS-DAYS-IN-PERIOD.
074900     COMPUTE WS-ZL-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
075000     MOVE WS-TODAY-MM TO WS-ZL-MM.
075100     MOVE WS-TODAY-DD TO WS-ZL-DD.
075200     PERFORM CALC-ISO-WEEKDAY THRU CALC-ISO-WEEKDAY-EXIT.
075300     MOVE WS-TODAY TO WS-DC-DATE.
075400     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
075500     COMPUTE WS-WK-MON-DAYS = WS-DC-DAYS - (WS-ZL-ISO-DOW - 1).
075600     IF WS-PERIOD-NAME-WORK = 'LAST_MONTH'
075700        PERFORM RANGE-LAST-MONTH THRU RANGE-LAST-MONTH-EXIT
075800     ELSE
075900     IF WS-PERIOD-NAME-WORK = 'TWO_MONTHS_AGO'
076000        PERFORM RANGE-TWO-MONTHS-AGO THRU RANGE-TWO-MONTHS-AGO-EXIT
076100     ELSE
076200     IF WS-PERIOD-NAME-WORK = 'CURRENT_YEAR'
076300        PERFORM RANGE-CURRENT-YEAR THRU RANGE-CURRENT-YEAR-EXIT
076400     ELSE
076500     IF WS-PERIOD-NAME-WORK = 'LAST_YEAR'
076600        PERFORM RANGE-LAST-YEAR THRU RANGE-LAST-YEAR-EXIT
076700     ELSE
076800     IF WS-PERIOD-NAME-WORK = 'TWO_YEARS_AGO'
076900        PERFORM RANGE-TWO-YEARS-AGO THRU RANGE-TWO-YEARS-AGO-EXIT
077000     ELSE
077100     IF WS-PERIOD-NAME-WORK = 'CURRENT_WEEK'
077200        PERFORM RANGE-CURRENT-WEEK THRU RANGE-CURRENT-WEEK-EXIT
077300     ELSE
077400     IF WS-PERIOD-NAME-WORK = 'LAST_WEEK'
077500        PERFORM RANGE-LAST-WEEK THRU RANGE-LAST-WEEK-EXIT
077600     ELSE
077700     IF WS-PERIOD-NAME-WORK = 'TWO_WEEKS_AGO'
077800        PERFORM RANGE-TWO-WEEKS-AGO THRU RANGE-TWO-WEEKS-AGO-EXIT
077900     ELSE
078000     IF WS-PERIOD-NAME-WORK = 'ALL_TIME'
078100        PERFORM RANGE-ALL-TIME THRU RANGE-ALL-TIME-EXIT
078200     ELSE
078300        PERFORM RANGE-CURRENT-MONTH THRU RANGE-CURRENT-MONTH-EXIT.
078400     MOVE WS-DR-START TO WS-DC-DATE.
078500     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
078600     MOVE WS-DC-DAYS TO WS-RANGE-DAYS-1.
078700     MOVE WS-DR-END   TO WS-DC-DATE.
078800     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
078900     MOVE WS-DC-DAYS TO WS-RANGE-DAYS-2.
079000     COMPUTE WS-DAYS-ELAPSED = WS-RANGE-DAYS-2 - WS-RANGE-DAYS-1 + 1.
079100     IF WS-DAYS-IN-PERIOD = 0
079200        MOVE WS-DAYS-ELAPSED TO WS-DAYS-IN-PERIOD.
079300 RESOLVE-DATE-RANGE-EXIT.
079400     EXIT.
079500*
079600 SET-MONTH-BOUNDS.
079700     COMPUTE WS-MR-START = (WS-MR-CCYY * 10000) + (WS-MR-MM * 100) + 1.
079800     MOVE WS-MR-CCYY TO WS-ML-YEAR.
079900     MOVE WS-MR-MM   TO WS-ML-MONTH.
080000     PERFORM GET-MONTH-LENGTH THRU GET-MONTH-LENGTH-EXIT.
080100     MOVE WS-ML-RESULT TO WS-MR-DAYS.
080200     COMPUTE WS-MR-END =
080300          (WS-MR-CCYY * 10000) + (WS-MR-MM * 100) + WS-MR-DAYS.
080400 SET-MONTH-BOUNDS-EXIT.
080500     EXIT.
080600*
080700 COMPUTE-PREV-MONTH.
080800     IF WS-MR-MM = 1
080900        COMPUTE WS-PM-CCYY = WS-MR-CCYY - 1
081000        MOVE 12 TO WS-PM-MM
081100     ELSE
081200        MOVE WS-MR-CCYY TO WS-PM-CCYY
081300        COMPUTE WS-PM-MM = WS-MR-MM - 1.
081400 COMPUTE-PREV-MONTH-EXIT.
081500     EXIT.
081600*
081700 RANGE-CURRENT-MONTH.
081800     COMPUTE WS-MR-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
081900     MOVE WS-TODAY-MM TO WS-MR-MM.
082000     PERFORM SET-MONTH-BOUNDS THRU SET-MONTH-BOUNDS-EXIT.
082100     MOVE WS-MR-START      TO WS-DR-START.
082200     MOVE WS-TODAY          TO WS-DR-END.
082300     MOVE WS-MR-DAYS        TO WS-DAYS-IN-PERIOD.
082400     PERFORM COMPUTE-PREV-MONTH THRU COMPUTE-PREV-MONTH-EXIT.
082500     MOVE WS-PM-CCYY TO WS-MR-CCYY.
082600     MOVE WS-PM-MM   TO WS-MR-MM.
082700     PERFORM SET-MONTH-BOUNDS THRU SET-MONTH-BOUNDS-EXIT.
082800     MOVE WS-MR-START TO WS-PDR-START.
082900     MOVE WS-MR-END   TO WS-PDR-END.
083000 RANGE-CURRENT-MONTH-EXIT.
083100     EXIT.
083200*
083300 RANGE-LAST-MONTH.
083400     COMPUTE WS-MR-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
083500     MOVE WS-TODAY-MM TO WS-MR-MM.
083600     PERFORM COMPUTE-PREV-MONTH THRU COMPUTE-PREV-MONTH-EXIT.
083700     MOVE WS-PM-CCYY TO WS-MR-CCYY.
083800     MOVE WS-PM-MM   TO WS-MR-MM.
083900     PERFORM SET-MONTH-BOUNDS THRU SET-MONTH-BOUNDS-EXIT.
084000     MOVE WS-MR-START TO WS-DR-START.
084100     MOVE WS-MR-END   TO WS-DR-END.
084200     PERFORM COMPUTE-PREV-MONTH THRU COMPUTE-PREV-MONTH-EXIT.
084300     MOVE WS-PM-CCYY TO WS-MR-CCYY.
084400     MOVE WS-PM-MM   TO WS-MR-MM.
084500     PERFORM SET-MONTH-BOUNDS THRU SET-MONTH-BOUNDS-EXIT.
084600     MOVE WS-MR-START TO WS-PDR-START.
084700     MOVE WS-MR-END   TO WS-PDR-END.
084800 RANGE-LAST-MONTH-EXIT.
084900     EXIT.
085000*
085100 RANGE-TWO-MONTHS-AGO.
085200     COMPUTE WS-MR-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
085300     MOVE WS-TODAY-MM TO WS-MR-MM.
085400     PERFORM COMPUTE-PREV-MONTH THRU COMPUTE-PREV-MONTH-EXIT.
085500     MOVE WS-PM-CCYY TO WS-MR-CCYY.
085600     MOVE WS-PM-MM   TO WS-MR-MM.
085700     PERFORM COMPUTE-PREV-MONTH THRU COMPUTE-PREV-MONTH-EXIT.
085800     MOVE WS-PM-CCYY TO WS-MR-CCYY.
085900     MOVE WS-PM-MM   TO WS-MR-MM.
086000     PERFORM SET-MONTH-BOUNDS THRU SET-MONTH-BOUNDS-EXIT.
086100     MOVE WS-MR-START TO WS-DR-START.
086200     MOVE WS-MR-END   TO WS-DR-END.
086300     MOVE 'Y' TO WS-PDR-NONE-SW.
086400 RANGE-TWO-MONTHS-AGO-EXIT.
086500     EXIT.
086600*
086700 RANGE-CURRENT-YEAR.
086800     COMPUTE WS-MR-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
086900     COMPUTE WS-DR-START = (WS-MR-CCYY * 10000) + 101.
087000     MOVE WS-TODAY TO WS-DR-END.
087100     MOVE WS-MR-CCYY TO WS-ML-YEAR.
087200     PERFORM GET-YEAR-LENGTH THRU GET-YEAR-LENGTH-EXIT.
087300     MOVE WS-ML-RESULT TO WS-DAYS-IN-PERIOD.
087400     COMPUTE WS-PDR-START = ((WS-MR-CCYY - 1) * 10000) + 101.
087500     COMPUTE WS-PDR-END   = ((WS-MR-CCYY - 1) * 10000) + 1231.
087600 RANGE-CURRENT-YEAR-EXIT.
087700     EXIT.
087800*
087900 RANGE-LAST-YEAR.
088000     COMPUTE WS-MR-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
088100     COMPUTE WS-DR-START = ((WS-MR-CCYY - 1) * 10000) + 101.
088200     COMPUTE WS-DR-END   = ((WS-MR-CCYY - 1) * 10000) + 1231.
088300     COMPUTE WS-PDR-START = ((WS-MR-CCYY - 2) * 10000) + 101.
088400     COMPUTE WS-PDR-END   = ((WS-MR-CCYY - 2) * 10000) + 1231.
088500 RANGE-LAST-YEAR-EXIT.
088600     EXIT.
088700*
088800 RANGE-TWO-YEARS-AGO.
088900     COMPUTE WS-MR-CCYY = (WS-TODAY-CC * 100) + WS-TODAY-YY.
089000     COMPUTE WS-DR-START = ((WS-MR-CCYY - 2) * 10000) + 101.
089100     COMPUTE WS-DR-END   = ((WS-MR-CCYY - 2) * 10000) + 1231.
089200     MOVE 'Y' TO WS-PDR-NONE-SW.
089300 RANGE-TWO-YEARS-AGO-EXIT.
089400     EXIT.
089500*
089600 RANGE-CURRENT-WEEK.
089700     MOVE WS-WK-MON-DAYS TO WS-DC-DAYS.
089800     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
089900     MOVE WS-DC-DATE TO WS-DR-START.
090000     MOVE WS-TODAY   TO WS-DR-END.
090100     MOVE 7 TO WS-DAYS-IN-PERIOD.
090200     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 7.
090300     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
090400     MOVE WS-DC-DATE TO WS-PDR-START.
090500     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 1.
090600     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
090700     MOVE WS-DC-DATE TO WS-PDR-END.
090800 RANGE-CURRENT-WEEK-EXIT.
090900     EXIT.
091000*
091100 RANGE-LAST-WEEK.
091200     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 7.
091300     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
091400     MOVE WS-DC-DATE TO WS-DR-START.
091500     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 1.
091600     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
091700     MOVE WS-DC-DATE TO WS-DR-END.
091800     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 14.
091900     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
092000     MOVE WS-DC-DATE TO WS-PDR-START.
092100     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 8.
092200     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
092300     MOVE WS-DC-DATE TO WS-PDR-END.
092400 RANGE-LAST-WEEK-EXIT.
092500     EXIT.
092600*
092700 RANGE-TWO-WEEKS-AGO.
092800     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 14.
092900     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
093000     MOVE WS-DC-DATE TO WS-DR-START.
093100     COMPUTE WS-DC-DAYS = WS-WK-MON-DAYS - 8.
093200     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
093300     MOVE WS-DC-DATE TO WS-DR-END.
093400     MOVE 'Y' TO WS-PDR-NONE-SW.
093500 RANGE-TWO-WEEKS-AGO-EXIT.
093600     EXIT.
093700*
093800 RANGE-ALL-TIME.
093900     MOVE 19000101 TO WS-DR-START.
094000     MOVE WS-TODAY TO WS-DR-END.
094100     MOVE 'Y' TO WS-PDR-NONE-SW.
094200 RANGE-ALL-TIME-EXIT.
094300     EXIT.
094400*
094500*****************************************************************
094600*  INIT-CATBRK-TABLE -- ONE WORK-TABLE ROW PER PFCAT-TABLE ENTRY,
094700*  TOTAL ZEROED, BEFORE LOAD-TRANSACTIONS STARTS ACCUMULATING.
094800*****************************************************************
094900 INIT-CATBRK-TABLE.
095000     MOVE 0 TO WS-CATBRK-UNKNOWN-TOTAL.
095100     MOVE PFCAT-TABLE-COUNT TO WS-CATBRK-COUNT.
095200     PERFORM INIT-CATBRK-FILL THRU INIT-CATBRK-FILL-EXIT
095300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PFCAT-TABLE-COUNT.
095400     GO TO INIT-CATBRK-TABLE-EXIT.
095500 INIT-CATBRK-FILL.
095600     SET WS-CATBRK-IDX TO WS-I.
095700     SET PFCAT-IDX     TO WS-I.
095800     MOVE PFCAT-TBL-ID (PFCAT-IDX)   TO WS-CATBRK-CAT-ID (WS-CATBRK-IDX).
095900     MOVE PFCAT-TBL-NAME (PFCAT-IDX) TO
096000                                       WS-CATBRK-CAT-NAME (WS-CATBRK-IDX).
096100     MOVE 0 TO WS-CATBRK-TOTAL (WS-CATBRK-IDX).
096200 INIT-CATBRK-FILL-EXIT.
096300     EXIT.
096400 INIT-CATBRK-TABLE-EXIT.
096500     EXIT.
096600*
096700*****************************************************************
096800*  TABLE-SEARCH HELPERS -- CLASSIC LINEAR SCAN, SAME SHAPE AS
096900*  SETPF1000'S RULE-TABLE SEARCH.
097000*****************************************************************
097100 FIND-ACCOUNT-IDX.
097200     MOVE 'N' TO WS-FOUND-SW.
097300     SET PFACCT-IDX TO 1.
097400     PERFORM FIND-ACCT-SCAN THRU FIND-ACCT-SCAN-EXIT
097500             UNTIL PFACCT-IDX > PFACCT-TABLE-COUNT
097600                OR WS-FOUND-SW = 'Y'.
097700 FIND-ACCOUNT-IDX-EXIT.
097800     EXIT.
097900 FIND-ACCT-SCAN.
098000     IF PFACCT-TBL-ACCT-ID (PFACCT-IDX) = PF2000-ACCOUNT-ID
098100        MOVE 'Y' TO WS-FOUND-SW
098200     ELSE
098300        SET PFACCT-IDX UP BY 1.
098400 FIND-ACCT-SCAN-EXIT.
098500     EXIT.
098600*
098700 FIND-CATEGORY-IDX.
098800     MOVE 'N' TO WS-MATCH-SW.
098900     SET WS-CATBRK-IDX TO 1.
099000     PERFORM FIND-CAT-SCAN THRU FIND-CAT-SCAN-EXIT
099100             UNTIL WS-CATBRK-IDX > WS-CATBRK-COUNT
099200                OR WS-MATCH-SW = 'Y'.
099300 FIND-CATEGORY-IDX-EXIT.
099400     EXIT.
099500 FIND-CAT-SCAN.
099600     IF WS-CATBRK-CAT-ID (WS-CATBRK-IDX) = PF2000-CATEGORY-ID
099700        MOVE 'Y' TO WS-MATCH-SW
099800     ELSE
099900        SET WS-CATBRK-IDX UP BY 1.
100000 FIND-CAT-SCAN-EXIT.
100100     EXIT.
100200*
100300*****************************************************************
100400*  LOAD-TRANSACTIONS -- ONE SEQUENTIAL PASS OVER TRANSACTION-
100500*  MASTER-FILE.  UPDATES EACH ACCOUNT'S RUNNING BALANCE AND LAST-
100600*  ACTIVITY DATE, ROLLS PERIOD/PRIOR-PERIOD CASH-FLOW AND CATEGORY
100700*  TOTALS, NORMALIZES EACH DESCRIPTION, AND FILES THE ROW AWAY IN
100800*  PFTWRK-TABLE (TAGGED BY ACCOUNT) FOR THE RECURRING/ANOMALY/
100900*  BALANCE-SERIES PASSES THAT FOLLOW.
101000*****************************************************************
101100 LOAD-TRANSACTIONS.
101200     MOVE 0 TO PFTWRK-ROW-COUNT WS-READ-CTR.
101300     MOVE 0 TO WS-CUR-INCOME WS-CUR-EXPENSE WS-PRV-EXPENSE.
101400     READ TRANSACTION-MASTER-FILE AT END MOVE 1 TO EOF-SW.
101500     PERFORM LOAD-TXN-ROW THRU LOAD-TXN-ROW-EXIT
101600             UNTIL EOF-SW = 1.
101700     MOVE 0 TO EOF-SW.
101800     GO TO LOAD-TRANSACTIONS-EXIT.
101900 LOAD-TXN-ROW.
102000     ADD 1 TO WS-READ-CTR.
102100     ADD 1 TO DISPLAY-COUNT.
102200     IF DISPLAY-COUNT >= 1000
102300        DISPLAY 'SETPF2000 -- TRANSACTIONS READ: ' WS-READ-CTR
102400        MOVE 0 TO DISPLAY-COUNT.
102500     PERFORM FIND-ACCOUNT-IDX THRU FIND-ACCOUNT-IDX-EXIT.
102600     IF WS-FOUND-SW = 'Y'
102700        PERFORM ROLL-ACCOUNT-TOTALS THRU ROLL-ACCOUNT-TOTALS-EXIT.
102800     IF PF2000-TX-DATE >= WS-DR-START AND PF2000-TX-DATE <= WS-DR-END
102900        PERFORM ROLL-CURRENT-PERIOD THRU ROLL-CURRENT-PERIOD-EXIT.
103000     IF WS-PDR-NONE-SW = 'N'
103100        IF PF2000-TX-DATE >= WS-PDR-START AND PF2000-TX-DATE <= WS-PDR-END
103200           IF PF2000-IS-EXPENSE
103300*              SIGNED ACCUMULATION -- PF2000-TX-AMOUNT IS ALREADY
103400*              NEGATIVE FOR AN EXPENSE ROW, SO A PLAIN ADD KEEPS
103500*              WS-PRV-EXPENSE NEGATIVE THE SAME WAY PF-1166'S CASH
103600*              FLOW SECTION EXPECTS (PF-2203 FIX -- SEE CHANGE LOG).
103700              ADD PF2000-TX-AMOUNT TO WS-PRV-EXPENSE.
103800     PERFORM FILE-TWRK-ROW THRU FILE-TWRK-ROW-EXIT.
103900     READ TRANSACTION-MASTER-FILE AT END MOVE 1 TO EOF-SW.
104000 LOAD-TXN-ROW-EXIT.
104100     EXIT.
104200*
104300 ROLL-ACCOUNT-TOTALS.
104400     IF PFACCT-TBL-OPENING-BAL-DT (PFACCT-IDX) = 0
104500        OR PF2000-TX-DATE >= PFACCT-TBL-OPENING-BAL-DT (PFACCT-IDX)
104600        ADD PF2000-TX-AMOUNT TO PFACCT-TBL-RUNNING-BAL (PFACCT-IDX).
104700     IF PF2000-TX-DATE > PFACCT-TBL-LAST-TXN-DATE (PFACCT-IDX)
104800        MOVE PF2000-TX-DATE TO PFACCT-TBL-LAST-TXN-DATE (PFACCT-IDX).
104900 ROLL-ACCOUNT-TOTALS-EXIT.
105000     EXIT.
105100*
105200 ROLL-CURRENT-PERIOD.
105300     IF PF2000-IS-INCOME
105400        ADD PF2000-TX-AMOUNT TO WS-CUR-INCOME
105500     ELSE
105600     IF PF2000-IS-EXPENSE
105700*           WS-CUR-EXPENSE STAYS SIGNED (NEGATIVE) -- PF2000-
105800*           TX-AMOUNT ALREADY CARRIES THE MINUS SIGN, AND
105900*           COMPUTE-CASH-FLOW ADDS THIS STRAIGHT INTO INCOME
106000*           FOR NET FLOW (PF-2203 FIX -- SEE CHANGE LOG).  THE
106100*           CATEGORY BREAKDOWN BELOW WANTS A POSITIVE TOTAL
106200*           INSTEAD, SO IT STILL FLIPS THE SIGN ON ITS OWN.
106300        ADD PF2000-TX-AMOUNT TO WS-CUR-EXPENSE
106400        PERFORM FIND-CATEGORY-IDX THRU FIND-CATEGORY-IDX-EXIT
106500        IF WS-MATCH-SW = 'Y'
106600           COMPUTE WS-CATBRK-TOTAL (WS-CATBRK-IDX) =
106700                WS-CATBRK-TOTAL (WS-CATBRK-IDX) - PF2000-TX-AMOUNT
106800        ELSE
106900           COMPUTE WS-CATBRK-UNKNOWN-TOTAL =
107000                WS-CATBRK-UNKNOWN-TOTAL - PF2000-TX-AMOUNT.
107100 ROLL-CURRENT-PERIOD-EXIT.
107200     EXIT.
107300*
107400 FILE-TWRK-ROW.
107500     ADD 1 TO PFTWRK-ROW-COUNT.
107600     SET PFTWRK-IDX TO PFTWRK-ROW-COUNT.
107700     MOVE PF2000-ACCOUNT-ID  TO PFTWRK-ACCOUNT-ID (PFTWRK-IDX).
107800     MOVE PF2000-TX-ID       TO PFTWRK-TX-ID (PFTWRK-IDX).
107900     MOVE PF2000-TX-DATE     TO PFTWRK-TX-DATE (PFTWRK-IDX).
108000     MOVE PF2000-TX-AMOUNT   TO PFTWRK-TX-AMOUNT (PFTWRK-IDX).
108100     MOVE PF2000-TX-TYPE     TO PFTWRK-TX-TYPE (PFTWRK-IDX).
108200     MOVE PF2000-MERCHANT-NAME TO PFTWRK-MERCHANT (PFTWRK-IDX).
108300     MOVE 0 TO PFTWRK-GROUP-NO (PFTWRK-IDX).
108400     MOVE PF2000-DESCRIPTION TO WS-SPLIT-SRC.
108500     PERFORM NORMALIZE-DESCRIPTION THRU NORMALIZE-DESCRIPTION-EXIT.
108600     MOVE WS-SPLIT-SRC TO PFTWRK-NORM-DESCRIPTION (PFTWRK-IDX).
108700 FILE-TWRK-ROW-EXIT.
108800     EXIT.
108900 LOAD-TRANSACTIONS-EXIT.
109000     EXIT.
109100*
109200*****************************************************************
109300*  NORMALIZE-DESCRIPTION -- TAKES WS-SPLIT-SRC (THE RAW
109400*  DESCRIPTION), LOWER-CASES IT, STRIPS KNOWN DOMAIN SUFFIXES,
109500*  DROPS DIGITS AND - . _ : /, COLLAPSES RUNS OF BLANKS, AND
109600*  TRUNCATES TO 50 CHARACTERS.  BLANK RESULT BECOMES 'UNKNOWN'.
109700*  HAND-ROLLED CHARACTER SCAN -- NO INTRINSIC FUNCTIONS.
109800*****************************************************************
109900 NORMALIZE-DESCRIPTION.
110000     INSPECT WS-SPLIT-SRC CONVERTING
110100          'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
110200          'abcdefghijklmnopqrstuvwxyz'.
110300     PERFORM STRIP-DOMAIN-SUFFIXES THRU STRIP-DOMAIN-SUFFIXES-EXIT.
110400     MOVE SPACES TO WS-SS-TRIM-FIELD.
110500     MOVE 0 TO WS-SS-POS.
110600     PERFORM STRIP-CHAR-SCAN THRU STRIP-CHAR-SCAN-EXIT
110700        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 50.
110800     MOVE WS-SS-TRIM-FIELD TO WS-SPLIT-SRC.
110900     PERFORM COLLAPSE-BLANKS THRU COLLAPSE-BLANKS-EXIT.
111000     IF WS-SPLIT-SRC = SPACES
111100        MOVE 'unknown' TO WS-SPLIT-SRC.
111200 NORMALIZE-DESCRIPTION-EXIT.
111300     EXIT.
111400*
111500 STRIP-DOMAIN-SUFFIXES.
111600     PERFORM FIND-TRIMMED-LEN THRU FIND-TRIMMED-LEN-EXIT.
111700     PERFORM STRIP-ONE-SUFFIX THRU STRIP-ONE-SUFFIX-EXIT.
111800 STRIP-DOMAIN-SUFFIXES-EXIT.
111900     EXIT.
112000*
112100*        FIND-TRIMMED-LEN -- SCANS BACKWARD FROM COLUMN 50 TO FIND
112200*        THE LAST NON-BLANK CHARACTER OF WS-SPLIT-SRC.  THE OUTER
112300*        PERFORM CHECKS WS-SS-TRIM-LEN = 0 BEFORE EACH CALL SO THE
112400*        PARAGRAPH NEVER REFERENCE-MODIFIES A ZERO SUBSCRIPT.
112500 FIND-TRIMMED-LEN.
112600     MOVE 50 TO WS-SS-TRIM-LEN.
112700     MOVE 'N' TO WS-MATCH-SW.
112800     PERFORM FIND-LEN-STEP THRU FIND-LEN-STEP-EXIT
112900        UNTIL WS-MATCH-SW = 'Y' OR WS-SS-TRIM-LEN = 0.
113000 FIND-TRIMMED-LEN-EXIT.
113100     EXIT.
113200 FIND-LEN-STEP.
113300     IF WS-SPLIT-SRC (WS-SS-TRIM-LEN:1) NOT = SPACE
113400        MOVE 'Y' TO WS-MATCH-SW
113500     ELSE
113600        SUBTRACT 1 FROM WS-SS-TRIM-LEN.
113700 FIND-LEN-STEP-EXIT.
113800     EXIT.
113900*
114000*        STRIP-ONE-SUFFIX -- THE SUFFIX, IF PRESENT, SITS AT THE
114100*        TRIMMED END OF THE TEXT, NOT AT COLUMN 50.
114200 STRIP-ONE-SUFFIX.
114300     IF WS-SS-TRIM-LEN >= 4
114400           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 3:4) = '.com'
114500        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 3:4)
114600     ELSE IF WS-SS-TRIM-LEN >= 6
114700           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 5:6) = '.co.uk'
114800        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 5:6)
114900     ELSE IF WS-SS-TRIM-LEN >= 3
115000           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.de'
115100        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3)
115200     ELSE IF WS-SS-TRIM-LEN >= 3
115300           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.at'
115400        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3)
115500     ELSE IF WS-SS-TRIM-LEN >= 3
115600           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.ch'
115700        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3)
115800     ELSE IF WS-SS-TRIM-LEN >= 3
115900           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.fr'
116000        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3)
116100     ELSE IF WS-SS-TRIM-LEN >= 3
116200           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.es'
116300        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3)
116400     ELSE IF WS-SS-TRIM-LEN >= 3
116500           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.it'
116600        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3)
116700     ELSE IF WS-SS-TRIM-LEN >= 3
116800           AND WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3) = '.nl'
116900        MOVE SPACES TO WS-SPLIT-SRC (WS-SS-TRIM-LEN - 2:3).
117000 STRIP-ONE-SUFFIX-EXIT.
117100     EXIT.
117200*
117300 STRIP-CHAR-SCAN.
117400     IF WS-SPLIT-SRC (WS-I:1) NOT = SPACE
117500        IF (WS-SPLIT-SRC (WS-I:1) NOT NUMERIC)
117600           AND WS-SPLIT-SRC (WS-I:1) NOT = '-'
117700           AND WS-SPLIT-SRC (WS-I:1) NOT = '.'
117800           AND WS-SPLIT-SRC (WS-I:1) NOT = '_'
117900           AND WS-SPLIT-SRC (WS-I:1) NOT = ':'
118000           AND WS-SPLIT-SRC (WS-I:1) NOT = '/'
118100           ADD 1 TO WS-SS-POS
118200           MOVE WS-SPLIT-SRC (WS-I:1) TO WS-SS-TRIM-FIELD (WS-SS-POS:1).
118300 STRIP-CHAR-SCAN-EXIT.
118400     EXIT.
118500*
118600 COLLAPSE-BLANKS.
118700     MOVE SPACES TO WS-SSA-TEXT.
118800     MOVE 0 TO WS-SS-POS.
118900     MOVE 'N' TO WS-MATCH-SW.
119000     PERFORM COLLAPSE-SCAN THRU COLLAPSE-SCAN-EXIT
119100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 50.
119200     MOVE WS-SSA-TEXT TO WS-SPLIT-SRC.
119300 COLLAPSE-BLANKS-EXIT.
119400     EXIT.
119500 COLLAPSE-SCAN.
119600     IF WS-SPLIT-SRC (WS-I:1) = SPACE
119700        MOVE 'Y' TO WS-MATCH-SW
119800     ELSE
119900        PERFORM EMIT-PENDING-SPACE THRU EMIT-PENDING-SPACE-EXIT
120000        MOVE 'N' TO WS-MATCH-SW
120100        ADD 1 TO WS-SS-POS
120200        MOVE WS-SPLIT-SRC (WS-I:1) TO WS-SSA-TEXT (WS-SS-POS:1).
120300 COLLAPSE-SCAN-EXIT.
120400     EXIT.
120500 EMIT-PENDING-SPACE.
120600     IF WS-MATCH-SW = 'Y' AND WS-SS-POS > 0
120700        ADD 1 TO WS-SS-POS
120800        MOVE SPACE TO WS-SSA-TEXT (WS-SS-POS:1).
120900 EMIT-PENDING-SPACE-EXIT.
121000     EXIT.
121100***************************************************************
121200*  RECURRING-PATTERN DETECTOR -- STAGE 1, GROUPING.  WALKS
121300*  PFTWRK-TABLE FOR ONE ACCOUNT AT A TIME (WS-GB-ACCT-ID SET BY
121400*  THE CALLER), CLUSTERING ROWS WHOSE NORMALIZED DESCRIPTIONS
121500*  MATCH UNDER GROUP-MATCH-TEST.  FIRST UNGROUPED ROW IN EACH
121600*  CLUSTER BECOMES THE REPRESENTATIVE; PFTWRK-GROUP-NO IS LEFT
121700*  NON-ZERO ON EVERY ROW THAT JOINS A GROUP.  TRANSFER ROWS ARE
121800*  NEVER GROUPED -- THEY ARE NOT CANDIDATE RECURRING CHARGES.
121900***************************************************************
122000 GROUP-BY-DESCRIPTION.
122100     PERFORM GROUP-OUTER-SCAN THRU GROUP-OUTER-SCAN-EXIT
122200        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PFTWRK-ROW-COUNT.
122300 GROUP-BY-DESCRIPTION-EXIT.
122400     EXIT.
122500 GROUP-OUTER-SCAN.
122600     SET PFTWRK-IDX TO WS-I.
122700     IF PFTWRK-ACCOUNT-ID (PFTWRK-IDX) = WS-GB-ACCT-ID
122800           AND PFTWRK-GROUP-NO (PFTWRK-IDX) = 0
122900           AND PFTWRK-TX-TYPE (PFTWRK-IDX) NOT = 'TRANSFER'
123000           AND PFTWRK-TX-DATE (PFTWRK-IDX) >= WS-GB-LOOKBACK-DATE
123100        ADD 1 TO WS-GRP-NEXT-NO
123200        MOVE WS-GRP-NEXT-NO TO PFTWRK-GROUP-NO (PFTWRK-IDX)
123300        MOVE PFTWRK-NORM-DESCRIPTION (PFTWRK-IDX) TO WS-GB-REP-DESC
123400        PERFORM GROUP-INNER-SCAN THRU GROUP-INNER-SCAN-EXIT
123500           VARYING WS-J FROM WS-I BY 1 UNTIL WS-J > PFTWRK-ROW-COUNT.
123600 GROUP-OUTER-SCAN-EXIT.
123700     EXIT.
123800 GROUP-INNER-SCAN.
123900     SET PFTWRK-IDX TO WS-J.
124000     IF PFTWRK-ACCOUNT-ID (PFTWRK-IDX) = WS-GB-ACCT-ID
124100           AND PFTWRK-GROUP-NO (PFTWRK-IDX) = 0
124200           AND PFTWRK-TX-TYPE (PFTWRK-IDX) NOT = 'TRANSFER'
124300           AND PFTWRK-TX-DATE (PFTWRK-IDX) >= WS-GB-LOOKBACK-DATE
124400        MOVE PFTWRK-NORM-DESCRIPTION (PFTWRK-IDX) TO WS-GB-CAND-DESC
124500        PERFORM GROUP-MATCH-TEST THRU GROUP-MATCH-TEST-EXIT
124600        IF WS-MATCH-SW = 'Y'
124700           MOVE WS-GRP-NEXT-NO TO PFTWRK-GROUP-NO (PFTWRK-IDX).
124800 GROUP-INNER-SCAN-EXIT.
124900     EXIT.
125000*        MATCH RULE, WEAKEST-FIRST: EXACT TEXT, THEN ONE DESCRIPTION
125100*        WHOLLY CONTAINED IN THE OTHER (SHORTER "NETFLIX" INSIDE THE
125200*        LONGER "NETFLIX.COM INT'L"), THEN WORD OVERLAP OF AT LEAST
125300*        HALF THE WORDS OF THE LONGER OF THE TWO BAG-OF-WORDS.
125400 GROUP-MATCH-TEST.
125500     IF WS-GB-REP-DESC = WS-GB-CAND-DESC
125600        MOVE 'Y' TO WS-MATCH-SW
125700     ELSE
125800        MOVE WS-GB-REP-DESC  TO WS-SSA-TEXT
125900        MOVE WS-GB-CAND-DESC TO WS-SSB-TEXT
126000        PERFORM CHECK-SUBSTRING-MATCH THRU CHECK-SUBSTRING-MATCH-EXIT
126100        IF WS-MATCH-SW = 'N'
126200           PERFORM CHECK-WORD-OVERLAP THRU CHECK-WORD-OVERLAP-EXIT.
126300 GROUP-MATCH-TEST-EXIT.
126400     EXIT.
126500***************************************************************
126600*  SUBSTRING-EITHER-WAY TEST.  WS-SSA-TEXT/WS-SSB-TEXT ARE THE TWO
126700*  CANDIDATE DESCRIPTIONS.  NO INTRINSIC FUNCTIONS AVAILABLE ON
126800*  THIS COMPILER -- LENGTHS AND THE SCAN ARE BOTH HAND-ROLLED.
126900***************************************************************
127000 CHECK-SUBSTRING-MATCH.
127100     MOVE WS-SSA-TEXT TO WS-GEN-TEXT.
127200     PERFORM COMPUTE-LEN-GENERIC THRU COMPUTE-LEN-GENERIC-EXIT.
127300     MOVE WS-GEN-LEN TO WS-SSA-LEN.
127400     MOVE WS-SSB-TEXT TO WS-GEN-TEXT.
127500     PERFORM COMPUTE-LEN-GENERIC THRU COMPUTE-LEN-GENERIC-EXIT.
127600     MOVE WS-GEN-LEN TO WS-SSB-LEN.
127700     MOVE 'N' TO WS-MATCH-SW.
127800     IF WS-SSA-LEN > 0 AND WS-SSB-LEN > 0
127900        MOVE WS-SSA-TEXT TO WS-SS-NEEDLE
128000        MOVE WS-SSA-LEN  TO WS-SS-NEEDLE-LEN
128100        MOVE WS-SSB-TEXT TO WS-SS-TRIM-FIELD
128200        MOVE WS-SSB-LEN  TO WS-SS-MAX-POS
128300        PERFORM CONTAINS-TEST THRU CONTAINS-TEST-EXIT
128400        IF WS-MATCH-SW = 'N'
128500           MOVE WS-SSB-TEXT TO WS-SS-NEEDLE
128600           MOVE WS-SSB-LEN  TO WS-SS-NEEDLE-LEN
128700           MOVE WS-SSA-TEXT TO WS-SS-TRIM-FIELD
128800           MOVE WS-SSA-LEN  TO WS-SS-MAX-POS
128900           PERFORM CONTAINS-TEST THRU CONTAINS-TEST-EXIT.
129000 CHECK-SUBSTRING-MATCH-EXIT.
129100     EXIT.
129200*        LAST NON-BLANK COLUMN OF WS-GEN-TEXT, SAME SWITCH-GUARDED
129300*        BACKWARD SCAN AS FIND-TRIMMED-LEN -- KEPT AS A SEPARATE
129400*        COPY SINCE THAT ONE IS WIRED TO WS-SPLIT-SRC, NOT A
129500*        GENERIC WORK FIELD.
129600 COMPUTE-LEN-GENERIC.
129700     MOVE 50 TO WS-GEN-LEN.
129800     MOVE 'N' TO WS-GEN-DONE-SW.
129900     PERFORM GEN-LEN-STEP THRU GEN-LEN-STEP-EXIT
130000        UNTIL WS-GEN-DONE-SW = 'Y' OR WS-GEN-LEN = 0.
130100 COMPUTE-LEN-GENERIC-EXIT.
130200     EXIT.
130300 GEN-LEN-STEP.
130400     IF WS-GEN-TEXT (WS-GEN-LEN:1) NOT = SPACE
130500        MOVE 'Y' TO WS-GEN-DONE-SW
130600     ELSE
130700        SUBTRACT 1 FROM WS-GEN-LEN.
130800 GEN-LEN-STEP-EXIT.
130900     EXIT.
131000*        IS WS-SS-NEEDLE (LENGTH WS-SS-NEEDLE-LEN) FOUND ANYWHERE
131100*        IN WS-SS-TRIM-FIELD (LENGTH WS-SS-MAX-POS)?  PLAIN SLIDING
131200*        COMPARE, NO FUNCTION CALLS.
131300 CONTAINS-TEST.
131400     MOVE 'N' TO WS-MATCH-SW.
131500     COMPUTE WS-SS-POS = WS-SS-MAX-POS - WS-SS-NEEDLE-LEN + 1.
131600     IF WS-SS-POS >= 1
131700        MOVE 1 TO WS-I
131800        PERFORM CONTAINS-SCAN THRU CONTAINS-SCAN-EXIT
131900           UNTIL WS-I > WS-SS-POS OR WS-MATCH-SW = 'Y'.
132000 CONTAINS-TEST-EXIT.
132100     EXIT.
132200 CONTAINS-SCAN.
132300     IF WS-SS-TRIM-FIELD (WS-I:WS-SS-NEEDLE-LEN) =
132400                                   WS-SS-NEEDLE (1:WS-SS-NEEDLE-LEN)
132500        MOVE 'Y' TO WS-MATCH-SW
132600     ELSE
132700        ADD 1 TO WS-I.
132800 CONTAINS-SCAN-EXIT.
132900     EXIT.
133000***************************************************************
133100*  WORD-OVERLAP TEST, LAST RESORT.  SPLITS BOTH DESCRIPTIONS ON
133200*  BLANKS (UP TO 10 WORDS EACH -- NORMALIZED TEXT IS SHORT), THEN
133300*  COUNTS WORDS IN COMMON.  "MATCH" MEANS THE SHARED COUNT IS AT
133400*  LEAST HALF OF THE LARGER WORD-BAG -- PF-1142.
133500***************************************************************
133600 CHECK-WORD-OVERLAP.
133700     PERFORM SPLIT-WORDS-A THRU SPLIT-WORDS-A-EXIT.
133800     PERFORM SPLIT-WORDS-B THRU SPLIT-WORDS-B-EXIT.
133900     MOVE 0 TO WS-WORDS-SHARED.
134000     PERFORM SHARED-OUTER THRU SHARED-OUTER-EXIT
134100        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-WA-COUNT.
134200     MOVE WS-WA-COUNT TO WS-WORDS-GREATER.
134300     IF WS-WB-COUNT > WS-WORDS-GREATER
134400        MOVE WS-WB-COUNT TO WS-WORDS-GREATER.
134500     MOVE 'N' TO WS-MATCH-SW.
134600     IF WS-WORDS-GREATER > 0
134700        IF (WS-WORDS-SHARED * 2) >= WS-WORDS-GREATER
134800           MOVE 'Y' TO WS-MATCH-SW.
134900 CHECK-WORD-OVERLAP-EXIT.
135000     EXIT.
135100 SPLIT-WORDS-A.
135200     PERFORM CLEAR-WA-STEP THRU CLEAR-WA-STEP-EXIT
135300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
135400     UNSTRING WS-GB-REP-DESC DELIMITED BY SPACE
135500        INTO WS-WA-WORD (1) WS-WA-WORD (2) WS-WA-WORD (3)
135600             WS-WA-WORD (4) WS-WA-WORD (5) WS-WA-WORD (6)
135700             WS-WA-WORD (7) WS-WA-WORD (8) WS-WA-WORD (9)
135800             WS-WA-WORD (10).
135900     MOVE 0 TO WS-WA-COUNT.
136000     PERFORM COUNT-WA-STEP THRU COUNT-WA-STEP-EXIT
136100        VARYING WS-I FROM 1 BY 1
136200           UNTIL WS-I > 10 OR WS-WA-WORD (WS-I) = SPACES.
136300 SPLIT-WORDS-A-EXIT.
136400     EXIT.
136500 CLEAR-WA-STEP.
136600     MOVE SPACES TO WS-WA-WORD (WS-I).
136700 CLEAR-WA-STEP-EXIT.
136800     EXIT.
136900 COUNT-WA-STEP.
137000     ADD 1 TO WS-WA-COUNT.
137100 COUNT-WA-STEP-EXIT.
137200     EXIT.
137300 SPLIT-WORDS-B.
137400     PERFORM CLEAR-WB-STEP THRU CLEAR-WB-STEP-EXIT
137500        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 10.
137600     UNSTRING WS-GB-CAND-DESC DELIMITED BY SPACE
137700        INTO WS-WB-WORD (1) WS-WB-WORD (2) WS-WB-WORD (3)
137800             WS-WB-WORD (4) WS-WB-WORD (5) WS-WB-WORD (6)
137900             WS-WB-WORD (7) WS-WB-WORD (8) WS-WB-WORD (9)
138000             WS-WB-WORD (10).
138100     MOVE 0 TO WS-WB-COUNT.
138200     PERFORM COUNT-WB-STEP THRU COUNT-WB-STEP-EXIT
138300        VARYING WS-I FROM 1 BY 1
138400           UNTIL WS-I > 10 OR WS-WB-WORD (WS-I) = SPACES.
138500 SPLIT-WORDS-B-EXIT.
138600     EXIT.
138700 CLEAR-WB-STEP.
138800     MOVE SPACES TO WS-WB-WORD (WS-I).
138900 CLEAR-WB-STEP-EXIT.
139000     EXIT.
139100 COUNT-WB-STEP.
139200     ADD 1 TO WS-WB-COUNT.
139300 COUNT-WB-STEP-EXIT.
139400     EXIT.
139500 SHARED-OUTER.
139600     PERFORM SHARED-INNER THRU SHARED-INNER-EXIT
139700        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-WB-COUNT.
139800 SHARED-OUTER-EXIT.
139900     EXIT.
140000 SHARED-INNER.
140100     IF WS-WA-WORD (WS-I) = WS-WB-WORD (WS-J)
140200        ADD 1 TO WS-WORDS-SHARED.
140300 SHARED-INNER-EXIT.
140400     EXIT.
140500***************************************************************
140600*  RECURRING-PATTERN DETECTOR -- TOP-LEVEL ORCHESTRATION.  ONE
140700*  ACCOUNT AT A TIME: GROUP ITS TRANSACTIONS, THEN SCORE EVERY
140800*  GROUP THAT CAME OUT OF THE GROUPING PASS AGAINST THE FIVE
140900*  CANDIDATE FREQUENCIES.  LOOK-BACK WINDOW IS A FLAT 365 DAYS
141000*  BEHIND THE PROCESSING DATE -- PF-1151.
141100***************************************************************
141200 RUN-RECURRING-DETECTOR.
141300     MOVE WS-TODAY TO WS-DC-DATE.
141400     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
141500     COMPUTE WS-DC-DAYS = WS-DC-DAYS - 365.
141600     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
141700     MOVE WS-DC-DATE TO WS-GB-LOOKBACK-DATE.
141800     PERFORM RECUR-ACCT-STEP THRU RECUR-ACCT-STEP-EXIT
141900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PFACCT-TABLE-COUNT.
142000 RUN-RECURRING-DETECTOR-EXIT.
142100     EXIT.
142200 RECUR-ACCT-STEP.
142300     SET PFACCT-IDX TO WS-I.
142400     MOVE PFACCT-TBL-ACCT-ID (PFACCT-IDX) TO WS-GB-ACCT-ID.
142500     COMPUTE WS-GRP-START = WS-GRP-NEXT-NO + 1.
142600     PERFORM GROUP-BY-DESCRIPTION THRU GROUP-BY-DESCRIPTION-EXIT.
142700     IF WS-GRP-NEXT-NO >= WS-GRP-START
142800        PERFORM SCORE-ACCT-GROUPS THRU SCORE-ACCT-GROUPS-EXIT
142900           VARYING WS-GRP-K FROM WS-GRP-START BY 1
143000              UNTIL WS-GRP-K > WS-GRP-NEXT-NO.
143100 RECUR-ACCT-STEP-EXIT.
143200     EXIT.
143300*        ONE GROUP, FLAGGED BY ITS GROUP NUMBER IN WS-GRP-K.  BUILD
143400*        ITS (DATE, AMOUNT) LIST OUT OF PFTWRK-TABLE, ASCENDING BY
143500*        DATE, THEN SCORE AND (MAYBE) EMIT IT.
143600 SCORE-ACCT-GROUPS.
143700     PERFORM BUILD-PATTERN-ROWS THRU BUILD-PATTERN-ROWS-EXIT.
143800     IF WS-PAT-COUNT >= 2
143900        PERFORM SCORE-FREQUENCY-CANDIDATE THRU
144000              SCORE-FREQUENCY-CANDIDATE-EXIT
144100        IF WS-SCR-BEST-CONFIDENCE >= 0.60
144200           PERFORM WRITE-RECURRING-OUT THRU WRITE-RECURRING-OUT-EXIT
144300           PERFORM ROLLUP-RECURRING-COST THRU ROLLUP-RECURRING-COST-EXIT
144400           PERFORM CHECK-MISSING-RECURRING THRU
144500                 CHECK-MISSING-RECURRING-EXIT.
144600 SCORE-ACCT-GROUPS-EXIT.
144700     EXIT.
144800 BUILD-PATTERN-ROWS.
144900     MOVE 0 TO WS-PAT-COUNT.
145000     PERFORM BUILD-PAT-SCAN THRU BUILD-PAT-SCAN-EXIT
145100        VARYING WS-J FROM 1 BY 1 UNTIL WS-J > PFTWRK-ROW-COUNT.
145200     PERFORM SORT-PATTERN-ROWS THRU SORT-PATTERN-ROWS-EXIT.
145300 BUILD-PATTERN-ROWS-EXIT.
145400     EXIT.
145500 BUILD-PAT-SCAN.
145600     SET PFTWRK-IDX TO WS-J.
145700     IF PFTWRK-GROUP-NO (PFTWRK-IDX) = WS-GRP-K
145800        ADD 1 TO WS-PAT-COUNT
145900        SET WS-PAT-IDX TO WS-PAT-COUNT
146000        MOVE PFTWRK-TX-DATE (PFTWRK-IDX)   TO WS-PAT-DATE (WS-PAT-IDX)
146100        MOVE PFTWRK-TX-AMOUNT (PFTWRK-IDX) TO WS-PAT-AMOUNT (WS-PAT-IDX)
146200        IF WS-PAT-COUNT = 1
146300           MOVE PFTWRK-NORM-DESCRIPTION (PFTWRK-IDX) TO WS-GB-REP-DESC.
146400 BUILD-PAT-SCAN-EXIT.
146500     EXIT.
146600*        PLAIN BUBBLE SORT, SHOP'S USUAL SWAP-FIELD IDIOM.
146700 SORT-PATTERN-ROWS.
146800     MOVE 'Y' TO WS-MATCH-SW.
146900     PERFORM SORT-PAT-PASS THRU SORT-PAT-PASS-EXIT
147000        UNTIL WS-MATCH-SW = 'N'.
147100 SORT-PATTERN-ROWS-EXIT.
147200     EXIT.
147300 SORT-PAT-PASS.
147400     MOVE 'N' TO WS-MATCH-SW.
147500     PERFORM SORT-PAT-STEP THRU SORT-PAT-STEP-EXIT
147600        VARYING WS-PAT-IDX FROM 1 BY 1
147700           UNTIL WS-PAT-IDX > WS-PAT-COUNT - 1.
147800 SORT-PAT-PASS-EXIT.
147900     EXIT.
148000 SORT-PAT-STEP.
148100     IF WS-PAT-DATE (WS-PAT-IDX) > WS-PAT-DATE (WS-PAT-IDX + 1)
148200        MOVE WS-PAT-ROW (WS-PAT-IDX)       TO WS-PAT-SWAP
148300        MOVE WS-PAT-ROW (WS-PAT-IDX + 1)   TO WS-PAT-ROW (WS-PAT-IDX)
148400        MOVE WS-PAT-SWAP                   TO WS-PAT-ROW (WS-PAT-IDX + 1)
148500        MOVE 'Y' TO WS-MATCH-SW.
148600 SORT-PAT-STEP-EXIT.
148700     EXIT.
148800***************************************************************
148900*  FIVE CANDIDATE FREQUENCIES, WEAKEST-TO-STRONGEST MIN-OCC, ARE
149000*  TESTED AGAINST THE SORTED PATTERN ROWS; THE HIGHEST-SCORING
149100*  FREQUENCY WINS.  WS-SCR-BEST-CONFIDENCE STAYS ZERO WHEN NO
149200*  FREQUENCY HAS ENOUGH OCCURRENCES TO BE TESTED AT ALL.
149300***************************************************************
149400 SCORE-FREQUENCY-CANDIDATE.
149500     MOVE 0 TO WS-SCR-BEST-CONFIDENCE.
149600     MOVE 0 TO WS-SCR-BEST-IDX.
149700     PERFORM SCORE-FREQ-STEP THRU SCORE-FREQ-STEP-EXIT
149800        VARYING WS-FREQ-IDX FROM 1 BY 1 UNTIL WS-FREQ-IDX > 5.
149900 SCORE-FREQUENCY-CANDIDATE-EXIT.
150000     EXIT.
150100 SCORE-FREQ-STEP.
150200     MOVE WS-FREQ-NOMINAL-DAYS (WS-FREQ-IDX) TO WS-SCR-NOMINAL.
150300     MOVE WS-FREQ-MIN-OCC (WS-FREQ-IDX)      TO WS-SCR-MIN-OCC.
150400     IF WS-PAT-COUNT >= WS-SCR-MIN-OCC
150500        PERFORM SCORE-ONE-FREQUENCY THRU SCORE-ONE-FREQUENCY-EXIT
150600        IF WS-SCR-CONFIDENCE > WS-SCR-BEST-CONFIDENCE
150700           MOVE WS-SCR-CONFIDENCE     TO WS-SCR-BEST-CONFIDENCE
150800           SET  WS-SCR-BEST-IDX       TO WS-FREQ-IDX
150900           MOVE WS-SCR-AVG-AMOUNT     TO WS-SCR-BEST-AVG-AMOUNT.
151000 SCORE-FREQ-STEP-EXIT.
151100     EXIT.
151200*        GAP TOLERANCE +/- 30% OF NOMINAL, AMOUNT TOLERANCE +/- 5%
151300*        OF THE GROUP AVERAGE -- PF-1151.
151400 SCORE-ONE-FREQUENCY.
151500     COMPUTE WS-SCR-TOLERANCE ROUNDED = WS-SCR-NOMINAL * 0.30.
151600     MOVE 0 TO WS-SCR-TOTAL-GAPS.
151700     MOVE 0 TO WS-SCR-VALID-GAPS.
151800     PERFORM SCORE-GAP-STEP THRU SCORE-GAP-STEP-EXIT
151900        VARYING WS-PAT-IDX FROM 1 BY 1
152000           UNTIL WS-PAT-IDX > WS-PAT-COUNT - 1.
152100     MOVE 0 TO WS-SCR-SUM-AMOUNT.
152200     PERFORM SCORE-SUM-STEP THRU SCORE-SUM-STEP-EXIT
152300        VARYING WS-PAT-IDX FROM 1 BY 1 UNTIL WS-PAT-IDX > WS-PAT-COUNT.
152400     COMPUTE WS-SCR-AVG-AMOUNT ROUNDED = WS-SCR-SUM-AMOUNT / WS-PAT-COUNT.
152500     MOVE 0 TO WS-SCR-TOTAL-AMTS.
152600     MOVE 0 TO WS-SCR-CONSIST-AMTS.
152700     PERFORM SCORE-AMT-STEP THRU SCORE-AMT-STEP-EXIT
152800        VARYING WS-PAT-IDX FROM 1 BY 1 UNTIL WS-PAT-IDX > WS-PAT-COUNT.
152900     MOVE 0 TO WS-SCR-CONFIDENCE.
153000     IF WS-SCR-TOTAL-GAPS > 0 AND WS-SCR-TOTAL-AMTS > 0
153100        PERFORM CAP-OCC-TERM THRU CAP-OCC-TERM-EXIT
153200        COMPUTE WS-SCR-CONFIDENCE ROUNDED =
153300              (0.5 * WS-SCR-VALID-GAPS / WS-SCR-TOTAL-GAPS)
153400            + (0.3 * WS-SCR-CONSIST-AMTS / WS-SCR-TOTAL-AMTS)
153500            + (0.2 * WS-SCR-OCC-TERM).
153600 SCORE-ONE-FREQUENCY-EXIT.
153700     EXIT.
153800 CAP-OCC-TERM.
153900     COMPUTE WS-SCR-OCC-TERM = WS-PAT-COUNT / WS-SCR-MIN-OCC.
154000     IF WS-SCR-OCC-TERM > 1
154100        MOVE 1 TO WS-SCR-OCC-TERM.
154200 CAP-OCC-TERM-EXIT.
154300     EXIT.
154400 SCORE-GAP-STEP.
154500     ADD 1 TO WS-SCR-TOTAL-GAPS.
154600     MOVE WS-PAT-DATE (WS-PAT-IDX) TO WS-DC-DATE.
154700     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
154800     MOVE WS-DC-DAYS TO WS-SCR-DAYS-1.
154900     MOVE WS-PAT-DATE (WS-PAT-IDX + 1) TO WS-DC-DATE.
155000     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
155100     MOVE WS-DC-DAYS TO WS-SCR-DAYS-2.
155200     COMPUTE WS-SCR-GAP =
155300                   (WS-SCR-DAYS-2 - WS-SCR-DAYS-1) - WS-SCR-NOMINAL.
155400     IF WS-SCR-GAP < 0
155500        COMPUTE WS-SCR-GAP = 0 - WS-SCR-GAP.
155600     IF WS-SCR-GAP <= WS-SCR-TOLERANCE
155700        ADD 1 TO WS-SCR-VALID-GAPS.
155800 SCORE-GAP-STEP-EXIT.
155900     EXIT.
156000 SCORE-SUM-STEP.
156100     ADD WS-PAT-AMOUNT (WS-PAT-IDX) TO WS-SCR-SUM-AMOUNT.
156200 SCORE-SUM-STEP-EXIT.
156300     EXIT.
156400 SCORE-AMT-STEP.
156500     ADD 1 TO WS-SCR-TOTAL-AMTS.
156600     COMPUTE WS-SCR-AMT-DIFF =
156700                   WS-PAT-AMOUNT (WS-PAT-IDX) - WS-SCR-AVG-AMOUNT.
156800     IF WS-SCR-AMT-DIFF < 0
156900        COMPUTE WS-SCR-AMT-DIFF = 0 - WS-SCR-AMT-DIFF.
157000     COMPUTE WS-SCR-AMT-TOL = WS-SCR-AVG-AMOUNT * 0.05.
157100     IF WS-SCR-AMT-TOL < 0
157200        COMPUTE WS-SCR-AMT-TOL = 0 - WS-SCR-AMT-TOL.
157300     IF WS-SCR-AMT-DIFF <= WS-SCR-AMT-TOL
157400        ADD 1 TO WS-SCR-CONSIST-AMTS.
157500 SCORE-AMT-STEP-EXIT.
157600     EXIT.
157700*        PFRECUR-OUT RECORD FOR THE WINNING FREQUENCY.  LAST
157800*        OCCURRENCE IS THE HIGH END OF THE SORTED PATTERN-ROWS
157900*        TABLE; NEXT EXPECTED = LAST + NOMINAL INTERVAL.
158000 WRITE-RECURRING-OUT.
158100     MOVE SPACES TO PFRECUR-REC.
158200     SET WS-FREQ-IDX TO WS-SCR-BEST-IDX.
158300     MOVE WS-GB-REP-DESC                     TO PFRECUR-RP-DESCRIPTION.
158400     MOVE WS-SCR-BEST-AVG-AMOUNT              TO PFRECUR-RP-AMOUNT.
158500     MOVE WS-FREQ-NAME (WS-FREQ-IDX)          TO PFRECUR-RP-FREQUENCY.
158600     MOVE WS-FREQ-NOMINAL-DAYS (WS-FREQ-IDX)  TO PFRECUR-RP-DAYS-INTERVAL.
158700     SET WS-PAT-IDX TO WS-PAT-COUNT.
158800     MOVE WS-PAT-DATE (WS-PAT-IDX)             TO PFRECUR-RP-LAST-DATE.
158900     MOVE WS-PAT-DATE (WS-PAT-IDX)             TO WS-DC-DATE.
159000     PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT.
159100     COMPUTE WS-DC-DAYS = WS-DC-DAYS + WS-FREQ-NOMINAL-DAYS (WS-FREQ-IDX).
159200     PERFORM CALC-DATE-FROM-DAYS THRU CALC-DATE-FROM-DAYS-EXIT.
159300     MOVE WS-DC-DATE                           TO PFRECUR-RP-NEXT-DATE.
159400     MOVE WS-PAT-COUNT                         TO PFRECUR-RP-OCCURRENCES.
159500     MOVE WS-SCR-BEST-CONFIDENCE                TO PFRECUR-RP-CONFIDENCE.
159600     MOVE WS-GB-ACCT-ID                         TO PFRECUR-ACCOUNT-ID.
159700     WRITE PFRECUR-REC.
159800     ADD 1 TO WS-RECUR-PRT-COUNT.
159900     SET WS-RECUR-PRT-IDX TO WS-RECUR-PRT-COUNT.
160000     MOVE PFRECUR-RP-DESCRIPTION  TO WS-RECUR-PRT-DESC (WS-RECUR-PRT-IDX).
160100     MOVE PFRECUR-RP-AMOUNT       TO
160200                                 WS-RECUR-PRT-AMOUNT (WS-RECUR-PRT-IDX).
160300     MOVE PFRECUR-RP-FREQUENCY    TO WS-RECUR-PRT-FREQ (WS-RECUR-PRT-IDX).
160400     MOVE PFRECUR-RP-NEXT-DATE    TO
160500                                 WS-RECUR-PRT-NEXT-DT (WS-RECUR-PRT-IDX).
160600     MOVE PFRECUR-RP-OCCURRENCES  TO WS-RECUR-PRT-OCC (WS-RECUR-PRT-IDX).
160700     MOVE PFRECUR-RP-CONFIDENCE   TO WS-RECUR-PRT-CONF (WS-RECUR-PRT-IDX).
160800 WRITE-RECURRING-OUT-EXIT.
160900     EXIT.
161000*        MONTHLY/YEARLY ROLLUPS.  THE WINNING FREQUENCY'S MONTHLY-
161100*        EQUIVALENT MULTIPLIER TIMES THE GROUP'S (SIGNED) AVERAGE
161200*        AMOUNT -- EXPENSE GROUPS SUBTRACT FROM THE COST TOTALS THE
161300*        SAME WAY LOAD-TXN-ROW FLIPS EXPENSE SIGN FOR REPORTING.
161400 ROLLUP-RECURRING-COST.
161500     SET WS-FREQ-IDX TO WS-SCR-BEST-IDX.
161600     IF WS-FREQ-NAME (WS-FREQ-IDX) = 'WEEKLY'
161700        COMPUTE WS-SCR-AMT-DIFF ROUNDED = WS-SCR-BEST-AVG-AMOUNT * 4.33
161800        COMPUTE WS-SCR-AMT-TOL  ROUNDED = WS-SCR-BEST-AVG-AMOUNT * 52
161900     ELSE
162000     IF WS-FREQ-NAME (WS-FREQ-IDX) = 'BI-WEEKLY'
162100        COMPUTE WS-SCR-AMT-DIFF ROUNDED = WS-SCR-BEST-AVG-AMOUNT * 2.17
162200        COMPUTE WS-SCR-AMT-TOL  ROUNDED = WS-SCR-BEST-AVG-AMOUNT * 26
162300     ELSE
162400     IF WS-FREQ-NAME (WS-FREQ-IDX) = 'MONTHLY'
162500        MOVE WS-SCR-BEST-AVG-AMOUNT               TO WS-SCR-AMT-DIFF
162600        COMPUTE WS-SCR-AMT-TOL  ROUNDED = WS-SCR-BEST-AVG-AMOUNT * 12
162700     ELSE
162800     IF WS-FREQ-NAME (WS-FREQ-IDX) = 'QUARTERLY'
162900        COMPUTE WS-SCR-AMT-DIFF ROUNDED = WS-SCR-BEST-AVG-AMOUNT / 3
163000        COMPUTE WS-SCR-AMT-TOL  ROUNDED = WS-SCR-BEST-AVG-AMOUNT * 4
163100     ELSE
163200        COMPUTE WS-SCR-AMT-DIFF ROUNDED = WS-SCR-BEST-AVG-AMOUNT / 12
163300        MOVE WS-SCR-BEST-AVG-AMOUNT               TO WS-SCR-AMT-TOL.
163400     IF PFRECUR-RP-AMOUNT < 0
163500        COMPUTE WS-MONTHLY-RECUR-COST =
163600                WS-MONTHLY-RECUR-COST - WS-SCR-AMT-DIFF
163700        COMPUTE WS-YEARLY-RECUR-COST  =
163800                WS-YEARLY-RECUR-COST  - WS-SCR-AMT-TOL
163900     ELSE
164000        ADD WS-SCR-AMT-DIFF TO WS-MONTHLY-RECUR-COST
164100        ADD WS-SCR-AMT-TOL  TO WS-YEARLY-RECUR-COST.
164200 ROLLUP-RECURRING-COST-EXIT.
164300     EXIT.
164400*        OVERDUE CHECK AT THE MOMENT OF EMISSION -- PROCESSING DATE
164500*        PAST THE PATTERN'S OWN NEXT-EXPECTED-DATE.  THE DEDICATED
164600*        ACCOUNT-LEVEL INACTIVITY SWEEP IS SEPARATE (CHECK-ACCOUNT-
164700*        INACTIVE, RUN LATER OUT OF RUN-ANOMALY-DETECTOR).
164800 CHECK-MISSING-RECURRING.
164900     IF WS-TODAY > PFRECUR-RP-NEXT-DATE
165000        MOVE WS-TODAY          TO WS-DC-DATE
165100        PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT
165200        MOVE WS-DC-DAYS         TO WS-AN-DAYS-OVERDUE
165300        MOVE PFRECUR-RP-NEXT-DATE TO WS-DC-DATE
165400        PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT
165500        COMPUTE WS-AN-DAYS-OVERDUE = WS-AN-DAYS-OVERDUE - WS-DC-DAYS
165600        MOVE 0                  TO WS-AN-TX-ID
165700        MOVE WS-GB-ACCT-ID       TO WS-AN-ACCT-ID
165800        MOVE 'M'                 TO WS-AN-TYPE-CODE
165900        COMPUTE WS-AN-SCORE-WK = 60 + (2 * WS-AN-DAYS-OVERDUE)
166000        IF WS-AN-SCORE-WK > 100
166100           MOVE 100 TO WS-AN-SCORE-WK
166200        MOVE WS-AN-SCORE-WK      TO WS-AN-SCORE
166300        IF WS-AN-DAYS-OVERDUE > 7
166400           MOVE 'CRITICAL'        TO WS-AN-SEVERITY
166500        ELSE
166600           MOVE 'WARNING'         TO WS-AN-SEVERITY
166700        MOVE 0                  TO WS-AN-EXPECTED
166800        MOVE 0                  TO WS-AN-ACTUAL
166900        MOVE 'RECURRING PAYMENT OVERDUE: '      TO WS-AN-TITLE
167000        MOVE PFRECUR-RP-DESCRIPTION TO WS-AN-TITLE (29:32)
167100        PERFORM WRITE-ANOMALY-OUT THRU WRITE-ANOMALY-OUT-EXIT.
167200 CHECK-MISSING-RECURRING-EXIT.
167300     EXIT.
167400***************************************************************
167500*  ANOMALY DETECTOR.  PER-ROW CHECKS RUN OVER PFTWRK-TABLE (THE
167600*  SAME LOAD-TRANSACTIONS PASS THE RECURRING DETECTOR USES);
167700*  THE ACCOUNT-LEVEL INACTIVITY SWEEP RUNS ONCE AT THE END.
167800*  DEDUP AGAINST PFACCT-TBL-SEEN-SWITCHES HAPPENS INSIDE
167900*  WRITE-ANOMALY-OUT, NOT IN EACH CHECK -- PF-1159.
168000***************************************************************
168100 RUN-ANOMALY-DETECTOR.
168200     PERFORM ANOM-TXN-STEP THRU ANOM-TXN-STEP-EXIT
168300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PFTWRK-ROW-COUNT.
168400     PERFORM CHECK-ACCOUNT-INACTIVE THRU CHECK-ACCOUNT-INACTIVE-EXIT.
168500 RUN-ANOMALY-DETECTOR-EXIT.
168600     EXIT.
168700 ANOM-TXN-STEP.
168800     SET PFTWRK-IDX TO WS-I.
168900     PERFORM CHECK-LARGE-AMOUNT THRU CHECK-LARGE-AMOUNT-EXIT.
169000     PERFORM CHECK-DUPLICATE THRU CHECK-DUPLICATE-EXIT.
169100     PERFORM CHECK-NEW-MERCHANT THRU CHECK-NEW-MERCHANT-EXIT.
169200 ANOM-TXN-STEP-EXIT.
169300     EXIT.
169400*        EXPENSE OVER 500.00 OR ANY OTHER TYPE OVER 1000.00.
169500 CHECK-LARGE-AMOUNT.
169600     MOVE PFTWRK-TX-AMOUNT (PFTWRK-IDX) TO WS-CLA-ABS.
169700     IF WS-CLA-ABS < 0
169800        COMPUTE WS-CLA-ABS = 0 - WS-CLA-ABS.
169900     MOVE 'N' TO WS-MATCH-SW.
170000     IF PFTWRK-TX-TYPE (PFTWRK-IDX) = 'EXPENSE' AND WS-CLA-ABS > 500.00
170100        MOVE 'Y' TO WS-MATCH-SW
170200     ELSE
170300     IF PFTWRK-TX-TYPE (PFTWRK-IDX) NOT = 'EXPENSE'
170400        AND WS-CLA-ABS > 1000.00
170500        MOVE 'Y' TO WS-MATCH-SW.
170600     IF WS-MATCH-SW = 'Y'
170700        MOVE PFTWRK-TX-ID (PFTWRK-IDX)       TO WS-AN-TX-ID
170800        MOVE PFTWRK-ACCOUNT-ID (PFTWRK-IDX)  TO WS-AN-ACCT-ID
170900        MOVE 'U'                              TO WS-AN-TYPE-CODE
171000        MOVE 'INFO'                           TO WS-AN-SEVERITY
171100        MOVE 60                               TO WS-AN-SCORE
171200        MOVE 500.00                           TO WS-AN-EXPECTED
171300        MOVE PFTWRK-TX-AMOUNT (PFTWRK-IDX)     TO WS-AN-ACTUAL
171400        MOVE 'UNUSUALLY LARGE TRANSACTION AMOUNT' TO WS-AN-TITLE
171500        PERFORM WRITE-ANOMALY-OUT THRU WRITE-ANOMALY-OUT-EXIT.
171600 CHECK-LARGE-AMOUNT-EXIT.
171700     EXIT.
171800*        SAME ACCOUNT, AMOUNT AND TYPE, DATED WITHIN THE 7 DAYS
171900*        BEFORE THIS ROW -- SCANS ONLY ROWS ALREADY PASSED (WS-K
172000*        < WS-I), SO EACH PAIR IS CAUGHT ONCE, ON THE LATER ROW.
172100 CHECK-DUPLICATE.
172200     MOVE 'N' TO WS-MATCH-SW.
172300     PERFORM DUP-SCAN THRU DUP-SCAN-EXIT
172400        VARYING WS-K FROM 1 BY 1
172500           UNTIL WS-K >= WS-I OR WS-MATCH-SW = 'Y'.
172600     IF WS-MATCH-SW = 'Y'
172700        MOVE PFTWRK-TX-ID (PFTWRK-IDX)       TO WS-AN-TX-ID
172800        MOVE PFTWRK-ACCOUNT-ID (PFTWRK-IDX)  TO WS-AN-ACCT-ID
172900        MOVE 'D'                              TO WS-AN-TYPE-CODE
173000        MOVE 'WARNING'                        TO WS-AN-SEVERITY
173100        MOVE 75                               TO WS-AN-SCORE
173200        MOVE 0                                TO WS-AN-EXPECTED
173300        MOVE PFTWRK-TX-AMOUNT (PFTWRK-IDX)     TO WS-AN-ACTUAL
173400        MOVE 'POSSIBLE DUPLICATE TRANSACTION'  TO WS-AN-TITLE
173500        PERFORM WRITE-ANOMALY-OUT THRU WRITE-ANOMALY-OUT-EXIT.
173600 CHECK-DUPLICATE-EXIT.
173700     EXIT.
173800 DUP-SCAN.
173900     IF PFTWRK-ACCOUNT-ID (WS-K) = PFTWRK-ACCOUNT-ID (PFTWRK-IDX)
174000           AND PFTWRK-TX-AMOUNT (WS-K) = PFTWRK-TX-AMOUNT (PFTWRK-IDX)
174100           AND PFTWRK-TX-TYPE (WS-K) = PFTWRK-TX-TYPE (PFTWRK-IDX)
174200        MOVE PFTWRK-TX-DATE (WS-K) TO WS-DC-DATE
174300        PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT
174400        MOVE WS-DC-DAYS TO WS-SCR-DAYS-1
174500        MOVE PFTWRK-TX-DATE (PFTWRK-IDX) TO WS-DC-DATE
174600        PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT
174700        MOVE WS-DC-DAYS TO WS-SCR-DAYS-2
174800        COMPUTE WS-SCR-GAP = WS-SCR-DAYS-2 - WS-SCR-DAYS-1
174900        IF WS-SCR-GAP >= 0 AND WS-SCR-GAP <= 7
175000           MOVE 'Y' TO WS-MATCH-SW.
175100 DUP-SCAN-EXIT.
175200     EXIT.
175300*        MERCHANT NON-BLANK AND NEVER SEEN BEFORE ON THIS ACCOUNT.
175400 CHECK-NEW-MERCHANT.
175500     MOVE 'N' TO WS-FOUND-SW.
175600     IF PFTWRK-MERCHANT (PFTWRK-IDX) NOT = SPACES
175700        PERFORM MERCH-SCAN THRU MERCH-SCAN-EXIT
175800           VARYING WS-K FROM 1 BY 1
175900              UNTIL WS-K >= WS-I OR WS-FOUND-SW = 'Y'.
176000     IF PFTWRK-MERCHANT (PFTWRK-IDX) NOT = SPACES AND WS-FOUND-SW = 'N'
176100        MOVE PFTWRK-TX-ID (PFTWRK-IDX)       TO WS-AN-TX-ID
176200        MOVE PFTWRK-ACCOUNT-ID (PFTWRK-IDX)  TO WS-AN-ACCT-ID
176300        MOVE 'N'                              TO WS-AN-TYPE-CODE
176400        MOVE 'INFO'                           TO WS-AN-SEVERITY
176500        MOVE 50                               TO WS-AN-SCORE
176600        MOVE 0                                TO WS-AN-EXPECTED
176700        MOVE 0                                TO WS-AN-ACTUAL
176800        MOVE 'NEW MERCHANT FOR THIS ACCOUNT'   TO WS-AN-TITLE
176900        PERFORM WRITE-ANOMALY-OUT THRU WRITE-ANOMALY-OUT-EXIT.
177000 CHECK-NEW-MERCHANT-EXIT.
177100     EXIT.
177200 MERCH-SCAN.
177300     IF PFTWRK-ACCOUNT-ID (WS-K) = PFTWRK-ACCOUNT-ID (PFTWRK-IDX)
177400           AND PFTWRK-MERCHANT (WS-K) = PFTWRK-MERCHANT (PFTWRK-IDX)
177500        MOVE 'Y' TO WS-FOUND-SW.
177600 MERCH-SCAN-EXIT.
177700     EXIT.
177800*        NO TRANSACTION WITHIN 30 DAYS OF THE PROCESSING DATE.
177900*        ACCOUNTS WITH NO TRANSACTION AT ALL YET (LAST-TXN-DATE
178000*        STILL ZERO) ARE LEFT ALONE -- NOTHING TO BE INACTIVE FROM.
178100 CHECK-ACCOUNT-INACTIVE.
178200     PERFORM ACCT-INACT-STEP THRU ACCT-INACT-STEP-EXIT
178300        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PFACCT-TABLE-COUNT.
178400 CHECK-ACCOUNT-INACTIVE-EXIT.
178500     EXIT.
178600 ACCT-INACT-STEP.
178700     SET PFACCT-IDX TO WS-I.
178800     IF PFACCT-TBL-LAST-TXN-DATE (PFACCT-IDX) > 0
178900        MOVE WS-TODAY TO WS-DC-DATE
179000        PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT
179100        MOVE WS-DC-DAYS TO WS-SCR-DAYS-1
179200        MOVE PFACCT-TBL-LAST-TXN-DATE (PFACCT-IDX) TO WS-DC-DATE
179300        PERFORM CALC-DAYS-FROM-DATE THRU CALC-DAYS-FROM-DATE-EXIT
179400        MOVE WS-DC-DAYS TO WS-SCR-DAYS-2
179500        COMPUTE WS-AN-INACT-DAYS = WS-SCR-DAYS-1 - WS-SCR-DAYS-2
179600        IF WS-AN-INACT-DAYS > 30
179700           MOVE PFACCT-TBL-ACCT-ID (PFACCT-IDX)  TO WS-AN-ACCT-ID
179800           MOVE 0                                 TO WS-AN-TX-ID
179900           MOVE 'I'                               TO WS-AN-TYPE-CODE
180000           MOVE 'INFO'                            TO WS-AN-SEVERITY
180100           MOVE 50                                TO WS-AN-SCORE
180200           MOVE 0                                 TO WS-AN-EXPECTED
180300           MOVE 0                                 TO WS-AN-ACTUAL
180400           MOVE 'ACCOUNT INACTIVE OVER 30 DAYS'    TO WS-AN-TITLE
180500           PERFORM WRITE-ANOMALY-OUT THRU WRITE-ANOMALY-OUT-EXIT.
180600 ACCT-INACT-STEP-EXIT.
180700     EXIT.
180800***************************************************************
180900*  COMMON ANOMALY WRITER -- EVERY CHECK ABOVE (AND CHECK-MISSING-
181000*  RECURRING, UP WITH THE RECURRING DETECTOR) LOADS WS-AN-* AND
181100*  CALLS THIS.  DEDUP IS "ONE PER TYPE PER ACCOUNT PER RUN", THE
181200*  SAME COLLAPSED 24-HOUR RULE USED THROUGHOUT THIS PROGRAM.
181300***************************************************************
181400 WRITE-ANOMALY-OUT.
181500     PERFORM FIND-ANOM-ACCT-IDX THRU FIND-ANOM-ACCT-IDX-EXIT.
181600     IF WS-FOUND-SW = 'Y'
181700        PERFORM CHECK-ANOM-ALREADY-SEEN THRU CHECK-ANOM-ALREADY-SEEN-EXIT
181800        IF WS-MATCH-SW = 'N'
181900           PERFORM EMIT-ANOMALY-ROW THRU EMIT-ANOMALY-ROW-EXIT
182000           PERFORM MARK-ANOM-SEEN THRU MARK-ANOM-SEEN-EXIT.
182100 WRITE-ANOMALY-OUT-EXIT.
182200     EXIT.
182300 FIND-ANOM-ACCT-IDX.
182400     MOVE 'N' TO WS-FOUND-SW.
182500     SET PFACCT-IDX TO 1.
182600     PERFORM FIND-ANOM-ACCT-SCAN THRU FIND-ANOM-ACCT-SCAN-EXIT
182700             UNTIL PFACCT-IDX > PFACCT-TABLE-COUNT
182800                OR WS-FOUND-SW = 'Y'.
182900 FIND-ANOM-ACCT-IDX-EXIT.
183000     EXIT.
183100 FIND-ANOM-ACCT-SCAN.
183200     IF PFACCT-TBL-ACCT-ID (PFACCT-IDX) = WS-AN-ACCT-ID
183300        MOVE 'Y' TO WS-FOUND-SW
183400     ELSE
183500        SET PFACCT-IDX UP BY 1.
183600 FIND-ANOM-ACCT-SCAN-EXIT.
183700     EXIT.
183800 CHECK-ANOM-ALREADY-SEEN.
183900     MOVE 'N' TO WS-MATCH-SW.
184000     IF WS-AN-TYPE-CODE = 'U'
184100        AND PFACCT-SEEN-UNUSUAL-AMT (PFACCT-IDX) = 'Y'
184200        MOVE 'Y' TO WS-MATCH-SW
184300     ELSE
184400     IF WS-AN-TYPE-CODE = 'D'
184500        AND PFACCT-SEEN-DUP-PATTERN (PFACCT-IDX) = 'Y'
184600        MOVE 'Y' TO WS-MATCH-SW
184700     ELSE
184800     IF WS-AN-TYPE-CODE = 'N'
184900        AND PFACCT-SEEN-NEW-MERCH (PFACCT-IDX) = 'Y'
185000        MOVE 'Y' TO WS-MATCH-SW
185100     ELSE
185200     IF WS-AN-TYPE-CODE = 'M'
185300        AND PFACCT-SEEN-MISS-RECUR (PFACCT-IDX) = 'Y'
185400        MOVE 'Y' TO WS-MATCH-SW
185500     ELSE
185600     IF WS-AN-TYPE-CODE = 'I'
185700        AND PFACCT-SEEN-INACTIVE (PFACCT-IDX) = 'Y'
185800        MOVE 'Y' TO WS-MATCH-SW.
185900 CHECK-ANOM-ALREADY-SEEN-EXIT.
186000     EXIT.
186100 MARK-ANOM-SEEN.
186200     IF WS-AN-TYPE-CODE = 'U'
186300        MOVE 'Y' TO PFACCT-SEEN-UNUSUAL-AMT (PFACCT-IDX)
186400     ELSE
186500     IF WS-AN-TYPE-CODE = 'D'
186600        MOVE 'Y' TO PFACCT-SEEN-DUP-PATTERN (PFACCT-IDX)
186700     ELSE
186800     IF WS-AN-TYPE-CODE = 'N'
186900        MOVE 'Y' TO PFACCT-SEEN-NEW-MERCH (PFACCT-IDX)
187000     ELSE
187100     IF WS-AN-TYPE-CODE = 'M'
187200        MOVE 'Y' TO PFACCT-SEEN-MISS-RECUR (PFACCT-IDX)
187300     ELSE
187400     IF WS-AN-TYPE-CODE = 'I'
187500        MOVE 'Y' TO PFACCT-SEEN-INACTIVE (PFACCT-IDX).
187600 MARK-ANOM-SEEN-EXIT.
187700     EXIT.
187800 EMIT-ANOMALY-ROW.
187900     MOVE SPACES TO PFANOM-REC.
188000     MOVE WS-AN-TX-ID     TO PFANOM-AN-TX-ID.
188100     MOVE WS-AN-ACCT-ID   TO PFANOM-AN-ACCOUNT-ID.
188200     IF WS-AN-TYPE-CODE = 'U'
188300        MOVE 'UNUSUAL-AMOUNT'     TO PFANOM-AN-TYPE
188400     ELSE
188500     IF WS-AN-TYPE-CODE = 'D'
188600        MOVE 'DUPLICATE-PATTERN'  TO PFANOM-AN-TYPE
188700     ELSE
188800     IF WS-AN-TYPE-CODE = 'N'
188900        MOVE 'NEW-MERCHANT'       TO PFANOM-AN-TYPE
189000     ELSE
189100     IF WS-AN-TYPE-CODE = 'M'
189200        MOVE 'MISSING-RECURRING'  TO PFANOM-AN-TYPE
189300     ELSE
189400        MOVE 'ACCOUNT-INACTIVE'   TO PFANOM-AN-TYPE.
189500     MOVE WS-AN-SEVERITY  TO PFANOM-AN-SEVERITY.
189600     MOVE WS-AN-SCORE     TO PFANOM-AN-SCORE.
189700     MOVE WS-AN-EXPECTED  TO PFANOM-AN-EXPECTED.
189800     MOVE WS-AN-ACTUAL    TO PFANOM-AN-ACTUAL.
189900     MOVE WS-AN-TITLE     TO PFANOM-AN-TITLE.
190000     MOVE WS-TODAY        TO PFANOM-DETECTED-DATE.
190100     WRITE PFANOM-REC.
190200     ADD 1 TO WS-DETECTED-COUNT.
190300 EMIT-ANOMALY-ROW-EXIT.
190400     EXIT.
190500***************************************************************
190600*  EXCHANGE SERVICE.  RATES ARE PER-USD; FIND-RATE SCANS
190700*  PFFX-RATE-TABLE, CROSS-RATE AND CONVERT-AMOUNT BUILD ON IT.
190800*  MISSING CURRENCY OR A ZERO FROM-RATE DECLINES THE CONVERSION
190900*  RATHER THAN ABEND -- PF-1102.
191000***************************************************************
191100 FIND-RATE.
191200     MOVE 'N' TO WS-FR-FOUND-SW.
191300     MOVE 0   TO WS-FR-VALUE.
191400     IF WS-FR-CCY = 'USD'
191500        MOVE 1 TO WS-FR-VALUE
191600        MOVE 'Y' TO WS-FR-FOUND-SW
191700     ELSE
191800        SET PFFX-IDX TO 1
191900        PERFORM FIND-RATE-SCAN THRU FIND-RATE-SCAN-EXIT
192000                UNTIL PFFX-IDX > PFFX-RATE-COUNT
192100                   OR WS-FR-FOUND-SW = 'Y'.
192200 FIND-RATE-EXIT.
192300     EXIT.
192400 FIND-RATE-SCAN.
192500     IF PFFX-TBL-CCY (PFFX-IDX) = WS-FR-CCY
192600        MOVE PFFX-TBL-VALUE (PFFX-IDX) TO WS-FR-VALUE
192700        MOVE 'Y' TO WS-FR-FOUND-SW
192800     ELSE
192900        SET PFFX-IDX UP BY 1.
193000 FIND-RATE-SCAN-EXIT.
193100     EXIT.
193200*        CROSS-RATE(FROM,TO) = RATE(TO) / RATE(FROM), 6 DECIMALS.
193300*        1.000000 WHEN FROM = TO; 0 WHEN RATE(FROM) IS ZERO.
193400 CROSS-RATE.
193500     IF WS-XR-FROM = WS-XR-TO
193600        MOVE 1 TO WS-XR-RESULT
193700     ELSE
193800        MOVE WS-XR-FROM TO WS-FR-CCY
193900        PERFORM FIND-RATE THRU FIND-RATE-EXIT
194000        MOVE WS-FR-VALUE TO WS-XR-RATE-FROM
194100        MOVE WS-XR-TO   TO WS-FR-CCY
194200        PERFORM FIND-RATE THRU FIND-RATE-EXIT
194300        MOVE WS-FR-VALUE TO WS-XR-RATE-TO
194400        IF WS-XR-RATE-FROM = 0
194500           MOVE 0 TO WS-XR-RESULT
194600        ELSE
194700           COMPUTE WS-XR-RESULT ROUNDED =
194800                   WS-XR-RATE-TO / WS-XR-RATE-FROM.
194900 CROSS-RATE-EXIT.
195000     EXIT.
195100*        CONVERT(AMOUNT,FROM,TO) = AMOUNT * RATE(TO) / RATE(FROM),
195200*        ROUNDED 2 DECIMALS.  UNCHANGED WHEN FROM = TO, OR WHEN
195300*        EITHER CURRENCY IS MISSING, OR RATE(FROM) IS ZERO.
195400 CONVERT-AMOUNT.
195500     MOVE WS-CONV-AMOUNT TO WS-CONV-RESULT.
195600     IF WS-CONV-FROM NOT = WS-CONV-TO
195700        MOVE WS-CONV-FROM TO WS-FR-CCY
195800        PERFORM FIND-RATE THRU FIND-RATE-EXIT
195900        IF WS-FR-FOUND-SW = 'Y' AND WS-FR-VALUE NOT = 0
196000           MOVE WS-FR-VALUE TO WS-XR-RATE-FROM
196100           MOVE WS-CONV-TO TO WS-FR-CCY
196200           PERFORM FIND-RATE THRU FIND-RATE-EXIT
196300           IF WS-FR-FOUND-SW = 'Y'
196400              MOVE WS-FR-VALUE TO WS-XR-RATE-TO
196500              COMPUTE WS-CONV-RESULT ROUNDED =
196600                    WS-CONV-AMOUNT * WS-XR-RATE-TO / WS-XR-RATE-FROM.
196700 CONVERT-AMOUNT-EXIT.
196800     EXIT.
196900***************************************************************
197000*  REPORT SECTION 1 -- IMPORT SUMMARY.  COUNTS CARRIED FORWARD
197100*  FROM SETPF1000 VIA PF-COUNTS-FILE -- PF-1140.
197200***************************************************************
197300 PRINT-IMPORT-SUMMARY.
197400     MOVE SPACES TO PFRPT-LINE.
197500     MOVE 'PERSONAL FINANCE ANALYTICS -- IMPORT SUMMARY'
197600                                       TO PFRPT-IMP-LABEL.
197700     WRITE PFRPT-LINE.
197800     MOVE SPACES TO PFRPT-LINE.
197900     MOVE 'RECORDS READ'              TO PFRPT-IMP-LABEL.
198000     MOVE PFCNT-READ                  TO PFRPT-IMP-READ.
198100     WRITE PFRPT-LINE.
198200     MOVE SPACES TO PFRPT-LINE.
198300     MOVE 'RECORDS ACCEPTED'          TO PFRPT-IMP-LABEL.
198400     MOVE PFCNT-ACCEPTED              TO PFRPT-IMP-ACCEPTED.
198500     WRITE PFRPT-LINE.
198600     MOVE SPACES TO PFRPT-LINE.
198700     MOVE 'RECORDS REJECTED'          TO PFRPT-IMP-LABEL.
198800     MOVE PFCNT-REJECTED              TO PFRPT-IMP-REJECTED.
198900     WRITE PFRPT-LINE.
199000     MOVE SPACES TO PFRPT-LINE.
199100     MOVE 'FIELDS TRUNCATED'          TO PFRPT-IMP-LABEL.
199200     MOVE PFCNT-TRUNCATED             TO PFRPT-IMP-TRUNCATED.
199300     WRITE PFRPT-LINE.
199400     MOVE SPACES TO PFRPT-LINE.
199500     WRITE PFRPT-LINE.
199600 PRINT-IMPORT-SUMMARY-EXIT.
199700     EXIT.
199800***************************************************************
199900*  REPORT SECTION 2 -- ACCOUNT BALANCES.  GRAND TOTAL CONVERTED
200000*  TO USD VIA THE EXCHANGE SERVICE SO ACCOUNTS IN DIFFERENT
200100*  CURRENCIES CAN BE SUMMED -- PF-1102.
200200***************************************************************
200300 PRINT-ACCOUNT-BALANCES.
200400     MOVE SPACES TO PFRPT-LINE.
200500     MOVE 'ACCOUNT BALANCES'  TO PFRPT-IMP-LABEL.
200600     WRITE PFRPT-LINE.
200700     MOVE 0 TO WS-GRAND-BALANCE.
200800     PERFORM PRINT-BAL-STEP THRU PRINT-BAL-STEP-EXIT
200900        VARYING PFACCT-IDX FROM 1 BY 1
201000           UNTIL PFACCT-IDX > PFACCT-TABLE-COUNT.
201100     MOVE SPACES TO PFRPT-LINE.
201200     MOVE 'TOTAL (USD EQUIVALENT)'    TO PFRPT-BAL-ACCT-NAME.
201300     MOVE WS-GRAND-BALANCE            TO PFRPT-BAL-CURRENT.
201400     WRITE PFRPT-LINE.
201500     MOVE SPACES TO PFRPT-LINE.
201600     WRITE PFRPT-LINE.
201700 PRINT-ACCOUNT-BALANCES-EXIT.
201800     EXIT.
201900 PRINT-BAL-STEP.
202000     MOVE SPACES TO PFRPT-LINE.
202100     MOVE PFACCT-TBL-ACCT-ID (PFACCT-IDX)   TO PFRPT-BAL-ACCT-ID.
202200     MOVE PFACCT-TBL-NAME (PFACCT-IDX)      TO PFRPT-BAL-ACCT-NAME.
202300     MOVE PFACCT-TBL-CURRENCY (PFACCT-IDX)  TO PFRPT-BAL-CURRENCY.
202400     MOVE PFACCT-TBL-OPENING-BAL (PFACCT-IDX) TO PFRPT-BAL-OPENING.
202500     COMPUTE WS-BAL-RUNNING =
202600             PFACCT-TBL-RUNNING-BAL (PFACCT-IDX)
202700           - PFACCT-TBL-OPENING-BAL (PFACCT-IDX).
202800     MOVE WS-BAL-RUNNING                    TO PFRPT-BAL-TRAN-SUM.
202900     MOVE PFACCT-TBL-RUNNING-BAL (PFACCT-IDX) TO PFRPT-BAL-CURRENT.
203000     WRITE PFRPT-LINE.
203100     MOVE WS-BAL-RUNNING                    TO WS-CONV-AMOUNT.
203200     MOVE 0 TO WS-CONV-AMOUNT.
203300     MOVE PFACCT-TBL-RUNNING-BAL (PFACCT-IDX) TO WS-CONV-AMOUNT.
203400     MOVE PFACCT-TBL-CURRENCY (PFACCT-IDX)  TO WS-CONV-FROM.
203500     MOVE 'USD'                              TO WS-CONV-TO.
203600     PERFORM CONVERT-AMOUNT THRU CONVERT-AMOUNT-EXIT.
203700     ADD WS-CONV-RESULT TO WS-GRAND-BALANCE.
203800     PERFORM PRINT-BAL-TIMESERIES THRU PRINT-BAL-TIMESERIES-EXIT.
203900 PRINT-BAL-STEP-EXIT.
204000     EXIT.
204100*****************************************************************
204200*  BALANCE TIME SERIES -- ONE LINE PER CALENDAR DATE WITH
204300*  ACTIVITY ON THIS ACCOUNT, OLDEST TO NEWEST, RUNNING FROM THE
204400*  ACCOUNT'S OPENING BALANCE.  PFTWRK-TABLE ISN'T LOADED IN
204500*  DATE ORDER SO THIS PICKS OFF THE LOWEST UNPRINTED DATE EACH
204600*  TIME THROUGH RATHER THAN SORTING THE WHOLE TABLE -- PF-2210.
204700*****************************************************************
204800 PRINT-BAL-TIMESERIES.
204900     MOVE 0 TO WS-BTS-LAST-DATE.
205000     MOVE PFACCT-TBL-OPENING-BAL (PFACCT-IDX) TO WS-BTS-RUNNING.
205100     MOVE 'Y' TO WS-BTS-MORE-SW.
205200     PERFORM PRINT-BTS-DATE-STEP THRU PRINT-BTS-DATE-STEP-EXIT
205300        UNTIL WS-BTS-MORE-SW = 'N'.
205400 PRINT-BAL-TIMESERIES-EXIT.
205500     EXIT.
205600 PRINT-BTS-DATE-STEP.
205700     MOVE 0 TO WS-BTS-NEXT-DATE.
205800     PERFORM FIND-BTS-NEXT-DATE THRU FIND-BTS-NEXT-DATE-EXIT
205900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > PFTWRK-ROW-COUNT.
206000     IF WS-BTS-NEXT-DATE = 0
206100        MOVE 'N' TO WS-BTS-MORE-SW
206200     ELSE
206300        MOVE 0 TO WS-BTS-DAY-NET
206400        PERFORM SUM-BTS-DATE THRU SUM-BTS-DATE-EXIT
206500           VARYING WS-J FROM 1 BY 1 UNTIL WS-J > PFTWRK-ROW-COUNT
206600        ADD WS-BTS-DAY-NET TO WS-BTS-RUNNING
206700        MOVE WS-BTS-NEXT-DATE TO WS-BTS-LAST-DATE
206800        PERFORM WRITE-BTS-LINE THRU WRITE-BTS-LINE-EXIT.
206900 PRINT-BTS-DATE-STEP-EXIT.
207000     EXIT.
207100 FIND-BTS-NEXT-DATE.
207200     SET PFTWRK-IDX TO WS-I.
207300     IF PFTWRK-ACCOUNT-ID (PFTWRK-IDX) =
207400           PFACCT-TBL-ACCT-ID (PFACCT-IDX)
207500        AND PFTWRK-TX-DATE (PFTWRK-IDX) > WS-BTS-LAST-DATE
207600        IF WS-BTS-NEXT-DATE = 0
207700              OR PFTWRK-TX-DATE (PFTWRK-IDX) < WS-BTS-NEXT-DATE
207800           MOVE PFTWRK-TX-DATE (PFTWRK-IDX) TO WS-BTS-NEXT-DATE.
207900 FIND-BTS-NEXT-DATE-EXIT.
208000     EXIT.
208100 SUM-BTS-DATE.
208200     SET PFTWRK-IDX TO WS-J.
208300     IF PFTWRK-ACCOUNT-ID (PFTWRK-IDX) =
208400           PFACCT-TBL-ACCT-ID (PFACCT-IDX)
208500        AND PFTWRK-TX-DATE (PFTWRK-IDX) = WS-BTS-NEXT-DATE
208600        ADD PFTWRK-TX-AMOUNT (PFTWRK-IDX) TO WS-BTS-DAY-NET.
208700 SUM-BTS-DATE-EXIT.
208800     EXIT.
208900 WRITE-BTS-LINE.
209000     MOVE SPACES TO PFRPT-LINE.
209100     MOVE PFACCT-TBL-ACCT-ID (PFACCT-IDX) TO PFRPT-BTS-ACCT-ID.
209200     MOVE WS-BTS-LAST-DATE TO WS-FD-DATE.
209300     PERFORM FORMAT-DATE-FOR-PRINT THRU FORMAT-DATE-FOR-PRINT-EXIT.
209400     MOVE WS-FD-TEXT       TO PFRPT-BTS-DATE.
209500     MOVE WS-BTS-RUNNING   TO PFRPT-BTS-BALANCE.
209600     WRITE PFRPT-LINE.
209700 WRITE-BTS-LINE-EXIT.
209800     EXIT.
209900***************************************************************
210000*  CATEGORY-BREAKDOWN SORT -- SHOP'S USUAL BUBBLE SORT ON THE
210100*  IN-MEMORY TABLE, SAME SHAPE AS SETPF1000'S RULE-TABLE SORT
210200*  (DESCENDING HERE, NOT ASCENDING).  WS-CATBRK-SWAP IS SIZED
210300*  TO THE EXACT ENTRY WIDTH -- PF-1103.
210400***************************************************************
210500 SORT-CATEGORY-BREAKDOWN.
210600     PERFORM CATBRK-SORT-PASS THRU CATBRK-SORT-PASS-EXIT
210700        VARYING WS-I FROM 1 BY 1
210800           UNTIL WS-I >= WS-CATBRK-COUNT.
210900 SORT-CATEGORY-BREAKDOWN-EXIT.
211000     EXIT.
211100 CATBRK-SORT-PASS.
211200     PERFORM CATBRK-SORT-STEP THRU CATBRK-SORT-STEP-EXIT
211300        VARYING WS-J FROM 1 BY 1
211400           UNTIL WS-J > WS-CATBRK-COUNT - WS-I.
211500 CATBRK-SORT-PASS-EXIT.
211600     EXIT.
211700 CATBRK-SORT-STEP.
211800     SET WS-CATBRK-IDX TO WS-J.
211900     IF WS-CATBRK-TOTAL (WS-CATBRK-IDX) <
212000           WS-CATBRK-TOTAL (WS-CATBRK-IDX + 1)
212100        MOVE WS-CATBRK-ENTRY (WS-CATBRK-IDX)     TO WS-CATBRK-SWAP
212200        MOVE WS-CATBRK-ENTRY (WS-CATBRK-IDX + 1) TO
212300              WS-CATBRK-ENTRY (WS-CATBRK-IDX)
212400        MOVE WS-CATBRK-SWAP TO WS-CATBRK-ENTRY (WS-CATBRK-IDX + 1).
212500 CATBRK-SORT-STEP-EXIT.
212600     EXIT.
212700***************************************************************
212800*  REPORT SECTION 3 -- CATEGORY EXPENSE BREAKDOWN.  "UNKNOWN"
212900*  ROW PRINTS FIRST IF IT HAS ANY TOTAL, THEN THE SORTED TABLE,
213000*  THEN THE CONTROL-BREAK FINAL TOTAL LINE.
213100***************************************************************
213200 PRINT-CATEGORY-BREAKDOWN.
213300     MOVE SPACES TO PFRPT-LINE.
213400     MOVE 'CATEGORY EXPENSE BREAKDOWN' TO PFRPT-IMP-LABEL.
213500     WRITE PFRPT-LINE.
213600     COMPUTE WS-CATBRK-GRAND-TOTAL =
213700             WS-CATBRK-UNKNOWN-TOTAL.
213800     PERFORM SUM-CATBRK-STEP THRU SUM-CATBRK-STEP-EXIT
213900        VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CATBRK-COUNT.
214000     IF WS-CATBRK-UNKNOWN-TOTAL > 0
214100        MOVE SPACES TO PFRPT-LINE
214200        MOVE 'UNKNOWN'                TO PFRPT-CAT-NAME
214300        MOVE WS-CATBRK-UNKNOWN-TOTAL  TO PFRPT-CAT-TOTAL
214400        PERFORM CATBRK-PERCENT-STEP THRU CATBRK-PERCENT-STEP-EXIT
214500        WRITE PFRPT-LINE.
214600     PERFORM PRINT-CATBRK-STEP THRU PRINT-CATBRK-STEP-EXIT
214700        VARYING WS-CATBRK-IDX FROM 1 BY 1
214800           UNTIL WS-CATBRK-IDX > WS-CATBRK-COUNT.
214900     MOVE SPACES TO PFRPT-LINE.
215000     MOVE 'TOTAL EXPENSES'            TO PFRPT-CAT-NAME.
215100     MOVE WS-CATBRK-GRAND-TOTAL       TO PFRPT-CAT-TOTAL.
215200     WRITE PFRPT-LINE.
215300     MOVE SPACES TO PFRPT-LINE.
215400     WRITE PFRPT-LINE.
215500 PRINT-CATEGORY-BREAKDOWN-EXIT.
215600     EXIT.
215700 SUM-CATBRK-STEP.
215800     SET WS-CATBRK-IDX TO WS-I.
215900     ADD WS-CATBRK-TOTAL (WS-CATBRK-IDX) TO WS-CATBRK-GRAND-TOTAL.
216000 SUM-CATBRK-STEP-EXIT.
216100     EXIT.
216200 PRINT-CATBRK-STEP.
216300     IF WS-CATBRK-TOTAL (WS-CATBRK-IDX) > 0
216400        MOVE SPACES TO PFRPT-LINE
216500        MOVE WS-CATBRK-CAT-NAME (WS-CATBRK-IDX) TO PFRPT-CAT-NAME
216600        MOVE WS-CATBRK-TOTAL (WS-CATBRK-IDX)    TO PFRPT-CAT-TOTAL
216700        MOVE WS-CATBRK-TOTAL (WS-CATBRK-IDX)    TO WS-PCT-WHOLE
216800        PERFORM CATBRK-PERCENT-STEP THRU CATBRK-PERCENT-STEP-EXIT
216900        WRITE PFRPT-LINE.
217000 PRINT-CATBRK-STEP-EXIT.
217100     EXIT.
217200*        PERCENT-OF-TOTAL, COMMON TO THE UNKNOWN ROW AND EACH
217300*        TABLE ROW.  WS-PCT-WHOLE MUST BE LOADED WITH THE ROW'S
217400*        OWN TOTAL BEFORE THIS IS PERFORMED.
217500 CATBRK-PERCENT-STEP.
217600     IF WS-CATBRK-GRAND-TOTAL = 0
217700        MOVE 0 TO PFRPT-CAT-PERCENT
217800     ELSE
217900        COMPUTE PFRPT-CAT-PERCENT ROUNDED =
218000              WS-PCT-WHOLE * 100 / WS-CATBRK-GRAND-TOTAL.
218100 CATBRK-PERCENT-STEP-EXIT.
218200     EXIT.
218300***************************************************************
218400*  CASH FLOW -- NET FLOW, SAVINGS RATE, SPENDING TREND, DAILY
218500*  AVERAGE AND MONTH-END FORECAST FOR THE CHOSEN REPORTING
218600*  PERIOD.  FIGURES WERE ACCUMULATED BY LOAD-TXN-ROW DURING THE
218700*  LOAD-TRANSACTIONS PASS -- PF-1009/PF-1166.
218800***************************************************************
218900 COMPUTE-CASH-FLOW.
219000     COMPUTE WS-NET-FLOW = WS-CUR-INCOME + WS-CUR-EXPENSE.
219100     IF WS-CUR-INCOME > 0
219200        COMPUTE WS-SAVINGS-RATE ROUNDED =
219300              WS-NET-FLOW * 100 / WS-CUR-INCOME
219400     ELSE
219500        MOVE 0 TO WS-SAVINGS-RATE.
219600     IF WS-PRV-EXPENSE NOT = 0
219700        COMPUTE WS-TREND-PCT ROUNDED =
219800              (WS-CUR-EXPENSE - WS-PRV-EXPENSE) * 100 / WS-PRV-EXPENSE
219900     ELSE
220000        MOVE 0 TO WS-TREND-PCT.
220100     IF WS-DAYS-ELAPSED > 0
220200        COMPUTE WS-DAILY-AVG ROUNDED = WS-CUR-EXPENSE / WS-DAYS-ELAPSED
220300     ELSE
220400        MOVE 0 TO WS-DAILY-AVG.
220500     COMPUTE WS-MONTH-END-FCST ROUNDED =
220600           WS-DAILY-AVG * WS-DAYS-IN-PERIOD.
220700 COMPUTE-CASH-FLOW-EXIT.
220800     EXIT.
220900***************************************************************
221000*  REPORT SECTION 4 -- CASH FLOW.
221100***************************************************************
221200 PRINT-CASH-FLOW.
221300     MOVE SPACES TO PFRPT-LINE.
221400     MOVE 'CASH FLOW -- '            TO PFRPT-IMP-LABEL.
221500     MOVE WS-PERIOD-NAME-WORK TO PFRPT-IMP-LABEL (14:15).
221600     WRITE PFRPT-LINE.
221700     MOVE SPACES TO PFRPT-LINE.
221800     MOVE 'INCOME'                   TO PFRPT-CF-LABEL.
221900     MOVE WS-CUR-INCOME              TO PFRPT-CF-AMOUNT.
222000     WRITE PFRPT-LINE.
222100     MOVE SPACES TO PFRPT-LINE.
222200     MOVE 'EXPENSE'                  TO PFRPT-CF-LABEL.
222300     MOVE WS-CUR-EXPENSE             TO PFRPT-CF-AMOUNT.
222400     WRITE PFRPT-LINE.
222500     MOVE SPACES TO PFRPT-LINE.
222600     MOVE 'NET FLOW'                 TO PFRPT-CF-LABEL.
222700     MOVE WS-NET-FLOW                TO PFRPT-CF-AMOUNT.
222800     WRITE PFRPT-LINE.
222900     MOVE SPACES TO PFRPT-LINE.
223000     MOVE 'SAVINGS RATE PCT'         TO PFRPT-CF-LABEL.
223100     MOVE WS-SAVINGS-RATE            TO PFRPT-CF-PERCENT.
223200     WRITE PFRPT-LINE.
223300     MOVE SPACES TO PFRPT-LINE.
223400     MOVE 'SPENDING TREND PCT'       TO PFRPT-CF-LABEL.
223500     MOVE WS-TREND-PCT               TO PFRPT-CF-PERCENT.
223600     WRITE PFRPT-LINE.
223700     MOVE SPACES TO PFRPT-LINE.
223800     MOVE 'DAILY AVG EXPENSE'        TO PFRPT-CF-LABEL.
223900     MOVE WS-DAILY-AVG               TO PFRPT-CF-AMOUNT.
224000     WRITE PFRPT-LINE.
224100     MOVE SPACES TO PFRPT-LINE.
224200     MOVE 'MONTH-END FORECAST'       TO PFRPT-CF-LABEL.
224300     MOVE WS-MONTH-END-FCST          TO PFRPT-CF-AMOUNT.
224400     WRITE PFRPT-LINE.
224500     MOVE SPACES TO PFRPT-LINE.
224600     WRITE PFRPT-LINE.
224700 PRINT-CASH-FLOW-EXIT.
224800     EXIT.
224900***************************************************************
225000*  RECURRING-PATTERNS SORT -- DESCENDING BY CONFIDENCE, THEN BY
225100*  OCCURRENCE COUNT, SAME BUBBLE-SORT SHAPE AS THE CATEGORY
225200*  BREAKDOWN ABOVE.
225300***************************************************************
225400 SORT-RECURRING-PATTERNS.
225500     PERFORM RECUR-SORT-PASS THRU RECUR-SORT-PASS-EXIT
225600        VARYING WS-I FROM 1 BY 1
225700           UNTIL WS-I >= WS-RECUR-PRT-COUNT.
225800 SORT-RECURRING-PATTERNS-EXIT.
225900     EXIT.
226000 RECUR-SORT-PASS.
226100     PERFORM RECUR-SORT-STEP THRU RECUR-SORT-STEP-EXIT
226200        VARYING WS-J FROM 1 BY 1
226300           UNTIL WS-J > WS-RECUR-PRT-COUNT - WS-I.
226400 RECUR-SORT-PASS-EXIT.
226500     EXIT.
226600 RECUR-SORT-STEP.
226700     SET WS-RECUR-PRT-IDX TO WS-J.
226800     MOVE 'N' TO WS-MATCH-SW.
226900     IF WS-RECUR-PRT-CONF (WS-RECUR-PRT-IDX) <
227000           WS-RECUR-PRT-CONF (WS-RECUR-PRT-IDX + 1)
227100        MOVE 'Y' TO WS-MATCH-SW
227200     ELSE
227300     IF WS-RECUR-PRT-CONF (WS-RECUR-PRT-IDX) =
227400           WS-RECUR-PRT-CONF (WS-RECUR-PRT-IDX + 1)
227500        AND WS-RECUR-PRT-OCC (WS-RECUR-PRT-IDX) <
227600           WS-RECUR-PRT-OCC (WS-RECUR-PRT-IDX + 1)
227700        MOVE 'Y' TO WS-MATCH-SW.
227800     IF WS-MATCH-SW = 'Y'
227900        MOVE WS-RECUR-PRT-ENTRY (WS-RECUR-PRT-IDX)     TO
228000              WS-RECUR-PRT-SWAP
228100        MOVE WS-RECUR-PRT-ENTRY (WS-RECUR-PRT-IDX + 1) TO
228200              WS-RECUR-PRT-ENTRY (WS-RECUR-PRT-IDX)
228300        MOVE WS-RECUR-PRT-SWAP TO
228400              WS-RECUR-PRT-ENTRY (WS-RECUR-PRT-IDX + 1).
228500 RECUR-SORT-STEP-EXIT.
228600     EXIT.
228700*        CCYY-MM-DD TEXT FORM OF WS-FD-DATE, FOR PRINT-LINE
228800*        FIELDS DECLARED PIC X RATHER THAN A NUMERIC EDIT PICTURE.
228900 FORMAT-DATE-FOR-PRINT.
229000     MOVE SPACES          TO WS-FD-TEXT.
229100     MOVE '-'              TO WS-FD-TEXT (5:1).
229200     MOVE '-'              TO WS-FD-TEXT (8:1).
229300     MOVE WS-FD-CC          TO WS-FD-TEXT (1:2).
229400     MOVE WS-FD-YY          TO WS-FD-TEXT (3:2).
229500     MOVE WS-FD-MM          TO WS-FD-TEXT (6:2).
229600     MOVE WS-FD-DD          TO WS-FD-TEXT (9:2).
229700 FORMAT-DATE-FOR-PRINT-EXIT.
229800     EXIT.
229900***************************************************************
230000*  REPORT SECTION 5 -- RECURRING PATTERNS.  FOOTER LINES CARRY
230100*  THE MONTHLY/YEARLY ROLLUPS ACCUMULATED BY ROLLUP-RECURRING-
230200*  COST DURING THE DETECTOR PASS.
230300***************************************************************
230400 PRINT-RECURRING-PATTERNS.
230500     PERFORM SORT-RECURRING-PATTERNS THRU SORT-RECURRING-PATTERNS-EXIT.
230600     MOVE SPACES TO PFRPT-LINE.
230700     MOVE 'RECURRING PATTERNS'        TO PFRPT-IMP-LABEL.
230800     WRITE PFRPT-LINE.
230900     PERFORM PRINT-RECUR-STEP THRU PRINT-RECUR-STEP-EXIT
231000        VARYING WS-RECUR-PRT-IDX FROM 1 BY 1
231100           UNTIL WS-RECUR-PRT-IDX > WS-RECUR-PRT-COUNT.
231200     MOVE SPACES TO PFRPT-LINE.
231300     MOVE 'MONTHLY RECURRING COST'    TO PFRPT-CF-LABEL.
231400     MOVE WS-MONTHLY-RECUR-COST       TO PFRPT-CF-AMOUNT.
231500     WRITE PFRPT-LINE.
231600     MOVE SPACES TO PFRPT-LINE.
231700     MOVE 'YEARLY RECURRING COST'     TO PFRPT-CF-LABEL.
231800     MOVE WS-YEARLY-RECUR-COST        TO PFRPT-CF-AMOUNT.
231900     WRITE PFRPT-LINE.
232000     MOVE SPACES TO PFRPT-LINE.
232100     WRITE PFRPT-LINE.
232200 PRINT-RECURRING-PATTERNS-EXIT.
232300     EXIT.
232400 PRINT-RECUR-STEP.
232500     MOVE SPACES TO PFRPT-LINE.
232600     MOVE WS-RECUR-PRT-DESC (WS-RECUR-PRT-IDX)
232700                                       TO PFRPT-RCR-DESCRIPTION.
232800     MOVE WS-RECUR-PRT-FREQ (WS-RECUR-PRT-IDX)
232900                                       TO PFRPT-RCR-FREQUENCY.
233000     MOVE WS-RECUR-PRT-AMOUNT (WS-RECUR-PRT-IDX)
233100                                       TO PFRPT-RCR-AMOUNT.
233200     MOVE WS-RECUR-PRT-OCC (WS-RECUR-PRT-IDX)
233300                                       TO PFRPT-RCR-OCCURRENCES.
233400     MOVE WS-RECUR-PRT-CONF (WS-RECUR-PRT-IDX)
233500                                       TO PFRPT-RCR-CONFIDENCE.
233600     MOVE WS-RECUR-PRT-NEXT-DT (WS-RECUR-PRT-IDX) TO WS-FD-DATE.
233700     PERFORM FORMAT-DATE-FOR-PRINT THRU FORMAT-DATE-FOR-PRINT-EXIT.
233800     MOVE WS-FD-TEXT                   TO PFRPT-RCR-NEXT-DATE.
233900     WRITE PFRPT-LINE.
234000 PRINT-RECUR-STEP-EXIT.
234100     EXIT.
234200***************************************************************
234300*  REPORT SECTION 6 -- ANOMALIES.  PRINTS WHAT ANOMALY-OUT
234400*  ACCUMULATED; EACH TYPE CODE IS TRANSLATED THE SAME WAY
234500*  EMIT-ANOMALY-ROW TRANSLATES IT FOR THE OUTPUT RECORD.  SINCE
234600*  THE DETECTOR WROTE ANOMALY-OUT SEQUENTIALLY, THIS SECTION
234700*  REOPENS IT READ-ONLY AND PRINTS IN DETECTION ORDER.
234800***************************************************************
234900 PRINT-ANOMALIES.
235000     MOVE SPACES TO PFRPT-LINE.
235100     MOVE 'ANOMALIES DETECTED'        TO PFRPT-IMP-LABEL.
235200     WRITE PFRPT-LINE.
235300     CLOSE ANOMALY-OUT.
235400     OPEN INPUT ANOMALY-OUT.
235500     MOVE 0 TO EOF-SW.
235600     READ ANOMALY-OUT
235700          AT END MOVE 1 TO EOF-SW.
235800     PERFORM PRINT-ANOM-STEP THRU PRINT-ANOM-STEP-EXIT
235900             UNTIL EOF-SW = 1.
236000     CLOSE ANOMALY-OUT.
236100     MOVE SPACES TO PFRPT-LINE.
236200     WRITE PFRPT-LINE.
236300 PRINT-ANOMALIES-EXIT.
236400     EXIT.
236500 PRINT-ANOM-STEP.
236600     MOVE SPACES TO PFRPT-LINE.
236700     MOVE PFANOM-AN-TYPE              TO PFRPT-ANOM-TYPE.
236800     MOVE PFANOM-AN-SEVERITY          TO PFRPT-ANOM-SEVERITY.
236900     MOVE PFANOM-AN-SCORE              TO PFRPT-ANOM-SCORE.
237000     MOVE PFANOM-AN-TX-ID              TO PFRPT-ANOM-TX-ID.
237100     MOVE PFANOM-AN-TITLE              TO PFRPT-ANOM-TITLE.
237200     WRITE PFRPT-LINE.
237300     READ ANOMALY-OUT
237400          AT END MOVE 1 TO EOF-SW.
237500 PRINT-ANOM-STEP-EXIT.
237600     EXIT.
237700***************************************************************
237800*  END-OF-RUN -- CLOSE EVERYTHING, FINAL COUNTS TO THE CONSOLE,
237900*  STOP RUN.
238000***************************************************************
238100 END-RTN.
238200     CLOSE ACCOUNT-MASTER-FILE
238300           CATEGORY-FILE
238400           EXCHANGE-RATE-FILE
238500           TRANSACTION-MASTER-FILE
238600           PF-COUNTS-FILE
238700           RECURRING-OUT
238800           REPORT-FILE.
238900     DISPLAY 'SETPF2000 -- TRANSACTIONS PROCESSED: ' WS-READ-CTR.
239000     DISPLAY 'SETPF2000 -- RECURRING PATTERNS WRITTEN: '
239100             WS-RECUR-PRT-COUNT.
239200     DISPLAY 'SETPF2000 -- ANOMALIES DETECTED: ' WS-DETECTED-COUNT.
239300     STOP RUN.
239400 END-RTN-EXIT.
239500     EXIT.
