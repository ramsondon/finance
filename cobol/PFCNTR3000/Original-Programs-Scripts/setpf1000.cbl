000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   SETPF1000.
000300 AUTHOR.       PKM.
000400 INSTALLATION. DATA PROCESSING DIVISION.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.     CONFIDENTIAL -- INTERNAL USE ONLY.
000800*****************************************************************
000900*  SETPF1000 -- PERSONAL FINANCE IMPORTER.  READS THE RAW BANK-
001000*  EXPORT FILE, DECODES THE SCALED-INTEGER AMOUNT AND ONE OF
001100*  THREE DATE FORMATS, INFERS/OVERRIDES THE TRANSACTION TYPE,
001200*  RESOLVES OR CREATES THE CATEGORY, RUNS THE RULE ENGINE, AND
001300*  WRITES THE TRANSACTION MASTER.  REJECTS GO TO THE IMPORT
001400*  ERROR FILE WITH A ROW NUMBER AND REASON.  SAME READ-LOOP /
001500*  EOF-SW / REC-CTR CHASSIS AS EVERY OTHER BATCH IN THIS SUITE.
001600*****************************************************************
001700*  CHANGE LOG
001800*  DATE      BY   REQ#      DESCRIPTION
001900*  --------  ---  --------  ---------------------------------
002000*  03/14/88  PKM  PF-0001   ORIGINAL CODING -- RAW IMPORT READ,
002100*                           AMOUNT/DATE DECODE, RULE SCAN.
002200*  08/02/88  PKM  PF-0014   ADDED TRANSFER-BY-IBAN OVERRIDE.
002300*  01/19/89  RTD  PF-0033   CATEGORY RESOLVE-OR-CREATE ADDED.
002400*  11/07/90  RTD  PF-0058   RULE TABLE SORT -- PRIORITY THEN ID.
002500*  05/22/92  CAO  PF-0091   FIELD TRUNCATION COUNTERS ADDED PER
002600*                           AUDIT FINDING 92-114.
002700*  02/03/94  CAO  PF-0117   IMPORT ERROR FILE REASON TEXT
002800*                           STANDARDIZED.
002900*  09/18/95  PKM  PF-0145   ACCOUNT TABLE LOAD MOVED AHEAD OF
003000*                           RULE TABLE LOAD (XREF BUG PF-0144).
003100*  04/02/97  LKW  PF-0183   RAW-CATEGORY-NAME BLANK NO LONGER
003200*                           TREATED AS A REJECT.
003300*  12/15/98  LKW  PF-0210   Y2K -- CENTURY WINDOW REVIEWED FOR
003400*                           ALL PACKED DATE FIELDS; NO CHANGE
003500*                           NEEDED, 4-DIGIT YEARS THROUGHOUT.
003600*  06/09/99  LKW  PF-0212   Y2K SIGN-OFF -- REGRESSION RUN OK.
003700*  03/11/01  DMS  PF-0240   PF-COUNTS-FILE CARRY-FORWARD RECORD
003800*                           ADDED FOR SETPF2000 REPORT SECTION 1.
003900*  10/30/03  DMS  PF-0266   REJECTED ROW NUMBER IS NOW THE INPUT
004000*                           SEQUENCE NUMBER, NOT ACCEPTED COUNT.
004100*  03/29/05  DMS  PF-2217   RAW-IMPORT DESCRIPTION/PARTNER-NAME/
004200*                           MERCHANT WIDENED TO THE BANK'S TRUE
004300*                           EXPORT WIDTH SO TRUNCATE-FIELDS CAN
004400*                           ACTUALLY COUNT A CUT FIELD INSTEAD OF
004500*                           CARRYING WS-TRUNC-CTR AT ZERO.
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     CONSOLE IS CRT.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400* BANK EXPORT -- ONE TRANSACTION ATTEMPT PER LINE.
005500     SELECT RAW-IMPORT-FILE ASSIGN TO DYNAMIC RAWIMP-PATH
005600            ORGANIZATION LINE SEQUENTIAL.
005700* ACCOUNT REFERENCE FILE, SORTED BY ACCT-ID.
005800     SELECT ACCOUNT-MASTER-FILE ASSIGN TO DYNAMIC ACCTMS-PATH
005900            ORGANIZATION RECORD SEQUENTIAL.
006000* CATEGORIZATION RULES, LOADED AND SORTED INTO MEMORY.
006100     SELECT RULE-FILE ASSIGN TO DYNAMIC RULEFL-PATH
006200            ORGANIZATION RECORD SEQUENTIAL.
006300* CATEGORIES -- READ AT START, REWRITTEN AT END-RTN WITH ANY NEW
006400* CATEGORIES THE IMPORTER HAD TO CREATE.
006500     SELECT CATEGORY-FILE ASSIGN TO DYNAMIC CATGRY-PATH
006600            ORGANIZATION RECORD SEQUENTIAL.
006700* THIS RUN'S OUTPUT -- READ BACK BY SETPF2000.
006800     SELECT TRANSACTION-MASTER-FILE ASSIGN TO DYNAMIC TRANMS-PATH
006900            ORGANIZATION RECORD SEQUENTIAL.
007000* REJECTED RAW-IMPORT ROWS, ROW NUMBER PLUS REASON TEXT.
007100     SELECT IMPORT-ERROR-FILE ASSIGN TO DYNAMIC IMPERR-PATH
007200            ORGANIZATION LINE SEQUENTIAL.
007300* CARRY-FORWARD COUNTS FOR SETPF2000'S REPORT SECTION 1.
007400     SELECT PF-COUNTS-FILE ASSIGN TO DYNAMIC PFCNTS-PATH
007500            ORGANIZATION RECORD SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000*
008100 FD  RAW-IMPORT-FILE
008200     RECORD CONTAINS 1634 CHARACTERS
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS RI-REC.
008500 01  RI-REC                       PIC X(1634).
008600
008700 FD  ACCOUNT-MASTER-FILE
008800     RECORD CONTAINS 102 CHARACTERS
008900     DATA RECORD IS AM-REC.
009000 01  AM-REC                       PIC X(102).
009100
009200 FD  RULE-FILE
009300     RECORD CONTAINS 127 CHARACTERS
009400     DATA RECORD IS RF-REC.
009500 01  RF-REC                       PIC X(127).
009600
009700 FD  CATEGORY-FILE
009800     RECORD CONTAINS 40 CHARACTERS
009900     DATA RECORD IS CF-REC.
010000 01  CF-REC                       PIC X(40).
010100
010200 FD  TRANSACTION-MASTER-FILE
010300     RECORD CONTAINS 265 CHARACTERS
010400     DATA RECORD IS PF2000-TRAN-REC.
010500     copy 'pf2000.cbl'.
010600
010700 FD  IMPORT-ERROR-FILE
010800     RECORD CONTAINS 78 CHARACTERS
010900     DATA RECORD IS IE-REC.
011000 01  IE-REC.
011100     05  IE-ROW-NO                PIC 9(7).
011200     05  FILLER                   PIC X(1)  VALUE SPACE.
011300     05  IE-REASON                PIC X(60).
011400     05  FILLER                   PIC X(10).
011500
011600 FD  PF-COUNTS-FILE
011700     RECORD CONTAINS 38 CHARACTERS
011800     DATA RECORD IS PFCNT-REC.
011900 01  PFCNT-REC.
012000     05  PFCNT-READ               PIC 9(7).
012100     05  PFCNT-ACCEPTED           PIC 9(7).
012200     05  PFCNT-REJECTED           PIC 9(7).
012300     05  PFCNT-TRUNCATED          PIC 9(7).
012400     05  FILLER                   PIC X(10).
012500*
012600 WORKING-STORAGE SECTION.
012700*
012800     copy 'pf1000.cbl'.
012900     copy 'pfacct.dd.cbl'.
013000     copy 'pfrule.dd.cbl'.
013100     copy 'pfcat.dd.cbl'.
013200
013300 01  VARIABLES.
013400     05  RAWIMP-PATH              PIC X(78)
013500            VALUE '/users/public/pfcntr/rawimp.dat'.
013600     05  ACCTMS-PATH              PIC X(78)
013700            VALUE '/users/public/pfcntr/acctms.dat'.
013800     05  RULEFL-PATH              PIC X(78)
013900            VALUE '/users/public/pfcntr/rulefl.dat'.
014000     05  CATGRY-PATH              PIC X(78)
014100            VALUE '/users/public/pfcntr/catgry.dat'.
014200     05  TRANMS-PATH              PIC X(78)
014300            VALUE '/users/public/pfcntr/tranms.dat'.
014400     05  IMPERR-PATH              PIC X(78)
014500            VALUE '/users/public/pfcntr/imperr.dat'.
014600     05  PFCNTS-PATH              PIC X(78)
014700            VALUE '/users/public/pfcntr/pfcnts.dat'.
014800     05  EOF-SW                   PIC 9(1)      VALUE 0.
014900     05  WS-READ-CTR              PIC 9(7)      COMP VALUE 0.
015000     05  WS-ACCEPT-CTR            PIC 9(7)      COMP VALUE 0.
015100     05  WS-REJECT-CTR            PIC 9(7)      COMP VALUE 0.
015200     05  WS-TRUNC-CTR             PIC 9(7)      COMP VALUE 0.
015300     05  WS-TX-ID-SEQ             PIC 9(9)      COMP VALUE 0.
015400     05  WS-MAX-CAT-ID            PIC 9(5)      COMP VALUE 0.
015500     05  DISPLAY-COUNT            PIC 9(5)      COMP-3 VALUE 0.
015600     05  WS-REJECT-SW             PIC X(1)      VALUE 'N'.
015700     05  WS-REJECT-REASON         PIC X(40)     VALUE SPACES.
015800     05  WS-FOUND-SW              PIC X(1)      VALUE 'N'.
015900     05  WS-MATCH-SW              PIC X(1)      VALUE 'N'.
016000     05  WS-DATE-OK-SW            PIC X(1)      VALUE 'N'.
016100     05  WS-SUBSTR-SW             PIC X(1)      VALUE 'N'.
016200     05  WS-DIVISOR               PIC 9(10)     COMP VALUE 0.
016300     05  WS-IBAN-UC               PIC X(34)     VALUE SPACES.
016400     05  WS-TRIM-FIELD            PIC X(60)     VALUE SPACES.
016500     05  WS-TRIM-LEN              PIC S9(4)     COMP VALUE 0.
016600     05  WS-DESC-UC               PIC X(60)     VALUE SPACES.
016700     05  WS-DESC-LEN              PIC S9(4)     COMP VALUE 0.
016800     05  WS-COND-UC               PIC X(60)     VALUE SPACES.
016900     05  WS-COND-LEN              PIC S9(4)     COMP VALUE 0.
017000     05  WS-MAX-POS               PIC S9(4)     COMP VALUE 0.
017100     05  WS-POS                   PIC S9(4)     COMP VALUE 0.
017200     05  WS-I                     PIC S9(4)     COMP VALUE 0.
017300     05  WS-J                     PIC S9(4)     COMP VALUE 0.
017400     05  WS-RULE-SWAP             PIC X(127)    VALUE SPACES.
017500     05  WS-DATE-BUILD.
017600         10  WS-DB-CC             PIC 9(2).
017700         10  WS-DB-YY             PIC 9(2).
017800         10  WS-DB-MM             PIC 9(2).
017900         10  WS-DB-DD             PIC 9(2).
018000     05  WS-DATE-BUILD-NUM REDEFINES WS-DATE-BUILD
018100                                    PIC 9(8).
018200*
018300 PROCEDURE DIVISION.
018400*
018500 A010-MAIN-LINE.
018600     DISPLAY SPACES UPON CRT.
018700     DISPLAY '* * * * * B E G I N   S E T P F 1 0 0 0 . C B L'
018800         UPON CRT AT 1401.
018900     PERFORM LOAD-ACCOUNT-TABLE.
019000     PERFORM LOAD-CATEGORY-TABLE.
019100     PERFORM LOAD-RULE-TABLE.
019200     OPEN INPUT  RAW-IMPORT-FILE.
019300     OPEN OUTPUT TRANSACTION-MASTER-FILE.
019400     OPEN OUTPUT IMPORT-ERROR-FILE.
019500     PERFORM READ-RAWIMP.
019600     PERFORM 100-MAIN THRU 100-MAIN-EXIT UNTIL EOF-SW = 1.
019700     PERFORM END-RTN.
019800
019900 READ-RAWIMP.
020000     READ RAW-IMPORT-FILE AT END MOVE 1 TO EOF-SW.
020100     IF EOF-SW = 0
020200        ADD 1 TO WS-READ-CTR
020300        MOVE RI-REC TO PF1000-RAW-REC.
020400
020500******************************************
020600*        START MAIN SECTION              *
020700******************************************
020800
020900 100-MAIN.
021000     MOVE SPACES TO PF2000-TRAN-REC.
021100     MOVE 'N'    TO WS-REJECT-SW.
021200     MOVE SPACES TO WS-REJECT-REASON.
021300     MOVE 0      TO PF2000-ACCOUNT-ID.
021400     PERFORM VALIDATE-AND-BUILD-TRAN.
021500     IF WS-REJECT-SW = 'Y'
021600        PERFORM WRITE-ERROR-REC
021700     ELSE
021800        PERFORM APPLY-RULE-TABLE
021900        ADD 1 TO WS-TX-ID-SEQ
022000        MOVE WS-TX-ID-SEQ TO PF2000-TX-ID
022100        WRITE TRANSACTION-MASTER-FILE
022200        ADD 1 TO WS-ACCEPT-CTR.
022300     IF DISPLAY-COUNT = 1000
022400        DISPLAY WS-READ-CTR 'ROWS READ -> ' UPON CRT AT 1125
022500        MOVE 0 TO DISPLAY-COUNT.
022600     ADD 1 TO DISPLAY-COUNT.
022700     PERFORM READ-RAWIMP.
022800 100-MAIN-EXIT.
022900     EXIT.
023000
023100 VALIDATE-AND-BUILD-TRAN.
023200     PERFORM PARSE-RAW-DATE.
023300     IF WS-REJECT-SW = 'N'
023400        PERFORM DECODE-SCALED-AMOUNT.
023500     IF WS-REJECT-SW = 'N'
023600        PERFORM TRUNCATE-FIELDS
023700        PERFORM DETERMINE-TX-TYPE
023800        PERFORM CHECK-TRANSFER
023900        PERFORM RESOLVE-CATEGORY.
024000
024100 PARSE-RAW-DATE.
024200     MOVE 'N' TO WS-DATE-OK-SW.
024300     IF PF1000-ISO-DASH-1 = '-' AND PF1000-ISO-DASH-2 = '-'
024400        AND PF1000-ISO-YYYY IS NUMERIC
024500        AND PF1000-ISO-MM   IS NUMERIC
024600        AND PF1000-ISO-DD   IS NUMERIC
024700           MOVE PF1000-ISO-YYYY(1:2) TO WS-DB-CC
024800           MOVE PF1000-ISO-YYYY(3:2) TO WS-DB-YY
024900           MOVE PF1000-ISO-MM        TO WS-DB-MM
025000           MOVE PF1000-ISO-DD        TO WS-DB-DD
025100           MOVE 'Y' TO WS-DATE-OK-SW.
025200     IF WS-DATE-OK-SW = 'N'
025300        AND PF1000-EURO-DOT-1 = '.' AND PF1000-EURO-DOT-2 = '.'
025400        AND PF1000-EURO-YYYY IS NUMERIC
025500        AND PF1000-EURO-MM   IS NUMERIC
025600        AND PF1000-EURO-DD   IS NUMERIC
025700           MOVE PF1000-EURO-YYYY(1:2) TO WS-DB-CC
025800           MOVE PF1000-EURO-YYYY(3:2) TO WS-DB-YY
025900           MOVE PF1000-EURO-MM        TO WS-DB-MM
026000           MOVE PF1000-EURO-DD        TO WS-DB-DD
026100           MOVE 'Y' TO WS-DATE-OK-SW.
026200     IF WS-DATE-OK-SW = 'N'
026300        AND PF1000-US-SLASH-1 = '/' AND PF1000-US-SLASH-2 = '/'
026400        AND PF1000-US-YYYY IS NUMERIC
026500        AND PF1000-US-MM   IS NUMERIC
026600        AND PF1000-US-DD   IS NUMERIC
026700           MOVE PF1000-US-YYYY(1:2) TO WS-DB-CC
026800           MOVE PF1000-US-YYYY(3:2) TO WS-DB-YY
026900           MOVE PF1000-US-MM        TO WS-DB-MM
027000           MOVE PF1000-US-DD        TO WS-DB-DD
027100           MOVE 'Y' TO WS-DATE-OK-SW.
027200     IF WS-DATE-OK-SW = 'Y'
027300        MOVE WS-DATE-BUILD-NUM TO PF2000-TX-DATE
027400     ELSE
027500        MOVE 'Y' TO WS-REJECT-SW
027600        MOVE 'INVALID DATE' TO WS-REJECT-REASON.
027700
027800 DECODE-SCALED-AMOUNT.
027900     IF PF1000-RAW-AMOUNT-VALUE NOT NUMERIC
028000        MOVE 'Y' TO WS-REJECT-SW
028100        MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON
028200     ELSE
028300        COMPUTE WS-DIVISOR = 10 ** PF1000-RAW-AMOUNT-PREC
028400        COMPUTE PF2000-TX-AMOUNT =
028500            PF1000-RAW-AMOUNT-VALUE / WS-DIVISOR.
028600
028700 TRUNCATE-FIELDS.
028800*    PF-2217 -- PF1000-RAW-DESCRIPTION/PARTNER-NAME/MERCHANT NOW
028900*    CARRY THE BANK'S OWN EXPORT WIDTH (SEE PF1000.CBL); ANYTHING
029000*    PAST THE PROCESSED TARGET WIDTH IS COUNTED HERE BEFORE IT
029100*    GETS CUT OFF BY THE REFERENCE-MODIFIED MOVE BELOW.
029200     IF PF1000-RAW-DESCRIPTION (61:964) NOT = SPACES
029300        ADD 1 TO WS-TRUNC-CTR.
029400     MOVE PF1000-RAW-DESCRIPTION (1:60)  TO PF2000-DESCRIPTION.
029500     IF PF1000-RAW-PARTNER-NAME (31:225) NOT = SPACES
029600        ADD 1 TO WS-TRUNC-CTR.
029700     MOVE PF1000-RAW-PARTNER-NAME (1:30) TO PF2000-PARTNER-NAME.
029800     MOVE PF1000-RAW-PARTNER-IBAN  TO PF2000-PARTNER-IBAN.
029900     IF PF1000-RAW-MERCHANT (31:225) NOT = SPACES
030000        ADD 1 TO WS-TRUNC-CTR.
030100     MOVE PF1000-RAW-MERCHANT (1:30) TO PF2000-MERCHANT-NAME.
030200     MOVE 0      TO PF2000-BOOKING-DATE.
030300     MOVE 0      TO PF2000-VALUATION-DATE.
030400     MOVE SPACES TO PF2000-REFERENCE-NUMBER.
030500     MOVE SPACES TO PF2000-PAYMENT-METHOD.
030600     MOVE 0      TO PF2000-EXCHANGE-RATE.
030700     MOVE 0      TO PF2000-TRANSACTION-FEE.
030800
030900 DETERMINE-TX-TYPE.
031000     IF PF1000-RAW-TYPE = 'INCOME' OR PF1000-RAW-TYPE = 'EXPENSE'
031100                        OR PF1000-RAW-TYPE = 'TRANSFER'
031200        MOVE PF1000-RAW-TYPE TO PF2000-TX-TYPE
031300     ELSE
031400        IF PF2000-TX-AMOUNT >= 0
031500           MOVE 'INCOME'  TO PF2000-TX-TYPE
031600        ELSE
031700           MOVE 'EXPENSE' TO PF2000-TX-TYPE.
031800
031900 CHECK-TRANSFER.
032000     IF PF1000-RAW-PARTNER-IBAN NOT = SPACES
032100        MOVE PF1000-RAW-PARTNER-IBAN TO WS-IBAN-UC
032200        INSPECT WS-IBAN-UC CONVERTING
032300            'abcdefghijklmnopqrstuvwxyz' TO
032400            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
032500        MOVE 'N' TO WS-FOUND-SW
032600        IF PFACCT-TABLE-COUNT > 0
032700           SET PFACCT-IDX TO 1
032800           PERFORM 240-TRANSFER-SCAN THRU 240-TRANSFER-SCAN-EXIT
032900               UNTIL PFACCT-IDX > PFACCT-TABLE-COUNT
033000                  OR WS-FOUND-SW = 'Y'
033100        IF WS-FOUND-SW = 'Y'
033200           MOVE 'TRANSFER' TO PF2000-TX-TYPE.
033300
033400 240-TRANSFER-SCAN.
033500     IF PFACCT-TBL-IBAN(PFACCT-IDX) = WS-IBAN-UC
033600        MOVE 'Y' TO WS-FOUND-SW
033700     ELSE
033800        SET PFACCT-IDX UP BY 1.
033900 240-TRANSFER-SCAN-EXIT.
034000     EXIT.
034100
034200 RESOLVE-CATEGORY.
034300     IF PF1000-RAW-CATEGORY-NAME = SPACES
034400        MOVE 0 TO PF2000-CATEGORY-ID
034500     ELSE
034600        MOVE 'N' TO WS-FOUND-SW
034700        IF PFCAT-TABLE-COUNT > 0
034800           SET PFCAT-IDX TO 1
034900           PERFORM 250-CATEGORY-SCAN THRU 250-CATEGORY-SCAN-EXIT
035000               UNTIL PFCAT-IDX > PFCAT-TABLE-COUNT
035100                  OR WS-FOUND-SW = 'Y'
035200        IF WS-FOUND-SW = 'N'
035300           PERFORM CREATE-CATEGORY.
035400
035500 250-CATEGORY-SCAN.
035600     IF PFCAT-TBL-NAME(PFCAT-IDX) = PF1000-RAW-CATEGORY-NAME
035700        MOVE 'Y' TO WS-FOUND-SW
035800        MOVE PFCAT-TBL-ID(PFCAT-IDX) TO PF2000-CATEGORY-ID
035900     ELSE
036000        SET PFCAT-IDX UP BY 1.
036100 250-CATEGORY-SCAN-EXIT.
036200     EXIT.
036300
036400 CREATE-CATEGORY.
036500     ADD 1 TO PFCAT-TABLE-COUNT.
036600     SET PFCAT-IDX TO PFCAT-TABLE-COUNT.
036700     ADD 1 TO WS-MAX-CAT-ID.
036800     MOVE WS-MAX-CAT-ID            TO PFCAT-TBL-ID(PFCAT-IDX).
036900     MOVE PF1000-RAW-CATEGORY-NAME TO PFCAT-TBL-NAME(PFCAT-IDX).
037000     MOVE WS-MAX-CAT-ID            TO PF2000-CATEGORY-ID.
037100
037200 APPLY-RULE-TABLE.
037300     MOVE 'N' TO WS-FOUND-SW.
037400     IF PFRULE-TABLE-COUNT > 0
037500        SET PFRULE-IDX TO 1
037600        PERFORM 260-RULE-SCAN THRU 260-RULE-SCAN-EXIT
037700            UNTIL PFRULE-IDX > PFRULE-TABLE-COUNT
037800               OR WS-FOUND-SW = 'Y'.
037900
038000 260-RULE-SCAN.
038100     PERFORM RULE-CONDITIONS-MATCH.
038200     IF WS-MATCH-SW = 'Y'
038300        MOVE PFRULE-TBL-CATEGORY-ID(PFRULE-IDX)
038400                                    TO PF2000-CATEGORY-ID
038500        MOVE 'Y' TO WS-FOUND-SW
038600     ELSE
038700        SET PFRULE-IDX UP BY 1.
038800 260-RULE-SCAN-EXIT.
038900     EXIT.
039000
039100 RULE-CONDITIONS-MATCH.
039200     MOVE 'Y' TO WS-MATCH-SW.
039300     IF PFRULE-TBL-COND-DESC(PFRULE-IDX) NOT = SPACES
039400        PERFORM CHECK-DESC-CONTAINS
039500        IF WS-SUBSTR-SW = 'N'
039600           MOVE 'N' TO WS-MATCH-SW.
039700     IF WS-MATCH-SW = 'Y' AND PFRULE-TBL-AMIN-USED(PFRULE-IDX)
039800        IF PF2000-TX-AMOUNT < PFRULE-TBL-COND-AMT-MIN(PFRULE-IDX)
039900           MOVE 'N' TO WS-MATCH-SW.
040000     IF WS-MATCH-SW = 'Y' AND PFRULE-TBL-AMAX-USED(PFRULE-IDX)
040100        IF PF2000-TX-AMOUNT > PFRULE-TBL-COND-AMT-MAX(PFRULE-IDX)
040200           MOVE 'N' TO WS-MATCH-SW.
040300     IF WS-MATCH-SW = 'Y'
040400        AND PFRULE-TBL-COND-DATE-FROM(PFRULE-IDX) NOT = 0
040500        IF PF2000-TX-DATE < PFRULE-TBL-COND-DATE-FROM(PFRULE-IDX)
040600           MOVE 'N' TO WS-MATCH-SW.
040700     IF WS-MATCH-SW = 'Y'
040800        AND PFRULE-TBL-COND-DATE-TO(PFRULE-IDX) NOT = 0
040900        IF PF2000-TX-DATE > PFRULE-TBL-COND-DATE-TO(PFRULE-IDX)
041000           MOVE 'N' TO WS-MATCH-SW.
041100     IF WS-MATCH-SW = 'Y'
041200        AND PFRULE-TBL-COND-TYPE(PFRULE-IDX) NOT = SPACES
041300        IF PF2000-TX-TYPE NOT = PFRULE-TBL-COND-TYPE(PFRULE-IDX)
041400           MOVE 'N' TO WS-MATCH-SW.
041500     IF WS-MATCH-SW = 'Y' AND PFRULE-TBL-MUST-HAVE-CAT(PFRULE-IDX)
041600        IF PF2000-CATEGORY-ID = 0
041700           MOVE 'N' TO WS-MATCH-SW.
041800     IF WS-MATCH-SW = 'Y' AND PFRULE-TBL-MUST-LACK-CAT(PFRULE-IDX)
041900        IF PF2000-CATEGORY-ID NOT = 0
042000           MOVE 'N' TO WS-MATCH-SW.
042100
042200 CHECK-DESC-CONTAINS.
042300     MOVE PF2000-DESCRIPTION TO WS-TRIM-FIELD.
042400     MOVE 60 TO WS-TRIM-LEN.
042500     PERFORM 270-CALC-TRIM-LEN THRU 270-CALC-TRIM-LEN-EXIT
042600         UNTIL WS-TRIM-LEN = 0
042700            OR WS-TRIM-FIELD(WS-TRIM-LEN:1) NOT = SPACE.
042800     MOVE WS-TRIM-LEN   TO WS-DESC-LEN.
042900     MOVE WS-TRIM-FIELD TO WS-DESC-UC.
043000     INSPECT WS-DESC-UC CONVERTING
043100         'abcdefghijklmnopqrstuvwxyz' TO
043200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
043300     MOVE PFRULE-TBL-COND-DESC(PFRULE-IDX) TO WS-TRIM-FIELD.
043400     MOVE 60 TO WS-TRIM-LEN.
043500     PERFORM 270-CALC-TRIM-LEN THRU 270-CALC-TRIM-LEN-EXIT
043600         UNTIL WS-TRIM-LEN = 0
043700            OR WS-TRIM-FIELD(WS-TRIM-LEN:1) NOT = SPACE.
043800     MOVE WS-TRIM-LEN   TO WS-COND-LEN.
043900     MOVE WS-TRIM-FIELD TO WS-COND-UC.
044000     INSPECT WS-COND-UC CONVERTING
044100         'abcdefghijklmnopqrstuvwxyz' TO
044200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044300     IF WS-DESC-LEN = 0 OR WS-COND-LEN = 0
044400                       OR WS-COND-LEN > WS-DESC-LEN
044500        MOVE 'N' TO WS-SUBSTR-SW
044600     ELSE
044700        COMPUTE WS-MAX-POS = WS-DESC-LEN - WS-COND-LEN + 1
044800        MOVE 1   TO WS-POS
044900        MOVE 'N' TO WS-SUBSTR-SW
045000        PERFORM 280-SUBSTRING-SCAN THRU 280-SUBSTRING-SCAN-EXIT
045100            UNTIL WS-POS > WS-MAX-POS OR WS-SUBSTR-SW = 'Y'.
045200
045300 270-CALC-TRIM-LEN.
045400     SUBTRACT 1 FROM WS-TRIM-LEN.
045500 270-CALC-TRIM-LEN-EXIT.
045600     EXIT.
045700
045800 280-SUBSTRING-SCAN.
045900     IF WS-DESC-UC(WS-POS:WS-COND-LEN) = WS-COND-UC(1:WS-COND-LEN)
046000        MOVE 'Y' TO WS-SUBSTR-SW
046100     ELSE
046200        SET WS-POS UP BY 1.
046300 280-SUBSTRING-SCAN-EXIT.
046400     EXIT.
046500
046600 WRITE-ERROR-REC.
046700     MOVE WS-READ-CTR      TO IE-ROW-NO.
046800     MOVE WS-REJECT-REASON TO IE-REASON.
046900     WRITE IMPORT-ERROR-FILE.
047000     ADD 1 TO WS-REJECT-CTR.
047100
047200 LOAD-ACCOUNT-TABLE.
047300     MOVE 0 TO PFACCT-TABLE-COUNT.
047400     OPEN INPUT ACCOUNT-MASTER-FILE.
047500     PERFORM 200-LOAD-ACCT THRU 200-LOAD-ACCT-EXIT
047600         UNTIL EOF-SW = 1.
047700     CLOSE ACCOUNT-MASTER-FILE.
047800     MOVE 0 TO EOF-SW.
047900
048000 200-LOAD-ACCT.
048100     READ ACCOUNT-MASTER-FILE AT END MOVE 1 TO EOF-SW.
048200     IF EOF-SW = 0
048300        MOVE AM-REC TO PFACCT-REC
048400        ADD 1 TO PFACCT-TABLE-COUNT
048500        SET PFACCT-IDX TO PFACCT-TABLE-COUNT
048600        MOVE PFACCT-ACCT-ID      TO PFACCT-TBL-ACCT-ID(PFACCT-IDX)
048700        MOVE PFACCT-ACCT-NAME    TO PFACCT-TBL-NAME(PFACCT-IDX)
048800        MOVE PFACCT-ACCT-IBAN    TO PFACCT-TBL-IBAN(PFACCT-IDX)
048900        INSPECT PFACCT-TBL-IBAN(PFACCT-IDX) CONVERTING
049000            'abcdefghijklmnopqrstuvwxyz' TO
049100            'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
049200        MOVE PFACCT-ACCT-CURRENCY
049300                                 TO PFACCT-TBL-CURRENCY(PFACCT-IDX)
049400        MOVE PFACCT-OPENING-BALANCE
049500                             TO PFACCT-TBL-OPENING-BAL(PFACCT-IDX)
049600        MOVE PFACCT-OPENING-BAL-DATE
049700                           TO PFACCT-TBL-OPENING-BAL-DT(PFACCT-IDX)
049800        MOVE PFACCT-OPENING-BALANCE
049900                             TO PFACCT-TBL-RUNNING-BAL(PFACCT-IDX)
050000        MOVE 0 TO PFACCT-TBL-LAST-TXN-DATE(PFACCT-IDX).
050100 200-LOAD-ACCT-EXIT.
050200     EXIT.
050300
050400 LOAD-CATEGORY-TABLE.
050500     MOVE 0 TO PFCAT-TABLE-COUNT.
050600     MOVE 0 TO WS-MAX-CAT-ID.
050700     OPEN INPUT CATEGORY-FILE.
050800     PERFORM 210-LOAD-CAT THRU 210-LOAD-CAT-EXIT
050900         UNTIL EOF-SW = 1.
051000     CLOSE CATEGORY-FILE.
051100     MOVE 0 TO EOF-SW.
051200
051300 210-LOAD-CAT.
051400     READ CATEGORY-FILE AT END MOVE 1 TO EOF-SW.
051500     IF EOF-SW = 0
051600        MOVE CF-REC TO PFCAT-REC
051700        ADD 1 TO PFCAT-TABLE-COUNT
051800        SET PFCAT-IDX TO PFCAT-TABLE-COUNT
051900        MOVE PFCAT-CAT-ID   TO PFCAT-TBL-ID(PFCAT-IDX)
052000        MOVE PFCAT-CAT-NAME TO PFCAT-TBL-NAME(PFCAT-IDX)
052100        IF PFCAT-CAT-ID > WS-MAX-CAT-ID
052200           MOVE PFCAT-CAT-ID TO WS-MAX-CAT-ID.
052300 210-LOAD-CAT-EXIT.
052400     EXIT.
052500
052600 LOAD-RULE-TABLE.
052700     MOVE 0 TO PFRULE-TABLE-COUNT.
052800     OPEN INPUT RULE-FILE.
052900     PERFORM 220-LOAD-RULE THRU 220-LOAD-RULE-EXIT
053000         UNTIL EOF-SW = 1.
053100     CLOSE RULE-FILE.
053200     MOVE 0 TO EOF-SW.
053300     PERFORM SORT-RULE-TABLE.
053400
053500 220-LOAD-RULE.
053600     READ RULE-FILE AT END MOVE 1 TO EOF-SW.
053700     IF EOF-SW = 0
053800        MOVE RF-REC TO PFRULE-REC
053900*       INACTIVE RULES ARE DROPPED HERE SO THEY NEVER REACH THE
054000*       SCAN -- "INACTIVE RULES NEVER MATCH" BY EXCLUSION.
054100        IF PFRULE-ACTIVE = 'Y'
054200           ADD 1 TO PFRULE-TABLE-COUNT
054300           SET PFRULE-IDX TO PFRULE-TABLE-COUNT
054400           MOVE PFRULE-ID       TO PFRULE-TBL-ID(PFRULE-IDX)
054500           MOVE PFRULE-NAME     TO PFRULE-TBL-NAME(PFRULE-IDX)
054600           MOVE PFRULE-PRIORITY TO PFRULE-TBL-PRIORITY(PFRULE-IDX)
054700           MOVE PFRULE-ACTIVE   TO PFRULE-TBL-ACTIVE(PFRULE-IDX)
054800           MOVE PFRULE-CATEGORY-ID
054900                              TO PFRULE-TBL-CATEGORY-ID(PFRULE-IDX)
055000           MOVE PFRULE-COND-DESC-CONTAINS
055100                                   TO PFRULE-TBL-COND-DESC(PFRULE-IDX)
055200           MOVE PFRULE-COND-AMOUNT-MIN
055300                              TO PFRULE-TBL-COND-AMT-MIN(PFRULE-IDX)
055400           MOVE PFRULE-COND-AMIN-USED
055500                            TO PFRULE-TBL-COND-AMIN-USED(PFRULE-IDX)
055600           MOVE PFRULE-COND-AMOUNT-MAX
055700                              TO PFRULE-TBL-COND-AMT-MAX(PFRULE-IDX)
055800           MOVE PFRULE-COND-AMAX-USED
055900                            TO PFRULE-TBL-COND-AMAX-USED(PFRULE-IDX)
056000           MOVE PFRULE-COND-DATE-FROM
056100                             TO PFRULE-TBL-COND-DATE-FROM(PFRULE-IDX)
056200           MOVE PFRULE-COND-DATE-TO
056300                               TO PFRULE-TBL-COND-DATE-TO(PFRULE-IDX)
056400           MOVE PFRULE-COND-TYPE
056500                                  TO PFRULE-TBL-COND-TYPE(PFRULE-IDX)
056600           MOVE PFRULE-COND-HAS-CATEGORY
056700                               TO PFRULE-TBL-COND-HAS-CAT(PFRULE-IDX).
056800 220-LOAD-RULE-EXIT.
056900     EXIT.
057000
057100 SORT-RULE-TABLE.
057200     IF PFRULE-TABLE-COUNT > 1
057300        MOVE 1 TO WS-I
057400        PERFORM 230-SORT-OUTER THRU 230-SORT-OUTER-EXIT
057500            UNTIL WS-I > PFRULE-TABLE-COUNT - 1.
057600
057700 230-SORT-OUTER.
057800     MOVE 1 TO WS-J.
057900     PERFORM 235-SORT-INNER THRU 235-SORT-INNER-EXIT
058000         UNTIL WS-J > PFRULE-TABLE-COUNT - WS-I.
058100     SET WS-I UP BY 1.
058200 230-SORT-OUTER-EXIT.
058300     EXIT.
058400
058500 235-SORT-INNER.
058600     IF PFRULE-TBL-PRIORITY(WS-J) > PFRULE-TBL-PRIORITY(WS-J + 1)
058700        PERFORM SWAP-RULE-ENTRIES
058800     ELSE
058900     IF PFRULE-TBL-PRIORITY(WS-J) = PFRULE-TBL-PRIORITY(WS-J + 1)
059000        AND PFRULE-TBL-ID(WS-J) > PFRULE-TBL-ID(WS-J + 1)
059100        PERFORM SWAP-RULE-ENTRIES.
059200     SET WS-J UP BY 1.
059300 235-SORT-INNER-EXIT.
059400     EXIT.
059500
059600 SWAP-RULE-ENTRIES.
059700     MOVE PFRULE-ENTRY(WS-J)     TO WS-RULE-SWAP.
059800     MOVE PFRULE-ENTRY(WS-J + 1) TO PFRULE-ENTRY(WS-J).
059900     MOVE WS-RULE-SWAP            TO PFRULE-ENTRY(WS-J + 1).
060000
060100 REWRITE-CATEGORY-FILE.
060200     OPEN OUTPUT CATEGORY-FILE.
060300     MOVE 1 TO PFCAT-IDX.
060400     PERFORM 290-REWRITE-CAT THRU 290-REWRITE-CAT-EXIT
060500         UNTIL PFCAT-IDX > PFCAT-TABLE-COUNT.
060600     CLOSE CATEGORY-FILE.
060700
060800 290-REWRITE-CAT.
060900     MOVE PFCAT-TBL-ID(PFCAT-IDX)   TO PFCAT-CAT-ID.
061000     MOVE PFCAT-TBL-NAME(PFCAT-IDX) TO PFCAT-CAT-NAME.
061100     WRITE CATEGORY-FILE FROM PFCAT-REC.
061200     SET PFCAT-IDX UP BY 1.
061300 290-REWRITE-CAT-EXIT.
061400     EXIT.
061500
061600 END-RTN.
061700     CLOSE RAW-IMPORT-FILE.
061800     CLOSE TRANSACTION-MASTER-FILE.
061900     CLOSE IMPORT-ERROR-FILE.
062000     PERFORM REWRITE-CATEGORY-FILE.
062100     MOVE WS-READ-CTR   TO PFCNT-READ.
062200     MOVE WS-ACCEPT-CTR TO PFCNT-ACCEPTED.
062300     MOVE WS-REJECT-CTR TO PFCNT-REJECTED.
062400     MOVE WS-TRUNC-CTR  TO PFCNT-TRUNCATED.
062500     OPEN OUTPUT PF-COUNTS-FILE.
062600     WRITE PF-COUNTS-FILE.
062700     CLOSE PF-COUNTS-FILE.
062800     DISPLAY SPACES UPON CRT.
062900     DISPLAY 'SETPF1000 TOTALS' UPON CRT AT 0915.
063000     DISPLAY 'READ     = ' UPON CRT AT 1105.
063100     DISPLAY WS-READ-CTR  UPON CRT AT 1117.
063200     DISPLAY 'ACCEPTED = ' UPON CRT AT 1205.
063300     DISPLAY WS-ACCEPT-CTR UPON CRT AT 1217.
063400     DISPLAY 'REJECTED = ' UPON CRT AT 1305.
063500     DISPLAY WS-REJECT-CTR UPON CRT AT 1317.
063600     STOP RUN.
